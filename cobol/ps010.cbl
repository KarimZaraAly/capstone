000100****************************************************************          
000110*                                                               *         
000120*             Service-Line Performance & Utilization           *          
000130*                                                               *         
000140****************************************************************          
000150 identification division.                                                 
000160 program-id.        ps010.                                                
000170 author.             R Halvorsen.                                         
000180 installation.       Meridian Data Services - Nordvik Account.            
000190 date-written.       04/12/86.                                            
000200 date-compiled.                                                           
000210 security.           Company Confidential - Internal Use Only.            
000220*                                                                         
000230* Remarks.           Reads the service-line billing/hours extract         
000240*                     (Report 1) and produces the billing-rate and        
000250*                     utilization-rate summaries by year, quarter,        
000260*                     half-year and month.  Client's own figures          
000270*                     are kept in kroner (thousands); this program        
000280*                     only ever touches hours, so no re-scale is          
000290*                     needed here - see wsps1.cob for the note on         
000300*                     Report 1's money columns.                           
000310*                                                                         
000320* Files used:         REPT1EXT   Report 1 hours/revenue extract.          
000330*                     PERFRPT    Yearly billing-rate report.              
000340*                     UTILRPT    Billing/utilization report.              
000350*                                                                         
000360* Error messages:     PS001, SY001.                                       
000370*                                                                         
000380* Changes:                                                                
000390* 04/12/86 rh  - 1.00 Created.                                            
000400* 19/03/87 rh  - 1.01 Added quarter/half roll-up tables.                  
000410* 11/09/98 tm  - 1.02 Y2K review - year fields already 4-digit,           
000420*                     no data change required.                            
000430* 02/06/03 dwc - 1.03 AA040 sort widened to 900 entries, client's         
000440*                     service-line count had grown past the old           
000450*                     limit of 500.                                       
000460*                                                                         
000470 environment division.                                                    
000480 configuration section.                                                   
000490 special-names.                                                           
000500     C01 is TOP-OF-FORM                                                   
000510     class ALPHA-CHARS is "A" thru "Z"                                    
000520     UPSI-0 on  status is PS-DETAIL-SUPPRESSED                            
000530     UPSI-0 off status is PS-DETAIL-SHOWN.                                
000540 input-output section.                                                    
000550 file-control.                                                            
000560     copy "selps1.cob".                                                   
000570     select  PS-Performance-Report                                        
000580                             assign to PERFRPT                            
000590             organization    is line sequential.                          
000600     select  PS-Utilization-Report                                        
000610                             assign to UTILRPT                            
000620             organization    is line sequential.                          
000630*                                                                         
000640 data division.                                                           
000650 file section.                                                            
000660     copy "fdps1.cob".                                                    
000670*                                                                         
000680 fd  PS-Performance-Report                                                
000690     label records are standard                                           
000700     recording mode is f.                                                 
000710 01  PF-Print-Line           pic x(132).                                  
000720*                                                                         
000730 fd  PS-Utilization-Report                                                
000740     label records are standard                                           
000750     recording mode is f.                                                 
000760 01  UF-Print-Line           pic x(132).                                  
000770*                                                                         
000780 working-storage section.                                                 
000790 77  WS-Prog-Name            pic x(17)  value "PS010 (1.03)".             
000800     copy "wspsmsg.cob".                                                  
000810     copy "wspsmth.cob".                                                  
000820*                                                                         
000830 01  WS-Switches.                                                         
000840     03  WS-Rept1-EOF-Sw     pic x      value "N".                        
000850         88  Rept1-EOF                  value "Y".                        
000860     03  WS-Found-Sw         pic x      value "N".                        
000870         88  WS-Found                   value "Y".                        
000880*                                                                         
000890 01  WS-Counts.                                                           
000900     03  WS-Rec-Cnt-Read     pic 9(7)   comp value zero.                  
000910     03  WS-Rec-Cnt-Perf     pic 9(5)   comp value zero.                  
000920     03  WS-Rec-Cnt-Util     pic 9(5)   comp value zero.                  
000930     03  WS-Month-Count      pic 9(4)   comp value zero.                  
000940     03  WS-Qtr-Count        pic 9(4)   comp value zero.                  
000950     03  WS-Half-Count       pic 9(4)   comp value zero.                  
000960     03  WS-Year-Count       pic 9(4)   comp value zero.                  
000970     03  WS-Month-Idx        pic 9(4)   comp value zero.                  
000980     03  WS-Qtr-Idx          pic 9(4)   comp value zero.                  
000990     03  WS-Half-Idx         pic 9(4)   comp value zero.                  
001000     03  WS-Year-Idx         pic 9(4)   comp value zero.                  
001010     03  WS-Sort-Idx-1       pic 9(4)   comp value zero.                  
001020     03  WS-Sort-Idx-2       pic 9(4)   comp value zero.                  
001030     03  WS-Found-Idx        pic 9(4)   comp value zero.                  
001040     03  WS-Page-Cnt         pic 9(3)   comp value zero.                  
001050     03  WS-Line-Cnt         pic 9(3)   comp value 99.                    
001060*                                                                         
001070 01  WS-File-Status.                                                      
001080     03  PS-Rept1-Status     pic xx     value "00".                       
001090*                                                                         
001100* Month-level accumulator - the finest grain read from the file;          
001110* quarter/half/year figures are rolled up from this one so the            
001120* extract need not already be sorted (AA030).                             
001130*                                                                         
001140 01  WS-Month-Table.                                                      
001150     03  WS-Month-Entry      occurs 900 indexed by WM-Ix.                 
001160         05  WM-Year         pic 9(4).                                    
001170         05  WM-Service      pic x(20).                                   
001180         05  WM-Month        pic 9(2).                                    
001190         05  WM-Sum-Billable pic s9(9)v99 comp-3.                         
001200         05  WM-Sum-Utilized pic s9(9)v99 comp-3.                         
001210         05  WM-Sum-Total    pic s9(9)v99 comp-3.                         
001220*                                                                         
001230 01  WS-Qtr-Table.                                                        
001240     03  WS-Qtr-Entry        occurs 900 indexed by WQ-Ix.                 
001250         05  WQ-Year         pic 9(4).                                    
001260         05  WQ-Service      pic x(20).                                   
001270         05  WQ-Quarter      pic 9.                                       
001280         05  WQ-Sum-Billable pic s9(9)v99 comp-3.                         
001290         05  WQ-Sum-Utilized pic s9(9)v99 comp-3.                         
001300         05  WQ-Sum-Total    pic s9(9)v99 comp-3.                         
001310*                                                                         
001320 01  WS-Half-Table.                                                       
001330     03  WS-Half-Entry       occurs 900 indexed by WH-Ix.                 
001340         05  WH-Year         pic 9(4).                                    
001350         05  WH-Service      pic x(20).                                   
001360         05  WH-Half         pic 9.                                       
001370         05  WH-Sum-Billable pic s9(9)v99 comp-3.                         
001380         05  WH-Sum-Utilized pic s9(9)v99 comp-3.                         
001390         05  WH-Sum-Total    pic s9(9)v99 comp-3.                         
001400*                                                                         
001410 01  WS-Year-Table.                                                       
001420     03  WS-Year-Entry       occurs 900 indexed by WY-Ix.                 
001430         05  WY-Year         pic 9(4).                                    
001440         05  WY-Service      pic x(20).                                   
001450         05  WY-Sum-Billable pic s9(9)v99 comp-3.                         
001460         05  WY-Sum-Utilized pic s9(9)v99 comp-3.                         
001470         05  WY-Sum-Total    pic s9(9)v99 comp-3.                         
001480*                                                                         
001490* One elementary hold area used to bubble entries during the              
001500* straight-insertion sort at AA040 - big enough for the widest            
001510* row shape (the month table).                                            
001520*                                                                         
001530 01  WS-Hold-Entry.                                                       
001540     03  WH-Hold-Year        pic 9(4).                                    
001550     03  WH-Hold-Service     pic x(20).                                   
001560     03  WH-Hold-Period      pic 9(2).                                    
001570     03  WH-Hold-Billable    pic s9(9)v99 comp-3.                         
001580     03  WH-Hold-Utilized    pic s9(9)v99 comp-3.                         
001590     03  WH-Hold-Total       pic s9(9)v99 comp-3.                         
001600*                                                                         
001610* Key-only view of the sort hold area - lets the swap logic in            
001620* AA041B/AA042B/etc. be checked at a glance without the money             
001630* fields in the way.                                                      
001640*                                                                         
001650 01  WS-Hold-Key redefines WS-Hold-Entry.                                 
001660     03  WHK-Hold-Year       pic 9(4).                                    
001670     03  WHK-Hold-Service    pic x(20).                                   
001680     03  filler              pic x(20).                                   
001690*                                                                         
001700* Work fields for the billing/utilization rate calculation -              
001710* carried to 4 decimals before the final ROUNDED move, per the            
001720* shop's percentage-rounding standard.                                    
001730*                                                                         
001740 01  WS-Rate-Work.                                                        
001750     03  WR-Billing-Rate     pic s9(5)v9(4) comp-3.                       
001760     03  WR-Utilization-Rate pic s9(5)v9(4) comp-3.                       
001770*                                                                         
001780* Paired view of the two rate fields - lets AA065 clear both              
001790* with one move instead of two when a zero-hours row comes up.            
001800*                                                                         
001810 01  WS-Rate-Work-Alt redefines WS-Rate-Work.                             
001820     03  WR-Rate-Pair        pic s9(5)v9(4) comp-3 occurs 2.              
001830*                                                                         
001840* Run-date heading, old-style two-digit-year ACCEPT FROM DATE.            
001850*                                                                         
001860 01  WS-Run-Date-Field        pic 9(6).                                   
001870 01  WS-Run-Date-Alt redefines WS-Run-Date-Field.                         
001880     03  WS-Run-YY           pic 99.                                      
001890     03  WS-Run-MM           pic 99.                                      
001900     03  WS-Run-DD           pic 99.                                      
001910*                                                                         
001920* Report line layouts - one reusable area per report, cleared and         
001930* re-loaded for every line written.                                       
001940*                                                                         
001950 01  WS-Title-Line.                                                       
001960     03  filler              pic x(45) value spaces.                      
001970     03  WT-Title            pic x(40).                                   
001980     03  filler              pic x(47) value spaces.                      
001990*                                                                         
002000 01  WS-Column-Head-1.                                                    
002010     03  filler              pic x(6)  value "Year".                      
002020     03  filler              pic x(22) value "Service Line".              
002030     03  filler              pic x(15) value "Billing Rate %".            
002040     03  filler              pic x(89) value spaces.                      
002050*                                                                         
002060 01  WS-Column-Head-2.                                                    
002070     03  filler              pic x(8)  value "Period".                    
002080     03  filler              pic x(22) value "Service Line".              
002090     03  filler              pic x(15) value "Billing Rate %".            
002100     03  filler              pic x(12) value "Util Rate %".               
002110     03  filler              pic x(75) value spaces.                      
002120*                                                                         
002130 01  WS-Group-Head-Line.                                                  
002140     03  filler              pic x(2)  value spaces.                      
002150     03  PH-Timeline         pic x(15).                                   
002160     03  filler              pic x(115) value spaces.                     
002170*                                                                         
002180 01  WS-Detail-Line.                                                      
002190     03  filler              pic x(8)  value spaces.                      
002200     03  PD-Service-Area     pic x(20).                                   
002210     03  filler              pic x(6)  value spaces.                      
002220     03  PD-Billing-Rate     pic +zz9.99.                                 
002230     03  filler              pic x(6)  value spaces.                      
002240     03  PD-Util-Rate        pic +zz9.99.                                 
002250     03  filler              pic x(78) value spaces.                      
002260*                                                                         
002270 01  WS-Trailer-Line.                                                     
002280     03  filler              pic x(2)  value spaces.                      
002290     03  filler              pic x(30) value                              
002300         "Total detail lines printed - ".                                 
002310     03  WT-Rec-Cnt          pic zzzz9.                                   
002320     03  filler              pic x(6)  value "  Run ".                    
002330     03  WT-Run-MM           pic 99.                                      
002340     03  filler              pic x    value "/".                          
002350     03  WT-Run-DD           pic 99.                                      
002360     03  filler              pic x    value "/".                          
002370     03  WT-Run-YY           pic 99.                                      
002380     03  filler              pic x(81) value spaces.                      
002390*                                                                         
002400 procedure division.                                                      
002410*                                                                         
002420 aa000-Main section.                                                      
002430*****************************                                             
002440     accept  WS-Run-Date-Field from DATE.                                 
002450     perform aa010-Open-Files  thru aa010-exit.                           
002460     perform aa020-Build-Tables thru aa020-exit.                          
002470     perform aa030-Roll-Up-Tables thru aa030-exit.                        
002480     perform aa040-Sort-Tables thru aa040-exit.                           
002490     perform aa050-Write-Performance thru aa050-exit.                     
002500     perform aa060-Write-Utilization thru aa060-exit.                     
002510     perform aa090-Close-Files thru aa090-exit.                           
002520     stop run.                                                            
002530 aa000-exit.                                                              
002540     exit.                                                                
002550*                                                                         
002560 aa010-Open-Files section.                                                
002570****************************                                              
002580     open input  PS-Report1-File.                                         
002590     if       PS-Rept1-Status not = "00"                                  
002600              move     PS001 to WS-Eval-Msg-Line                          
002610              display  WS-Eval-Msg-Line upon console                      
002620              display  SY001 upon console                                 
002630              stop     run                                                
002640     end-if.                                                              
002650     open output PS-Performance-Report.                                   
002660     open output PS-Utilization-Report.                                   
002670 aa010-exit.                                                              
002680     exit.                                                                
002690*                                                                         
002700* AA020 - read the extract end to end and build the month-level           
002710* table with a search-or-add against (Year, Service, Month), so           
002720* the report is correct even if the extract carries the same key          
002730* on more than one line.                                                  
002740*                                                                         
002750 aa020-Build-Tables section.                                              
002760****************************                                              
002770     perform aa021-Read-Report1 thru aa021-exit.                          
002780     perform aa022-Process-Report1 thru aa022-exit                        
002790             until Rept1-EOF.                                             
002800 aa020-exit.                                                              
002810     exit.                                                                
002820*                                                                         
002830 aa021-Read-Report1 section.                                              
002840     read     PS-Report1-File                                             
002850              at end                                                      
002860                 move "Y" to WS-Rept1-EOF-Sw                              
002870                 go to aa021-exit                                         
002880     end-read.                                                            
002890     add      1 to WS-Rec-Cnt-Read.                                       
002900 aa021-exit.                                                              
002910     exit.                                                                
002920*                                                                         
002930 aa022-Process-Report1 section.                                           
002940     perform  aa023-Add-To-Month-Table thru aa023-exit.                   
002950     perform  aa021-Read-Report1 thru aa021-exit.                         
002960 aa022-exit.                                                              
002970     exit.                                                                
002980*                                                                         
002990 aa023-Add-To-Month-Table section.                                        
003000     move     "N" to WS-Found-Sw.                                         
003010     move     zero to WS-Found-Idx.                                       
003020     perform  aa023a-Search-Month thru aa023a-exit                        
003030              varying WM-Ix from 1 by 1                                   
003040              until WM-Ix > WS-Month-Count.                               
003050     if       not WS-Found                                                
003060              add   1 to WS-Month-Count                                   
003070              set   WM-Ix to WS-Month-Count                               
003080              move  R1-Year         to WM-Year (WM-Ix)                    
003090              move  R1-Service-Area to WM-Service (WM-Ix)                 
003100              move  R1-Month        to WM-Month (WM-Ix)                   
003110              move  zero to WM-Sum-Billable (WM-Ix)                       
003120                            WM-Sum-Utilized (WM-Ix)                       
003130                            WM-Sum-Total    (WM-Ix)                       
003140              set   WS-Found-Idx to WM-Ix                                 
003150     end-if.                                                              
003160     set      WM-Ix to WS-Found-Idx.                                      
003170     add      R1-Billable-Hours to WM-Sum-Billable (WM-Ix).               
003180     add      R1-Utilized-Hours to WM-Sum-Utilized (WM-Ix).               
003190     add      R1-Total-Hours    to WM-Sum-Total    (WM-Ix).               
003200 aa023-exit.                                                              
003210     exit.                                                                
003220*                                                                         
003230 aa023a-Search-Month section.                                             
003240     if       WM-Year (WM-Ix) = R1-Year                                   
003250        and   WM-Service (WM-Ix) = R1-Service-Area                        
003260        and   WM-Month (WM-Ix) = R1-Month                                 
003270              set   WS-Found to true                                      
003280              set   WS-Found-Idx to WM-Ix                                 
003290     end-if.                                                              
003300 aa023a-exit.                                                             
003310     exit.                                                                
003320*                                                                         
003330* AA030 - roll the month table up into quarter, half-year and             
003340* year tables using the same search-or-add idiom.                         
003350*                                                                         
003360 aa030-Roll-Up-Tables section.                                            
003370****************************                                              
003380     perform  aa031-Roll-One-Month thru aa031-exit                        
003390              varying WM-Ix from 1 by 1                                   
003400              until WM-Ix > WS-Month-Count.                               
003410 aa030-exit.                                                              
003420     exit.                                                                
003430*                                                                         
003440 aa031-Roll-One-Month section.                                            
003450     perform  aa032-Roll-To-Quarter thru aa032-exit.                      
003460     perform  aa033-Roll-To-Half    thru aa033-exit.                      
003470     perform  aa034-Roll-To-Year    thru aa034-exit.                      
003480 aa031-exit.                                                              
003490     exit.                                                                
003500*                                                                         
003510 aa032-Roll-To-Quarter section.                                           
003520     evaluate true                                                        
003530         when  WM-Month (WM-Ix) <= 3                                      
003540               move 1 to WS-Period-Quarter                                
003550         when  WM-Month (WM-Ix) <= 6                                      
003560               move 2 to WS-Period-Quarter                                
003570         when  WM-Month (WM-Ix) <= 9                                      
003580               move 3 to WS-Period-Quarter                                
003590         when  other                                                      
003600               move 4 to WS-Period-Quarter                                
003610     end-evaluate.                                                        
003620     move     "N" to WS-Found-Sw.                                         
003630     perform  aa032a-Search-Quarter thru aa032a-exit                      
003640              varying WQ-Ix from 1 by 1                                   
003650              until WQ-Ix > WS-Qtr-Count.                                 
003660     if       not WS-Found                                                
003670              add   1 to WS-Qtr-Count                                     
003680              set   WQ-Ix to WS-Qtr-Count                                 
003690              move  WM-Year (WM-Ix)    to WQ-Year (WQ-Ix)                 
003700              move  WM-Service (WM-Ix) to WQ-Service (WQ-Ix)              
003710              move  WS-Period-Quarter  to WQ-Quarter (WQ-Ix)              
003720              move  zero to WQ-Sum-Billable (WQ-Ix)                       
003730                            WQ-Sum-Utilized (WQ-Ix)                       
003740                            WQ-Sum-Total    (WQ-Ix)                       
003750              set   WS-Found-Idx to WQ-Ix                                 
003760     end-if.                                                              
003770     set      WQ-Ix to WS-Found-Idx.                                      
003780     add      WM-Sum-Billable (WM-Ix) to WQ-Sum-Billable (WQ-Ix).         
003790     add      WM-Sum-Utilized (WM-Ix) to WQ-Sum-Utilized (WQ-Ix).         
003800     add      WM-Sum-Total    (WM-Ix) to WQ-Sum-Total    (WQ-Ix).         
003810 aa032-exit.                                                              
003820     exit.                                                                
003830*                                                                         
003840 aa032a-Search-Quarter section.                                           
003850     if       WQ-Year (WQ-Ix) = WM-Year (WM-Ix)                           
003860        and   WQ-Service (WQ-Ix) = WM-Service (WM-Ix)                     
003870        and   WQ-Quarter (WQ-Ix) = WS-Period-Quarter                      
003880              set   WS-Found to true                                      
003890              set   WS-Found-Idx to WQ-Ix                                 
003900     end-if.                                                              
003910 aa032a-exit.                                                             
003920     exit.                                                                
003930*                                                                         
003940 aa033-Roll-To-Half section.                                              
003950     if       WM-Month (WM-Ix) <= 6                                       
003960              move 1 to WS-Period-Half                                    
003970     else                                                                 
003980              move 2 to WS-Period-Half                                    
003990     end-if.                                                              
004000     move     "N" to WS-Found-Sw.                                         
004010     perform  aa033a-Search-Half thru aa033a-exit                         
004020              varying WH-Ix from 1 by 1                                   
004030              until WH-Ix > WS-Half-Count.                                
004040     if       not WS-Found                                                
004050              add   1 to WS-Half-Count                                    
004060              set   WH-Ix to WS-Half-Count                                
004070              move  WM-Year (WM-Ix)    to WH-Year (WH-Ix)                 
004080              move  WM-Service (WM-Ix) to WH-Service (WH-Ix)              
004090              move  WS-Period-Half     to WH-Half (WH-Ix)                 
004100              move  zero to WH-Sum-Billable (WH-Ix)                       
004110                            WH-Sum-Utilized (WH-Ix)                       
004120                            WH-Sum-Total    (WH-Ix)                       
004130              set   WS-Found-Idx to WH-Ix                                 
004140     end-if.                                                              
004150     set      WH-Ix to WS-Found-Idx.                                      
004160     add      WM-Sum-Billable (WM-Ix) to WH-Sum-Billable (WH-Ix).         
004170     add      WM-Sum-Utilized (WM-Ix) to WH-Sum-Utilized (WH-Ix).         
004180     add      WM-Sum-Total    (WM-Ix) to WH-Sum-Total    (WH-Ix).         
004190 aa033-exit.                                                              
004200     exit.                                                                
004210*                                                                         
004220 aa033a-Search-Half section.                                              
004230     if       WH-Year (WH-Ix) = WM-Year (WM-Ix)                           
004240        and   WH-Service (WH-Ix) = WM-Service (WM-Ix)                     
004250        and   WH-Half (WH-Ix) = WS-Period-Half                            
004260              set   WS-Found to true                                      
004270              set   WS-Found-Idx to WH-Ix                                 
004280     end-if.                                                              
004290 aa033a-exit.                                                             
004300     exit.                                                                
004310*                                                                         
004320 aa034-Roll-To-Year section.                                              
004330     move     "N" to WS-Found-Sw.                                         
004340     perform  aa034a-Search-Year thru aa034a-exit                         
004350              varying WY-Ix from 1 by 1                                   
004360              until WY-Ix > WS-Year-Count.                                
004370     if       not WS-Found                                                
004380              add   1 to WS-Year-Count                                    
004390              set   WY-Ix to WS-Year-Count                                
004400              move  WM-Year (WM-Ix)    to WY-Year (WY-Ix)                 
004410              move  WM-Service (WM-Ix) to WY-Service (WY-Ix)              
004420              move  zero to WY-Sum-Billable (WY-Ix)                       
004430                            WY-Sum-Utilized (WY-Ix)                       
004440                            WY-Sum-Total    (WY-Ix)                       
004450              set   WS-Found-Idx to WY-Ix                                 
004460     end-if.                                                              
004470     set      WY-Ix to WS-Found-Idx.                                      
004480     add      WM-Sum-Billable (WM-Ix) to WY-Sum-Billable (WY-Ix).         
004490     add      WM-Sum-Utilized (WM-Ix) to WY-Sum-Utilized (WY-Ix).         
004500     add      WM-Sum-Total    (WM-Ix) to WY-Sum-Total    (WY-Ix).         
004510 aa034-exit.                                                              
004520     exit.                                                                
004530*                                                                         
004540 aa034a-Search-Year section.                                              
004550     if       WY-Year (WY-Ix) = WM-Year (WM-Ix)                           
004560        and   WY-Service (WY-Ix) = WM-Service (WM-Ix)                     
004570              set   WS-Found to true                                      
004580              set   WS-Found-Idx to WY-Ix                                 
004590     end-if.                                                              
004600 aa034a-exit.                                                             
004610     exit.                                                                
004620*                                                                         
004630* AA040 - straight-insertion sort of all four tables into                 
004640* ascending Year/Service/Period order so each report can be               
004650* written with a simple control break on the group-header field.          
004660* The month table doubles as the widest row shape for the sort            
004670* hold area (see WS-Hold-Entry).                                          
004680*                                                                         
004690 aa040-Sort-Tables section.                                               
004700****************************                                              
004710     perform  aa041-Sort-Month thru aa041-exit.                           
004720     perform  aa042-Sort-Quarter thru aa042-exit.                         
004730     perform  aa043-Sort-Half thru aa043-exit.                            
004740     perform  aa044-Sort-Year thru aa044-exit.                            
004750 aa040-exit.                                                              
004760     exit.                                                                
004770*                                                                         
004780 aa041-Sort-Month section.                                                
004790     perform  aa041a-Outer-Pass thru aa041a-exit                          
004800              varying WS-Sort-Idx-1 from 1 by 1                           
004810              until WS-Sort-Idx-1 > WS-Month-Count.                       
004820 aa041-exit.                                                              
004830     exit.                                                                
004840*                                                                         
004850 aa041a-Outer-Pass section.                                               
004860     perform  aa041b-Inner-Pass thru aa041b-exit                          
004870              varying WS-Sort-Idx-2 from WS-Sort-Idx-1 by 1               
004880              until WS-Sort-Idx-2 > WS-Month-Count.                       
004890 aa041a-exit.                                                             
004900     exit.                                                                
004910*                                                                         
004920 aa041b-Inner-Pass section.                                               
004930     set      WM-Ix to WS-Sort-Idx-1.                                     
004940     set      WQ-Ix to WS-Sort-Idx-2.                                     
004950     if       WM-Year (WQ-Ix) < WM-Year (WM-Ix)                           
004960        or   (WM-Year (WQ-Ix) = WM-Year (WM-Ix)                           
004970        and   WM-Service (WQ-Ix) < WM-Service (WM-Ix))                    
004980        or   (WM-Year (WQ-Ix) = WM-Year (WM-Ix)                           
004990        and   WM-Service (WQ-Ix) = WM-Service (WM-Ix)                     
005000        and   WM-Month (WQ-Ix) < WM-Month (WM-Ix))                        
005010              move  WM-Year (WM-Ix)    to WH-Hold-Year                    
005020              move  WM-Service (WM-Ix) to WH-Hold-Service                 
005030              move  WM-Month (WM-Ix)   to WH-Hold-Period                  
005040              move  WM-Sum-Billable (WM-Ix) to WH-Hold-Billable           
005050              move  WM-Sum-Utilized (WM-Ix) to WH-Hold-Utilized           
005060              move  WM-Sum-Total (WM-Ix)    to WH-Hold-Total              
005070              move  WM-Year (WQ-Ix)    to WM-Year (WM-Ix)                 
005080              move  WM-Service (WQ-Ix) to WM-Service (WM-Ix)              
005090              move  WM-Month (WQ-Ix)   to WM-Month (WM-Ix)                
005100              move  WM-Sum-Billable (WQ-Ix)                               
005110                                  to WM-Sum-Billable (WM-Ix)              
005120              move  WM-Sum-Utilized (WQ-Ix)                               
005130                                  to WM-Sum-Utilized (WM-Ix)              
005140              move  WM-Sum-Total (WQ-Ix)                                  
005150                                  to WM-Sum-Total (WM-Ix)                 
005160              move  WH-Hold-Year       to WM-Year (WQ-Ix)                 
005170              move  WH-Hold-Service    to WM-Service (WQ-Ix)              
005180              move  WH-Hold-Period     to WM-Month (WQ-Ix)                
005190              move  WH-Hold-Billable   to WM-Sum-Billable (WQ-Ix)         
005200              move  WH-Hold-Utilized   to WM-Sum-Utilized (WQ-Ix)         
005210              move  WH-Hold-Total      to WM-Sum-Total (WQ-Ix)            
005220     end-if.                                                              
005230 aa041b-exit.                                                             
005240     exit.                                                                
005250*                                                                         
005260* AA042/AA043/AA044 follow the identical straight-insertion shape         
005270* as AA041 above, ordered on Year/Service (/Quarter or /Half where        
005280* the table carries one); repeated per table rather than made a           
005290* single generic routine, matching this shop's usual preference           
005300* for one paragraph per table over a shared subroutine with a             
005310* table-selector switch.                                                  
005320*                                                                         
005330 aa042-Sort-Quarter section.                                              
005340     perform  aa042a-Outer-Pass thru aa042a-exit                          
005350              varying WS-Sort-Idx-1 from 1 by 1                           
005360              until WS-Sort-Idx-1 > WS-Qtr-Count.                         
005370 aa042-exit.                                                              
005380     exit.                                                                
005390*                                                                         
005400 aa042a-Outer-Pass section.                                               
005410     perform  aa042b-Inner-Pass thru aa042b-exit                          
005420              varying WS-Sort-Idx-2 from WS-Sort-Idx-1 by 1               
005430              until WS-Sort-Idx-2 > WS-Qtr-Count.                         
005440 aa042a-exit.                                                             
005450     exit.                                                                
005460*                                                                         
005470 aa042b-Inner-Pass section.                                               
005480     set      WQ-Ix to WS-Sort-Idx-1.                                     
005490     set      WY-Ix to WS-Sort-Idx-2.                                     
005500     if       WQ-Year (WY-Ix) < WQ-Year (WQ-Ix)                           
005510        or   (WQ-Year (WY-Ix) = WQ-Year (WQ-Ix)                           
005520        and   WQ-Service (WY-Ix) < WQ-Service (WQ-Ix))                    
005530        or   (WQ-Year (WY-Ix) = WQ-Year (WQ-Ix)                           
005540        and   WQ-Service (WY-Ix) = WQ-Service (WQ-Ix)                     
005550        and   WQ-Quarter (WY-Ix) < WQ-Quarter (WQ-Ix))                    
005560              move  WQ-Year (WQ-Ix)    to WH-Hold-Year                    
005570              move  WQ-Service (WQ-Ix) to WH-Hold-Service                 
005580              move  WQ-Quarter (WQ-Ix) to WH-Hold-Period                  
005590              move  WQ-Sum-Billable (WQ-Ix) to WH-Hold-Billable           
005600              move  WQ-Sum-Utilized (WQ-Ix) to WH-Hold-Utilized           
005610              move  WQ-Sum-Total (WQ-Ix)    to WH-Hold-Total              
005620              move  WQ-Year (WY-Ix)    to WQ-Year (WQ-Ix)                 
005630              move  WQ-Service (WY-Ix) to WQ-Service (WQ-Ix)              
005640              move  WQ-Quarter (WY-Ix) to WQ-Quarter (WQ-Ix)              
005650              move  WQ-Sum-Billable (WY-Ix)                               
005660                                  to WQ-Sum-Billable (WQ-Ix)              
005670              move  WQ-Sum-Utilized (WY-Ix)                               
005680                                  to WQ-Sum-Utilized (WQ-Ix)              
005690              move  WQ-Sum-Total (WY-Ix)                                  
005700                                  to WQ-Sum-Total (WQ-Ix)                 
005710              move  WH-Hold-Year       to WQ-Year (WY-Ix)                 
005720              move  WH-Hold-Service    to WQ-Service (WY-Ix)              
005730              move  WH-Hold-Period     to WQ-Quarter (WY-Ix)              
005740              move  WH-Hold-Billable   to WQ-Sum-Billable (WY-Ix)         
005750              move  WH-Hold-Utilized   to WQ-Sum-Utilized (WY-Ix)         
005760              move  WH-Hold-Total      to WQ-Sum-Total (WY-Ix)            
005770     end-if.                                                              
005780 aa042b-exit.                                                             
005790     exit.                                                                
005800*                                                                         
005810 aa043-Sort-Half section.                                                 
005820     perform  aa043a-Outer-Pass thru aa043a-exit                          
005830              varying WS-Sort-Idx-1 from 1 by 1                           
005840              until WS-Sort-Idx-1 > WS-Half-Count.                        
005850 aa043-exit.                                                              
005860     exit.                                                                
005870*                                                                         
005880 aa043a-Outer-Pass section.                                               
005890     perform  aa043b-Inner-Pass thru aa043b-exit                          
005900              varying WS-Sort-Idx-2 from WS-Sort-Idx-1 by 1               
005910              until WS-Sort-Idx-2 > WS-Half-Count.                        
005920 aa043a-exit.                                                             
005930     exit.                                                                
005940*                                                                         
005950 aa043b-Inner-Pass section.                                               
005960     set      WH-Ix to WS-Sort-Idx-1.                                     
005970     set      WM-Ix to WS-Sort-Idx-2.                                     
005980     if       WH-Year (WM-Ix) < WH-Year (WH-Ix)                           
005990        or   (WH-Year (WM-Ix) = WH-Year (WH-Ix)                           
006000        and   WH-Service (WM-Ix) < WH-Service (WH-Ix))                    
006010        or   (WH-Year (WM-Ix) = WH-Year (WH-Ix)                           
006020        and   WH-Service (WM-Ix) = WH-Service (WH-Ix)                     
006030        and   WH-Half (WM-Ix) < WH-Half (WH-Ix))                          
006040              move  WH-Year (WH-Ix)    to WH-Hold-Year                    
006050              move  WH-Service (WH-Ix) to WH-Hold-Service                 
006060              move  WH-Half (WH-Ix)    to WH-Hold-Period                  
006070              move  WH-Sum-Billable (WH-Ix) to WH-Hold-Billable           
006080              move  WH-Sum-Utilized (WH-Ix) to WH-Hold-Utilized           
006090              move  WH-Sum-Total (WH-Ix)    to WH-Hold-Total              
006100              move  WH-Year (WM-Ix)    to WH-Year (WH-Ix)                 
006110              move  WH-Service (WM-Ix) to WH-Service (WH-Ix)              
006120              move  WH-Half (WM-Ix)    to WH-Half (WH-Ix)                 
006130              move  WH-Sum-Billable (WM-Ix)                               
006140                                  to WH-Sum-Billable (WH-Ix)              
006150              move  WH-Sum-Utilized (WM-Ix)                               
006160                                  to WH-Sum-Utilized (WH-Ix)              
006170              move  WH-Sum-Total (WM-Ix)                                  
006180                                  to WH-Sum-Total (WH-Ix)                 
006190              move  WH-Hold-Year       to WH-Year (WM-Ix)                 
006200              move  WH-Hold-Service    to WH-Service (WM-Ix)              
006210              move  WH-Hold-Period     to WH-Half (WM-Ix)                 
006220              move  WH-Hold-Billable   to WH-Sum-Billable (WM-Ix)         
006230              move  WH-Hold-Utilized   to WH-Sum-Utilized (WM-Ix)         
006240              move  WH-Hold-Total      to WH-Sum-Total (WM-Ix)            
006250     end-if.                                                              
006260 aa043b-exit.                                                             
006270     exit.                                                                
006280*                                                                         
006290 aa044-Sort-Year section.                                                 
006300     perform  aa044a-Outer-Pass thru aa044a-exit                          
006310              varying WS-Sort-Idx-1 from 1 by 1                           
006320              until WS-Sort-Idx-1 > WS-Year-Count.                        
006330 aa044-exit.                                                              
006340     exit.                                                                
006350*                                                                         
006360 aa044a-Outer-Pass section.                                               
006370     perform  aa044b-Inner-Pass thru aa044b-exit                          
006380              varying WS-Sort-Idx-2 from WS-Sort-Idx-1 by 1               
006390              until WS-Sort-Idx-2 > WS-Year-Count.                        
006400 aa044a-exit.                                                             
006410     exit.                                                                
006420*                                                                         
006430 aa044b-Inner-Pass section.                                               
006440     set      WY-Ix to WS-Sort-Idx-1.                                     
006450     set      WQ-Ix to WS-Sort-Idx-2.                                     
006460     if       WY-Year (WQ-Ix) < WY-Year (WY-Ix)                           
006470        or   (WY-Year (WQ-Ix) = WY-Year (WY-Ix)                           
006480        and   WY-Service (WQ-Ix) < WY-Service (WY-Ix))                    
006490              move  WY-Year (WY-Ix)    to WH-Hold-Year                    
006500              move  WY-Service (WY-Ix) to WH-Hold-Service                 
006510              move  WY-Sum-Billable (WY-Ix) to WH-Hold-Billable           
006520              move  WY-Sum-Utilized (WY-Ix) to WH-Hold-Utilized           
006530              move  WY-Sum-Total (WY-Ix)    to WH-Hold-Total              
006540              move  WY-Year (WQ-Ix)    to WY-Year (WY-Ix)                 
006550              move  WY-Service (WQ-Ix) to WY-Service (WY-Ix)              
006560              move  WY-Sum-Billable (WQ-Ix)                               
006570                                  to WY-Sum-Billable (WY-Ix)              
006580              move  WY-Sum-Utilized (WQ-Ix)                               
006590                                  to WY-Sum-Utilized (WY-Ix)              
006600              move  WY-Sum-Total (WQ-Ix)                                  
006610                                  to WY-Sum-Total (WY-Ix)                 
006620              move  WH-Hold-Year       to WY-Year (WQ-Ix)                 
006630              move  WH-Hold-Service    to WY-Service (WQ-Ix)              
006640              move  WH-Hold-Billable   to WY-Sum-Billable (WQ-Ix)         
006650              move  WH-Hold-Utilized   to WY-Sum-Utilized (WQ-Ix)         
006660              move  WH-Hold-Total      to WY-Sum-Total (WQ-Ix)            
006670     end-if.                                                              
006680 aa044b-exit.                                                             
006690     exit.                                                                
006700*                                                                         
006710* AA050 - PERFORMANCE-RPT: yearly billing rate only, group header         
006720* is the year, one detail line per service area.                          
006730*                                                                         
006740 aa050-Write-Performance section.                                         
006750****************************                                              
006760     move     spaces to WS-Title-Line.                                    
006770     move     "Service-Line Billing Rate - By Year" to WT-Title.          
006780     write    PF-Print-Line from WS-Title-Line                            
006790              after advancing PAGE.                                       
006800     write    PF-Print-Line from WS-Column-Head-1                         
006810              after advancing 2 lines.                                    
006820     perform  aa051-Perf-One-Year thru aa051-exit                         
006830              varying WY-Ix from 1 by 1                                   
006840              until WY-Ix > WS-Year-Count.                                
006850     move     spaces to WS-Trailer-Line.                                  
006860     move     WS-Run-MM to WT-Run-MM.                                     
006870     move     WS-Run-DD to WT-Run-DD.                                     
006880     move     WS-Run-YY to WT-Run-YY.                                     
006890     move     WS-Rec-Cnt-Perf to WT-Rec-Cnt.                              
006900     write    PF-Print-Line from WS-Trailer-Line                          
006910              after advancing 2 lines.                                    
006920 aa050-exit.                                                              
006930     exit.                                                                
006940*                                                                         
006950 aa051-Perf-One-Year section.                                             
006960     move     spaces to WS-Group-Head-Line.                               
006970     move     WY-Year (WY-Ix) to PH-Timeline.                             
006980     write    PF-Print-Line from WS-Group-Head-Line                       
006990              after advancing 2 lines.                                    
007000     if       WY-Sum-Total (WY-Ix) > zero                                 
007010              compute WR-Billing-Rate rounded =                           
007020                      WY-Sum-Billable (WY-Ix) /                           
007030                      WY-Sum-Total (WY-Ix) * 100                          
007040     else                                                                 
007050              move    zero to WR-Billing-Rate                             
007060     end-if.                                                              
007070     move     spaces to WS-Detail-Line.                                   
007080     move     WY-Service (WY-Ix) to PD-Service-Area.                      
007090     compute  PD-Billing-Rate rounded = WR-Billing-Rate.                  
007100     write    PF-Print-Line from WS-Detail-Line                           
007110              after advancing 1 lines.                                    
007120     add      1 to WS-Rec-Cnt-Perf.                                       
007130 aa051-exit.                                                              
007140     exit.                                                                
007150*                                                                         
007160* AA060 - UTILIZATION-RPT: all four granularities, in year /              
007170* quarter / half / month order, timeline label drives the control         
007180* break the shop calls for; billing and utilization rate are              
007190* shown together on every line.                                           
007200*                                                                         
007210 aa060-Write-Utilization section.                                         
007220****************************                                              
007230     move     spaces to WS-Title-Line.                                    
007240     move     "Service-Line Billing / Utilization Summary"                
007250              to WT-Title.                                                
007260     write    UF-Print-Line from WS-Title-Line                            
007270              after advancing PAGE.                                       
007280     write    UF-Print-Line from WS-Column-Head-2                         
007290              after advancing 2 lines.                                    
007300     perform  aa061-Util-One-Year thru aa061-exit                         
007310              varying WY-Ix from 1 by 1                                   
007320              until WY-Ix > WS-Year-Count.                                
007330     perform  aa062-Util-One-Quarter thru aa062-exit                      
007340              varying WQ-Ix from 1 by 1                                   
007350              until WQ-Ix > WS-Qtr-Count.                                 
007360     perform  aa063-Util-One-Half thru aa063-exit                         
007370              varying WH-Ix from 1 by 1                                   
007380              until WH-Ix > WS-Half-Count.                                
007390     perform  aa064-Util-One-Month thru aa064-exit                        
007400              varying WM-Ix from 1 by 1                                   
007410              until WM-Ix > WS-Month-Count.                               
007420     move     spaces to WS-Trailer-Line.                                  
007430     move     WS-Run-MM to WT-Run-MM.                                     
007440     move     WS-Run-DD to WT-Run-DD.                                     
007450     move     WS-Run-YY to WT-Run-YY.                                     
007460     move     WS-Rec-Cnt-Util to WT-Rec-Cnt.                              
007470     write    UF-Print-Line from WS-Trailer-Line                          
007480              after advancing 2 lines.                                    
007490 aa060-exit.                                                              
007500     exit.                                                                
007510*                                                                         
007520 aa061-Util-One-Year section.                                             
007530     move     spaces to WS-Group-Head-Line.                               
007540     move     WY-Year (WY-Ix) to PH-Timeline.                             
007550     write    UF-Print-Line from WS-Group-Head-Line                       
007560              after advancing 2 lines.                                    
007570     perform  aa065-Compute-Rates thru aa065-exit.                        
007580     move     spaces to WS-Detail-Line.                                   
007590     move     WY-Service (WY-Ix) to PD-Service-Area.                      
007600     compute  PD-Billing-Rate rounded = WR-Billing-Rate.                  
007610     compute  PD-Util-Rate rounded = WR-Utilization-Rate.                 
007620     write    UF-Print-Line from WS-Detail-Line                           
007630              after advancing 1 lines.                                    
007640     add      1 to WS-Rec-Cnt-Util.                                       
007650 aa061-exit.                                                              
007660     exit.                                                                
007670*                                                                         
007680 aa062-Util-One-Quarter section.                                          
007690     move     spaces to WS-Group-Head-Line.                               
007700     string   "Q" delimited by size                                       
007710              WQ-Quarter (WQ-Ix) delimited by size                        
007720              ", " delimited by size                                      
007730              WQ-Year (WQ-Ix) delimited by size                           
007740              into PH-Timeline.                                           
007750     write    UF-Print-Line from WS-Group-Head-Line                       
007760              after advancing 2 lines.                                    
007770     if       WQ-Sum-Total (WQ-Ix) > zero                                 
007780              compute WR-Billing-Rate rounded =                           
007790                      WQ-Sum-Billable (WQ-Ix) /                           
007800                      WQ-Sum-Total (WQ-Ix) * 100                          
007810              compute WR-Utilization-Rate rounded =                       
007820                      WQ-Sum-Utilized (WQ-Ix) /                           
007830                      WQ-Sum-Total (WQ-Ix) * 100                          
007840     else                                                                 
007850              move    zero to WR-Billing-Rate WR-Utilization-Rate         
007860     end-if.                                                              
007870     move     spaces to WS-Detail-Line.                                   
007880     move     WQ-Service (WQ-Ix) to PD-Service-Area.                      
007890     compute  PD-Billing-Rate rounded = WR-Billing-Rate.                  
007900     compute  PD-Util-Rate rounded = WR-Utilization-Rate.                 
007910     write    UF-Print-Line from WS-Detail-Line                           
007920              after advancing 1 lines.                                    
007930     add      1 to WS-Rec-Cnt-Util.                                       
007940 aa062-exit.                                                              
007950     exit.                                                                
007960*                                                                         
007970 aa063-Util-One-Half section.                                             
007980     move     spaces to WS-Group-Head-Line.                               
007990     string   "H" delimited by size                                       
008000              WH-Half (WH-Ix) delimited by size                           
008010              ", " delimited by size                                      
008020              WH-Year (WH-Ix) delimited by size                           
008030              into PH-Timeline.                                           
008040     write    UF-Print-Line from WS-Group-Head-Line                       
008050              after advancing 2 lines.                                    
008060     if       WH-Sum-Total (WH-Ix) > zero                                 
008070              compute WR-Billing-Rate rounded =                           
008080                      WH-Sum-Billable (WH-Ix) /                           
008090                      WH-Sum-Total (WH-Ix) * 100                          
008100              compute WR-Utilization-Rate rounded =                       
008110                      WH-Sum-Utilized (WH-Ix) /                           
008120                      WH-Sum-Total (WH-Ix) * 100                          
008130     else                                                                 
008140              move    zero to WR-Billing-Rate WR-Utilization-Rate         
008150     end-if.                                                              
008160     move     spaces to WS-Detail-Line.                                   
008170     move     WH-Service (WH-Ix) to PD-Service-Area.                      
008180     compute  PD-Billing-Rate rounded = WR-Billing-Rate.                  
008190     compute  PD-Util-Rate rounded = WR-Utilization-Rate.                 
008200     write    UF-Print-Line from WS-Detail-Line                           
008210              after advancing 1 lines.                                    
008220     add      1 to WS-Rec-Cnt-Util.                                       
008230 aa063-exit.                                                              
008240     exit.                                                                
008250*                                                                         
008260 aa064-Util-One-Month section.                                            
008270     move     spaces to WS-Group-Head-Line.                               
008280     string   WS-Month-Name (WM-Month (WM-Ix)) delimited by size          
008290              ", " delimited by size                                      
008300              WM-Year (WM-Ix) delimited by size                           
008310              into PH-Timeline.                                           
008320     write    UF-Print-Line from WS-Group-Head-Line                       
008330              after advancing 2 lines.                                    
008340     if       WM-Sum-Total (WM-Ix) > zero                                 
008350              compute WR-Billing-Rate rounded =                           
008360                      WM-Sum-Billable (WM-Ix) /                           
008370                      WM-Sum-Total (WM-Ix) * 100                          
008380              compute WR-Utilization-Rate rounded =                       
008390                      WM-Sum-Utilized (WM-Ix) /                           
008400                      WM-Sum-Total (WM-Ix) * 100                          
008410     else                                                                 
008420              move    zero to WR-Billing-Rate WR-Utilization-Rate         
008430     end-if.                                                              
008440     move     spaces to WS-Detail-Line.                                   
008450     move     WM-Service (WM-Ix) to PD-Service-Area.                      
008460     compute  PD-Billing-Rate rounded = WR-Billing-Rate.                  
008470     compute  PD-Util-Rate rounded = WR-Utilization-Rate.                 
008480     write    UF-Print-Line from WS-Detail-Line                           
008490              after advancing 1 lines.                                    
008500     add      1 to WS-Rec-Cnt-Util.                                       
008510 aa064-exit.                                                              
008520     exit.                                                                
008530*                                                                         
008540* AA065 - shared billing/utilization rate calculation for the             
008550* year row (called from AA061 only - the quarter/half/month rows          
008560* compute inline since each keys a different table).                      
008570*                                                                         
008580 aa065-Compute-Rates section.                                             
008590     if       WY-Sum-Total (WY-Ix) > zero                                 
008600              compute WR-Billing-Rate rounded =                           
008610                      WY-Sum-Billable (WY-Ix) /                           
008620                      WY-Sum-Total (WY-Ix) * 100                          
008630              compute WR-Utilization-Rate rounded =                       
008640                      WY-Sum-Utilized (WY-Ix) /                           
008650                      WY-Sum-Total (WY-Ix) * 100                          
008660     else                                                                 
008670              move    zero to WR-Rate-Pair (1)                            
008680              move    zero to WR-Rate-Pair (2)                            
008690     end-if.                                                              
008700 aa065-exit.                                                              
008710     exit.                                                                
008720*                                                                         
008730 aa090-Close-Files section.                                               
008740****************************                                              
008750     close    PS-Report1-File.                                            
008760     close    PS-Performance-Report.                                      
008770     close    PS-Utilization-Report.                                      
008780 aa090-exit.                                                              
008790     exit.                                                                
