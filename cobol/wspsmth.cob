000100*******************************************                               
000110*                                          *                              
000120*  Month Name / Quarter / Half-Year        *                              
000130*    Label Table - Shared Across Suite     *                              
000140*******************************************                               
000150* Indexed 1-12 by calendar month, used to build the timeline              
000160* labels ("January, 2023", "Qn, yyyy", "Hn, yyyy") without a              
000170* 12-way EVALUATE in every program.                                       
000180*                                                                         
000190* 04/12/86 rh  - Created for the PS reporting suite.                      
000200* 08/07/91 rh  - Widened month name to x(9) for "September".              
000210* 11/09/98 tm  - Y2K review - label uses 4-digit year, no change.         
000220*                                                                         
000230 01  WS-Month-Name-Table.                                                 
000240     03  filler                pic x(9)  value "January".                 
000250     03  filler                pic x(9)  value "February".                
000260     03  filler                pic x(9)  value "March".                   
000270     03  filler                pic x(9)  value "April".                   
000280     03  filler                pic x(9)  value "May".                     
000290     03  filler                pic x(9)  value "June".                    
000300     03  filler                pic x(9)  value "July".                    
000310     03  filler                pic x(9)  value "August".                  
000320     03  filler                pic x(9)  value "September".               
000330     03  filler                pic x(9)  value "October".                 
000340     03  filler                pic x(9)  value "November".                
000350     03  filler                pic x(9)  value "December".                
000360*                                                                         
000370 01  WS-Month-Names redefines WS-Month-Name-Table.                        
000380     03  WS-Month-Name         pic x(9)  occurs 12.                       
000390*                                                                         
000400 01  WS-Period-Work.                                                      
000410     03  WS-Period-Quarter     pic 9      comp.                           
000420     03  WS-Period-Half        pic 9      comp.                           
000430     03  WS-Period-Label       pic x(15) value spaces.                    
