000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Report 1 Extract  *                              
000130*   Service-Line Hypercube (Billing/Util)  *                              
000140*******************************************                               
000150* Amounts on this extract are in THOUSANDS of NOK - do not                
000160* re-scale, the source system already divides down.                       
000170*                                                                         
000180* 04/12/86 rh  - Created for the PS reporting suite.                      
000190* 19/03/87 rh  - Added REDEFINES for period-key subfields.                
000200* 11/09/98 tm  - Y2K review - R1-Year already 4-digit, no change.         
000210*                                                                         
000220 01  PS-Report1-Record.                                                   
000230     03  R1-Year               pic 9(4).                                  
000240     03  R1-Month              pic 9(2).                                  
000250     03  R1-Service-Area       pic x(20).                                 
000260     03  R1-Billable-Hours     pic s9(7)v99.                              
000270     03  R1-Utilized-Hours     pic s9(7)v99.                              
000280     03  R1-Total-Hours        pic s9(7)v99.                              
000290     03  R1-Total-Revenue      pic s9(9)v99.                              
000300     03  R1-Production-Costs   pic s9(9)v99.                              
000310     03  R1-Contrib-Margin     pic s9(9)v99.                              
000320     03  R1-Budget-Contrib-Margin                                         
000330                               pic s9(9)v99.                              
000340     03  R1-Budget-Total-Revenue                                          
000350                               pic s9(9)v99.                              
000360     03  filler                pic x(11).                                 
000370*                                                                         
000380* Alternate view of the leading period key, used when the group           
000390* key of a control break is moved as one unit (see AA030 in ps010         
000400* and ps020).                                                             
000410*                                                                         
000420 01  R1-Period-Key redefines PS-Report1-Record.                           
000430     03  R1PK-Year             pic 9(4).                                  
000440     03  R1PK-Month            pic 9(2).                                  
000450     03  R1PK-Service-Area     pic x(20).                                 
000460     03  filler                pic x(93).                                 
