000100****************************************************************          
000110*                                                               *         
000120*        Top / Bottom Project Contribution Ranking             *          
000130*                                                               *         
000140****************************************************************          
000150 identification division.                                                 
000160 program-id.        ps030.                                                
000170 author.             R Halvorsen.                                         
000180 installation.       Meridian Data Services - Nordvik Account.            
000190 date-written.       22/09/87.                                            
000200 date-compiled.                                                           
000210 security.           Company Confidential - Internal Use Only.            
000220*                                                                         
000230* Remarks.           Reads the project/task/employee extract              
000240*                     (Report 2) and produces the Top-N and               
000250*                     Bottom-N project contribution-margin                
000260*                     ranking, one pass by Year/Service/Month and         
000270*                     one repeat pass by Year/Service for the             
000280*                     full-year figures.                                  
000290*                                                                         
000300* Files used:         REPT2EXT   Report 2 hypercube extract.              
000310*                     PROJRANK-RPT  Project ranking report.               
000320*                                                                         
000330* Error messages:     PS002, SY001.                                       
000340*                                                                         
000350* Changes:                                                                
000360* 22/09/87 rh  - 1.00 Created.                                            
000370* 14/01/88 rh  - 1.01 Added the full-year repeat pass alongside           
000380*                     the by-month pass, per the account review.          
000390* 11/09/98 tm  - 1.02 Y2K review - R2-Year already 4-digit,               
000400*                     no change required.                                 
000410* 02/06/03 dwc - 1.03 Req 4471 - widened ranking tables to 900            
000420*                     entries to cover the Nordvik project count.         
000430*                                                                         
000440 environment division.                                                    
000450 configuration section.                                                   
000460 special-names.                                                           
000470     C01 is TOP-OF-FORM                                                   
000480     class ALPHA-CHARS is "A" thru "Z"                                    
000490     UPSI-0 on  status is PS-DETAIL-SUPPRESSED                            
000500     UPSI-0 off status is PS-DETAIL-SHOWN.                                
000510 input-output section.                                                    
000520 file-control.                                                            
000530     copy "selps2.cob".                                                   
000540     select  PS-Rank-Report    assign to PROJRANK                         
000550             organization      is line sequential.                        
000560*                                                                         
000570 data division.                                                           
000580 file section.                                                            
000590     copy "fdps2.cob".                                                    
000600*                                                                         
000610 fd  PS-Rank-Report                                                       
000620     label records are standard                                           
000630     recording mode is f.                                                 
000640 01  RF-Print-Line             pic x(132).                                
000650*                                                                         
000660 working-storage section.                                                 
000670 77  WS-Prog-Name              pic x(17) value "PS030 (1.03)".            
000680     copy "wspsmsg.cob".                                                  
000690     copy "wspsctl.cob".                                                  
000700*                                                                         
000710 01  WS-Switches.                                                         
000720     03  WS-Rept2-EOF-Sw       pic x      value "N".                      
000730         88  Rept2-EOF                    value "Y".                      
000740     03  WS-Found-Sw           pic x      value "N".                      
000750         88  WS-Found                     value "Y".                      
000760*                                                                         
000770 01  WS-File-Status.                                                      
000780     03  PS-Rept2-Status       pic xx     value "00".                     
000790*                                                                         
000800 01  WS-Counts.                                                           
000810     03  WS-Rec-Cnt-Read       pic 9(7)   comp value zero.                
000820     03  WS-Rec-Cnt-Print      pic 9(5)   comp value zero.                
000830     03  WS-PM-Count           pic 9(4)   comp value zero.                
000840     03  WS-PY-Count           pic 9(4)   comp value zero.                
000850     03  WS-Sort-Idx-1         pic 9(4)   comp value zero.                
000860     03  WS-Sort-Idx-2         pic 9(4)   comp value zero.                
000870     03  WS-Found-Idx          pic 9(4)   comp value zero.                
000880     03  WS-Grp-Start          pic 9(4)   comp value zero.                
000890     03  WS-Grp-End            pic 9(4)   comp value zero.                
000900     03  WS-Grp-Count          pic 9(4)   comp value zero.                
000910     03  WS-N-Ix               pic 9      comp value zero.                
000920     03  WS-Take               pic 9(4)   comp value zero.                
000930     03  WS-Rank-Ix            pic 9(4)   comp value zero.                
000940*                                                                         
000950* Project/month accumulator - finest grain read from the file.            
000960*                                                                         
000970 01  WS-ProjMonth-Table.                                                  
000980     03  WS-PM-Entry           occurs 900 indexed by PM-Ix.               
000990         05  PM-Year           pic 9(4).                                  
001000         05  PM-Service        pic x(20).                                 
001010         05  PM-Month          pic 9(2).                                  
001020         05  PM-Project        pic x(12).                                 
001030         05  PM-Sum-CM         pic s9(9)v99 comp-3.                       
001040*                                                                         
001050* Project/year accumulator - the full-year repeat pass.                   
001060*                                                                         
001070 01  WS-ProjYear-Table.                                                   
001080     03  WS-PY-Entry           occurs 900 indexed by PY-Ix.               
001090         05  PY-Year           pic 9(4).                                  
001100         05  PY-Service        pic x(20).                                 
001110         05  PY-Project        pic x(12).                                 
001120         05  PY-Sum-CM         pic s9(9)v99 comp-3.                       
001130*                                                                         
001140* One elementary hold area used to bubble entries during the              
001150* straight-insertion sort at AA040 - covers the widest row shape          
001160* (the month table).                                                      
001170*                                                                         
001180 01  WS-Hold-Entry.                                                       
001190     03  WH-Hold-Year          pic 9(4).                                  
001200     03  WH-Hold-Service       pic x(20).                                 
001210     03  WH-Hold-Period        pic 9(2).                                  
001220     03  WH-Hold-Project       pic x(12).                                 
001230     03  WH-Hold-CM            pic s9(9)v99 comp-3.                       
001240*                                                                         
001250* Key-only view of the sort hold area - matches the shop's habit          
001260* of a slim comparison view alongside the full swap buffer.               
001270*                                                                         
001280 01  WS-Hold-Key redefines WS-Hold-Entry.                                 
001290     03  WHK-Hold-Year         pic 9(4).                                  
001300     03  WHK-Hold-Service      pic x(20).                                 
001310     03  filler                pic x(20).                                 
001320*                                                                         
001330* Run-date heading, old-style two-digit-year ACCEPT FROM DATE.            
001340*                                                                         
001350 01  WS-Run-Date-Field         pic 9(6).                                  
001360 01  WS-Run-Date-Alt redefines WS-Run-Date-Field.                         
001370     03  WS-Run-YY             pic 99.                                    
001380     03  WS-Run-MM             pic 99.                                    
001390     03  WS-Run-DD             pic 99.                                    
001400*                                                                         
001410* Fixed text for the Top/Bottom heading, keyed off an                     
001420* analysis-type switch, in place of a two-way IF.                         
001430*                                                                         
001440 01  WS-Kind-Values.                                                      
001450     03  filler                pic x(6)  value "BOTTOM".                  
001460     03  filler                pic x(6)  value "TOP   ".                  
001470 01  WS-Kind-Table redefines WS-Kind-Values.                              
001480     03  WS-Kind-Text          pic x(6)  occurs 2.                        
001490 01  WS-Month-Or-Year          pic x(9)  value spaces.                    
001500*                                                                         
001510* Report line layouts - one reusable area per line-type, cleared          
001520* and re-loaded for every line written.                                   
001530*                                                                         
001540 01  WS-Title-Line.                                                       
001550     03  filler                pic x(2)  value spaces.                    
001560     03  WT-Title              pic x(45) value spaces.                    
001570     03  filler                pic x(85) value spaces.                    
001580*                                                                         
001590 01  WS-Group-Head-Line.                                                  
001600     03  filler                pic x(2)  value spaces.                    
001610     03  filler                pic x(6)  value "Year: ".                  
001620     03  GH-Year               pic 9(4).                                  
001630     03  filler                pic x(4)  value spaces.                    
001640     03  filler                pic x(8)  value "Period: ".                
001650     03  GH-Period             pic x(9).                                  
001660     03  filler                pic x(4)  value spaces.                    
001670     03  filler                pic x(8)  value "Line:   ".                
001680     03  GH-Service            pic x(20).                                 
001690     03  filler                pic x(4)  value spaces.                    
001700     03  GH-Kind               pic x(6).                                  
001710     03  filler                pic x(1)  value space.                     
001720     03  GH-Kind-N             pic z9.                                    
001730     03  filler                pic x(54) value spaces.                    
001740*                                                                         
001750 01  WS-Detail-Line.                                                      
001760     03  filler                pic x(2)  value spaces.                    
001770     03  filler                pic x(11) value "Project - ".              
001780     03  PD-Project            pic x(12).                                 
001790     03  filler                pic x(5)  value spaces.                    
001800     03  filler                pic x(17) value "CM After Adj - ".         
001810     03  PD-CM                 pic +zzzzzz9.99.                           
001820     03  filler                pic x(74) value spaces.                    
001830*                                                                         
001840 01  WS-Trailer-Line.                                                     
001850     03  filler                pic x(2)  value spaces.                    
001860     03  filler                pic x(30) value                            
001870         "Total detail lines printed - ".                                 
001880     03  WT-Rec-Cnt            pic zzzz9.                                 
001890     03  filler                pic x(6)  value "  Run ".                  
001900     03  WT-Run-MM             pic 99.                                    
001910     03  filler                pic x     value "/".                       
001920     03  WT-Run-DD             pic 99.                                    
001930     03  filler                pic x     value "/".                       
001940     03  WT-Run-YY             pic 99.                                    
001950     03  filler                pic x(81) value spaces.                    
001960*                                                                         
001970 procedure division.                                                      
001980*                                                                         
001990 aa000-Main section.                                                      
002000*****************************                                             
002010     accept   WS-Run-Date-Field from DATE.                                
002020     perform  aa010-Open-Files thru aa010-exit.                           
002030     perform  aa020-Build-Tables thru aa020-exit.                         
002040     perform  aa040-Sort-Tables thru aa040-exit.                          
002050     perform  aa050-Write-Ranking thru aa050-exit.                        
002060     perform  aa090-Close-Files thru aa090-exit.                          
002070     stop     run.                                                        
002080 aa000-exit.                                                              
002090     exit.                                                                
002100*                                                                         
002110 aa010-Open-Files section.                                                
002120*****************************                                             
002130     open     input  PS-Report2-File.                                     
002140     open     output PS-Rank-Report.                                      
002150     if       PS-Rept2-Status not = "00"                                  
002160              move     PS002 to WS-Eval-Msg-Line                          
002170              display  WS-Eval-Msg-Line upon console                      
002180              display  SY001 upon console                                 
002190              stop    run                                                 
002200     end-if.                                                              
002210 aa010-exit.                                                              
002220     exit.                                                                
002230*                                                                         
002240* AA020 - reads the extract once and rolls each record into both          
002250* accumulator tables at the same time, so the file need not be            
002260* passed twice.                                                           
002270*                                                                         
002280 aa020-Build-Tables section.                                              
002290*****************************                                             
002300     read     PS-Report2-File                                             
002310              at end move "Y" to WS-Rept2-EOF-Sw                          
002320     end-read.                                                            
002330     perform  aa021-One-Record thru aa021-exit                            
002340              until Rept2-EOF.                                            
002350 aa020-exit.                                                              
002360     exit.                                                                
002370*                                                                         
002380 aa021-One-Record section.                                                
002390     add      1 to WS-Rec-Cnt-Read.                                       
002400     perform  aa022-Search-Month thru aa022-exit.                         
002410     if       not WS-Found                                                
002420              add     1 to WS-PM-Count                                    
002430              set     PM-Ix to WS-PM-Count                                
002440              move    R2-Year to PM-Year (PM-Ix)                          
002450              move    R2-Service-Area to PM-Service (PM-Ix)               
002460              move    R2-Month to PM-Month (PM-Ix)                        
002470              move    R2-Project-Id to PM-Project (PM-Ix)                 
002480              move    zero to PM-Sum-CM (PM-Ix)                           
002490     else                                                                 
002500              set     PM-Ix to WS-Found-Idx                               
002510     end-if.                                                              
002520     add      R2-CM-After-Adj to PM-Sum-CM (PM-Ix).                       
002530     perform  aa023-Search-Year thru aa023-exit.                          
002540     if       not WS-Found                                                
002550              add     1 to WS-PY-Count                                    
002560              set     PY-Ix to WS-PY-Count                                
002570              move    R2-Year to PY-Year (PY-Ix)                          
002580              move    R2-Service-Area to PY-Service (PY-Ix)               
002590              move    R2-Project-Id to PY-Project (PY-Ix)                 
002600              move    zero to PY-Sum-CM (PY-Ix)                           
002610     else                                                                 
002620              set     PY-Ix to WS-Found-Idx                               
002630     end-if.                                                              
002640     add      R2-CM-After-Adj to PY-Sum-CM (PY-Ix).                       
002650     read     PS-Report2-File                                             
002660              at end move "Y" to WS-Rept2-EOF-Sw                          
002670     end-read.                                                            
002680 aa021-exit.                                                              
002690     exit.                                                                
002700*                                                                         
002710 aa022-Search-Month section.                                              
002720     move     "N" to WS-Found-Sw.                                         
002730     perform  aa022a-Test-Month thru aa022a-exit                          
002740              varying PM-Ix from 1 by 1                                   
002750              until PM-Ix > WS-PM-Count                                   
002760              or WS-Found.                                                
002770 aa022-exit.                                                              
002780     exit.                                                                
002790*                                                                         
002800 aa022a-Test-Month section.                                               
002810     if       PM-Year (PM-Ix) = R2-Year                                   
002820        and   PM-Service (PM-Ix) = R2-Service-Area                        
002830        and   PM-Month (PM-Ix) = R2-Month                                 
002840        and   PM-Project (PM-Ix) = R2-Project-Id                          
002850              move  "Y" to WS-Found-Sw                                    
002860              set   WS-Found-Idx to PM-Ix                                 
002870     end-if.                                                              
002880 aa022a-exit.                                                             
002890     exit.                                                                
002900*                                                                         
002910 aa023-Search-Year section.                                               
002920     move     "N" to WS-Found-Sw.                                         
002930     perform  aa023a-Test-Year thru aa023a-exit                           
002940              varying PY-Ix from 1 by 1                                   
002950              until PY-Ix > WS-PY-Count                                   
002960              or WS-Found.                                                
002970 aa023-exit.                                                              
002980     exit.                                                                
002990*                                                                         
003000 aa023a-Test-Year section.                                                
003010     if       PY-Year (PY-Ix) = R2-Year                                   
003020        and   PY-Service (PY-Ix) = R2-Service-Area                        
003030        and   PY-Project (PY-Ix) = R2-Project-Id                          
003040              move  "Y" to WS-Found-Sw                                    
003050              set   WS-Found-Idx to PY-Ix                                 
003060     end-if.                                                              
003070 aa023a-exit.                                                             
003080     exit.                                                                
003090*                                                                         
003100* AA040 - straight-insertion sort, ascending by Year/Service/             
003110* Month(or none)/CM-After, so a group's lowest figures come out           
003120* first and its highest come out last without a second pass.              
003130*                                                                         
003140 aa040-Sort-Tables section.                                               
003150*****************************                                             
003160     perform  aa041-Sort-Month thru aa041-exit.                           
003170     perform  aa043-Sort-Year thru aa043-exit.                            
003180 aa040-exit.                                                              
003190     exit.                                                                
003200*                                                                         
003210 aa041-Sort-Month section.                                                
003220     perform  aa041a-Outer-Pass thru aa041a-exit                          
003230              varying WS-Sort-Idx-1 from 2 by 1                           
003240              until WS-Sort-Idx-1 > WS-PM-Count.                          
003250 aa041-exit.                                                              
003260     exit.                                                                
003270*                                                                         
003280 aa041a-Outer-Pass section.                                               
003290     move     WS-Sort-Idx-1 to WS-Sort-Idx-2.                             
003300     perform  aa041b-Inner-Pass thru aa041b-exit                          
003310              until WS-Sort-Idx-2 < 2.                                    
003320 aa041a-exit.                                                             
003330     exit.                                                                
003340*                                                                         
003350 aa041b-Inner-Pass section.                                               
003360     if       PM-Year (WS-Sort-Idx-2) <                                   
003370              PM-Year (WS-Sort-Idx-2 - 1)                                 
003380       or    (PM-Year (WS-Sort-Idx-2) =                                   
003390              PM-Year (WS-Sort-Idx-2 - 1)                                 
003400       and    PM-Service (WS-Sort-Idx-2) <                                
003410              PM-Service (WS-Sort-Idx-2 - 1))                             
003420       or    (PM-Year (WS-Sort-Idx-2) =                                   
003430              PM-Year (WS-Sort-Idx-2 - 1)                                 
003440       and    PM-Service (WS-Sort-Idx-2) =                                
003450              PM-Service (WS-Sort-Idx-2 - 1)                              
003460       and    PM-Month (WS-Sort-Idx-2) <                                  
003470              PM-Month (WS-Sort-Idx-2 - 1))                               
003480       or    (PM-Year (WS-Sort-Idx-2) =                                   
003490              PM-Year (WS-Sort-Idx-2 - 1)                                 
003500       and    PM-Service (WS-Sort-Idx-2) =                                
003510              PM-Service (WS-Sort-Idx-2 - 1)                              
003520       and    PM-Month (WS-Sort-Idx-2) =                                  
003530              PM-Month (WS-Sort-Idx-2 - 1)                                
003540       and    PM-Sum-CM (WS-Sort-Idx-2) <                                 
003550              PM-Sum-CM (WS-Sort-Idx-2 - 1))                              
003560              move  PM-Year (WS-Sort-Idx-2)  to WH-Hold-Year              
003570              move  PM-Service (WS-Sort-Idx-2)                            
003580                    to WH-Hold-Service                                    
003590              move  PM-Month (WS-Sort-Idx-2) to WH-Hold-Period            
003600              move  PM-Project (WS-Sort-Idx-2)                            
003610                    to WH-Hold-Project                                    
003620              move  PM-Sum-CM (WS-Sort-Idx-2) to WH-Hold-CM               
003630              move  PM-Year (WS-Sort-Idx-2 - 1)                           
003640                    to PM-Year (WS-Sort-Idx-2)                            
003650              move  PM-Service (WS-Sort-Idx-2 - 1)                        
003660                    to PM-Service (WS-Sort-Idx-2)                         
003670              move  PM-Month (WS-Sort-Idx-2 - 1)                          
003680                    to PM-Month (WS-Sort-Idx-2)                           
003690              move  PM-Project (WS-Sort-Idx-2 - 1)                        
003700                    to PM-Project (WS-Sort-Idx-2)                         
003710              move  PM-Sum-CM (WS-Sort-Idx-2 - 1)                         
003720                    to PM-Sum-CM (WS-Sort-Idx-2)                          
003730              move  WH-Hold-Year to PM-Year (WS-Sort-Idx-2 - 1)           
003740              move  WH-Hold-Service                                       
003750                    to PM-Service (WS-Sort-Idx-2 - 1)                     
003760              move  WH-Hold-Period                                        
003770                    to PM-Month (WS-Sort-Idx-2 - 1)                       
003780              move  WH-Hold-Project                                       
003790                    to PM-Project (WS-Sort-Idx-2 - 1)                     
003800              move  WH-Hold-CM to PM-Sum-CM (WS-Sort-Idx-2 - 1)           
003810              subtract 1 from WS-Sort-Idx-2                               
003820     else                                                                 
003830              move  1 to WS-Sort-Idx-2                                    
003840     end-if.                                                              
003850 aa041b-exit.                                                             
003860     exit.                                                                
003870*                                                                         
003880 aa043-Sort-Year section.                                                 
003890     perform  aa043a-Outer-Pass thru aa043a-exit                          
003900              varying WS-Sort-Idx-1 from 2 by 1                           
003910              until WS-Sort-Idx-1 > WS-PY-Count.                          
003920 aa043-exit.                                                              
003930     exit.                                                                
003940*                                                                         
003950 aa043a-Outer-Pass section.                                               
003960     move     WS-Sort-Idx-1 to WS-Sort-Idx-2.                             
003970     perform  aa043b-Inner-Pass thru aa043b-exit                          
003980              until WS-Sort-Idx-2 < 2.                                    
003990 aa043a-exit.                                                             
004000     exit.                                                                
004010*                                                                         
004020 aa043b-Inner-Pass section.                                               
004030     if       PY-Year (WS-Sort-Idx-2) <                                   
004040              PY-Year (WS-Sort-Idx-2 - 1)                                 
004050       or    (PY-Year (WS-Sort-Idx-2) =                                   
004060              PY-Year (WS-Sort-Idx-2 - 1)                                 
004070       and    PY-Service (WS-Sort-Idx-2) <                                
004080              PY-Service (WS-Sort-Idx-2 - 1))                             
004090       or    (PY-Year (WS-Sort-Idx-2) =                                   
004100              PY-Year (WS-Sort-Idx-2 - 1)                                 
004110       and    PY-Service (WS-Sort-Idx-2) =                                
004120              PY-Service (WS-Sort-Idx-2 - 1)                              
004130       and    PY-Sum-CM (WS-Sort-Idx-2) <                                 
004140              PY-Sum-CM (WS-Sort-Idx-2 - 1))                              
004150              move  PY-Year (WS-Sort-Idx-2)  to WH-Hold-Year              
004160              move  PY-Service (WS-Sort-Idx-2)                            
004170                    to WH-Hold-Service                                    
004180              move  PY-Project (WS-Sort-Idx-2)                            
004190                    to WH-Hold-Project                                    
004200              move  PY-Sum-CM (WS-Sort-Idx-2) to WH-Hold-CM               
004210              move  PY-Year (WS-Sort-Idx-2 - 1)                           
004220                    to PY-Year (WS-Sort-Idx-2)                            
004230              move  PY-Service (WS-Sort-Idx-2 - 1)                        
004240                    to PY-Service (WS-Sort-Idx-2)                         
004250              move  PY-Project (WS-Sort-Idx-2 - 1)                        
004260                    to PY-Project (WS-Sort-Idx-2)                         
004270              move  PY-Sum-CM (WS-Sort-Idx-2 - 1)                         
004280                    to PY-Sum-CM (WS-Sort-Idx-2)                          
004290              move  WH-Hold-Year to PY-Year (WS-Sort-Idx-2 - 1)           
004300              move  WH-Hold-Service                                       
004310                    to PY-Service (WS-Sort-Idx-2 - 1)                     
004320              move  WH-Hold-Project                                       
004330                    to PY-Project (WS-Sort-Idx-2 - 1)                     
004340              move  WH-Hold-CM to PY-Sum-CM (WS-Sort-Idx-2 - 1)           
004350              subtract 1 from WS-Sort-Idx-2                               
004360     else                                                                 
004370              move  1 to WS-Sort-Idx-2                                    
004380     end-if.                                                              
004390 aa043b-exit.                                                             
004400     exit.                                                                
004410*                                                                         
004420* AA050 - walks each sorted table once, finds the boundary of             
004430* every Year/Service(/Month) group, then ranks that group before          
004440* moving on - avoids a second table pass.                                 
004450*                                                                         
004460 aa050-Write-Ranking section.                                             
004470*****************************                                             
004480     move     spaces to WS-Title-Line.                                    
004490     move     "Project Contribution Ranking - By Month"                   
004500              to WT-Title.                                                
004510     write    RF-Print-Line from WS-Title-Line                            
004520              after advancing PAGE.                                       
004530     move     1 to WS-Grp-Start.                                          
004540     perform  aa051-Scan-Month-Groups thru aa051-exit                     
004550              varying WS-Grp-End from 1 by 1                              
004560              until WS-Grp-End > WS-PM-Count.                             
004570     move     "Project Contribution Ranking - Full Year"                  
004580              to WT-Title.                                                
004590     write    RF-Print-Line from WS-Title-Line                            
004600              after advancing PAGE.                                       
004610     move     1 to WS-Grp-Start.                                          
004620     perform  aa053-Scan-Year-Groups thru aa053-exit                      
004630              varying WS-Grp-End from 1 by 1                              
004640              until WS-Grp-End > WS-PY-Count.                             
004650     move     spaces to WS-Trailer-Line.                                  
004660     move     WS-Run-MM to WT-Run-MM.                                     
004670     move     WS-Run-DD to WT-Run-DD.                                     
004680     move     WS-Run-YY to WT-Run-YY.                                     
004690     move     WS-Rec-Cnt-Print to WT-Rec-Cnt.                             
004700     write    RF-Print-Line from WS-Trailer-Line                          
004710              after advancing 2 lines.                                    
004720 aa050-exit.                                                              
004730     exit.                                                                
004740*                                                                         
004750 aa051-Scan-Month-Groups section.                                         
004760     if       WS-Grp-End = WS-PM-Count                                    
004770         or   PM-Year (WS-Grp-End + 1) not =                              
004780              PM-Year (WS-Grp-Start)                                      
004790         or   PM-Service (WS-Grp-End + 1) not =                           
004800              PM-Service (WS-Grp-Start)                                   
004810         or   PM-Month (WS-Grp-End + 1) not =                             
004820              PM-Month (WS-Grp-Start)                                     
004830              compute WS-Grp-Count =                                      
004840                      WS-Grp-End - WS-Grp-Start + 1                       
004850              move    "Month" to WS-Month-Or-Year                         
004860              perform aa052-Rank-Month-Group thru aa052-exit              
004870                      varying WS-N-Ix from 1 by 1                         
004880                      until WS-N-Ix > Ctl-Proj-N-Count                    
004890              move    WS-Grp-End to WS-Grp-Start                          
004900              add     1 to WS-Grp-Start                                   
004910     end-if.                                                              
004920 aa051-exit.                                                              
004930     exit.                                                                
004940*                                                                         
004950 aa052-Rank-Month-Group section.                                          
004960     move     Ctl-Proj-N (WS-N-Ix) to WS-Take.                            
004970     if       WS-Take > WS-Grp-Count                                      
004980              move   WS-Grp-Count to WS-Take                              
004990     end-if.                                                              
005000*    ---  Bottom N - ascending order, lowest first  ---                   
005010     move     spaces to WS-Group-Head-Line.                               
005020     move     PM-Year (WS-Grp-Start) to GH-Year.                          
005030     move     PM-Month (WS-Grp-Start) to GH-Period.                       
005040     move     PM-Service (WS-Grp-Start) to GH-Service.                    
005050     move     WS-Kind-Text (1) to GH-Kind.                                
005060     move     Ctl-Proj-N (WS-N-Ix) to GH-Kind-N.                          
005070     write    RF-Print-Line from WS-Group-Head-Line                       
005080              after advancing 2 lines.                                    
005090     perform  aa054-Detail-Month thru aa054-exit                          
005100              varying WS-Rank-Ix from WS-Grp-Start by 1                   
005110              until WS-Rank-Ix > WS-Grp-Start + WS-Take - 1.              
005120*    ---  Top N - highest value first, walk group backward  ---           
005130     move     spaces to WS-Group-Head-Line.                               
005140     move     PM-Year (WS-Grp-Start) to GH-Year.                          
005150     move     PM-Month (WS-Grp-Start) to GH-Period.                       
005160     move     PM-Service (WS-Grp-Start) to GH-Service.                    
005170     move     WS-Kind-Text (2) to GH-Kind.                                
005180     move     Ctl-Proj-N (WS-N-Ix) to GH-Kind-N.                          
005190     write    RF-Print-Line from WS-Group-Head-Line                       
005200              after advancing 2 lines.                                    
005210     perform  aa055-Detail-Month-Rev thru aa055-exit                      
005220              varying WS-Rank-Ix from WS-Grp-End by -1                    
005230              until WS-Rank-Ix < WS-Grp-End - WS-Take + 1.                
005240 aa052-exit.                                                              
005250     exit.                                                                
005260*                                                                         
005270 aa054-Detail-Month section.                                              
005280     move     spaces to WS-Detail-Line.                                   
005290     move     PM-Project (WS-Rank-Ix) to PD-Project.                      
005300     compute  PD-CM rounded = PM-Sum-CM (WS-Rank-Ix).                     
005310     write    RF-Print-Line from WS-Detail-Line                           
005320              after advancing 1 lines.                                    
005330     add      1 to WS-Rec-Cnt-Print.                                      
005340 aa054-exit.                                                              
005350     exit.                                                                
005360*                                                                         
005370 aa055-Detail-Month-Rev section.                                          
005380     move     spaces to WS-Detail-Line.                                   
005390     move     PM-Project (WS-Rank-Ix) to PD-Project.                      
005400     compute  PD-CM rounded = PM-Sum-CM (WS-Rank-Ix).                     
005410     write    RF-Print-Line from WS-Detail-Line                           
005420              after advancing 1 lines.                                    
005430     add      1 to WS-Rec-Cnt-Print.                                      
005440 aa055-exit.                                                              
005450     exit.                                                                
005460*                                                                         
005470 aa053-Scan-Year-Groups section.                                          
005480     if       WS-Grp-End = WS-PY-Count                                    
005490         or   PY-Year (WS-Grp-End + 1) not =                              
005500              PY-Year (WS-Grp-Start)                                      
005510         or   PY-Service (WS-Grp-End + 1) not =                           
005520              PY-Service (WS-Grp-Start)                                   
005530              compute WS-Grp-Count =                                      
005540                      WS-Grp-End - WS-Grp-Start + 1                       
005550              perform aa056-Rank-Year-Group thru aa056-exit               
005560                      varying WS-N-Ix from 1 by 1                         
005570                      until WS-N-Ix > Ctl-Proj-N-Count                    
005580              move    WS-Grp-End to WS-Grp-Start                          
005590              add     1 to WS-Grp-Start                                   
005600     end-if.                                                              
005610 aa053-exit.                                                              
005620     exit.                                                                
005630*                                                                         
005640 aa056-Rank-Year-Group section.                                           
005650     move     Ctl-Proj-N (WS-N-Ix) to WS-Take.                            
005660     if       WS-Take > WS-Grp-Count                                      
005670              move   WS-Grp-Count to WS-Take                              
005680     end-if.                                                              
005690     move     spaces to WS-Group-Head-Line.                               
005700     move     PY-Year (WS-Grp-Start) to GH-Year.                          
005710     move     "FULL YEAR" to GH-Period.                                   
005720     move     PY-Service (WS-Grp-Start) to GH-Service.                    
005730     move     WS-Kind-Text (1) to GH-Kind.                                
005740     move     Ctl-Proj-N (WS-N-Ix) to GH-Kind-N.                          
005750     write    RF-Print-Line from WS-Group-Head-Line                       
005760              after advancing 2 lines.                                    
005770     perform  aa057-Detail-Year thru aa057-exit                           
005780              varying WS-Rank-Ix from WS-Grp-Start by 1                   
005790              until WS-Rank-Ix > WS-Grp-Start + WS-Take - 1.              
005800     move     spaces to WS-Group-Head-Line.                               
005810     move     PY-Year (WS-Grp-Start) to GH-Year.                          
005820     move     "FULL YEAR" to GH-Period.                                   
005830     move     PY-Service (WS-Grp-Start) to GH-Service.                    
005840     move     WS-Kind-Text (2) to GH-Kind.                                
005850     move     Ctl-Proj-N (WS-N-Ix) to GH-Kind-N.                          
005860     write    RF-Print-Line from WS-Group-Head-Line                       
005870              after advancing 2 lines.                                    
005880     perform  aa058-Detail-Year-Rev thru aa058-exit                       
005890              varying WS-Rank-Ix from WS-Grp-End by -1                    
005900              until WS-Rank-Ix < WS-Grp-End - WS-Take + 1.                
005910 aa056-exit.                                                              
005920     exit.                                                                
005930*                                                                         
005940 aa057-Detail-Year section.                                               
005950     move     spaces to WS-Detail-Line.                                   
005960     move     PY-Project (WS-Rank-Ix) to PD-Project.                      
005970     compute  PD-CM rounded = PY-Sum-CM (WS-Rank-Ix).                     
005980     write    RF-Print-Line from WS-Detail-Line                           
005990              after advancing 1 lines.                                    
006000     add      1 to WS-Rec-Cnt-Print.                                      
006010 aa057-exit.                                                              
006020     exit.                                                                
006030*                                                                         
006040 aa058-Detail-Year-Rev section.                                           
006050     move     spaces to WS-Detail-Line.                                   
006060     move     PY-Project (WS-Rank-Ix) to PD-Project.                      
006070     compute  PD-CM rounded = PY-Sum-CM (WS-Rank-Ix).                     
006080     write    RF-Print-Line from WS-Detail-Line                           
006090              after advancing 1 lines.                                    
006100     add      1 to WS-Rec-Cnt-Print.                                      
006110 aa058-exit.                                                              
006120     exit.                                                                
006130*                                                                         
006140 aa090-Close-Files section.                                               
006150*****************************                                             
006160     close    PS-Report2-File.                                            
006170     close    PS-Rank-Report.                                             
006180 aa090-exit.                                                              
006190     exit.                                                                
