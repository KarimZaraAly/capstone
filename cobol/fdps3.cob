000100* 09/02/89 rh  - Created for the PS reporting suite.                      
000110 fd  PS-Report3-File                                                      
000120     label records are standard                                           
000130     block contains 0 records                                             
000140     recording mode is f.                                                 
000150     copy "wsps3.cob".                                                    
