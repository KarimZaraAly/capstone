000100* 04/12/86 rh  - Created for the PS reporting suite.                      
000110     select  PS-Report1-File   assign to REPT1EXT                         
000120             organization      is sequential                              
000130             file status       is PS-Rept1-Status.                        
