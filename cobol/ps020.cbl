000100****************************************************************          
000110*                                                               *         
000120*        Contribution Margin vs. Budget - By Month             *          
000130*                                                               *         
000140****************************************************************          
000150 identification division.                                                 
000160 program-id.        ps020.                                                
000170 author.             R Halvorsen.                                         
000180 installation.       Meridian Data Services - Nordvik Account.            
000190 date-written.       19/03/87.                                            
000200 date-compiled.                                                           
000210 security.           Company Confidential - Internal Use Only.            
000220*                                                                         
000230* Remarks.           Reads the service-line billing/hours extract         
000240*                     (Report 1) and produces the monthly                 
000250*                     contribution-margin-versus-budget report,           
000260*                     flagging every Year/Month/Service row that          
000270*                     is running below its budgeted margin.               
000280*                                                                         
000290* Files used:         REPT1EXT   Report 1 hours/revenue extract.          
000300*                     CMARGRPT   Contribution margin report.              
000310*                                                                         
000320* Error messages:     PS001, SY001.                                       
000330*                                                                         
000340* Changes:                                                                
000350* 19/03/87 rh  - 1.00 Created.                                            
000360* 02/11/87 rh  - 1.01 Added the month-over-month change percent           
000370*                     and the December/January year-wrap lookup.          
000380* 11/09/98 tm  - 1.02 Y2K review - CM-Year already 4-digit; the           
000390*                     heading date still runs off ACCEPT FROM DATE        
000400*                     (2-digit year) - left as is, cosmetic only.         
000410*                                                                         
000420 environment division.                                                    
000430 configuration section.                                                   
000440 special-names.                                                           
000450     C01 is TOP-OF-FORM                                                   
000460     class ALPHA-CHARS is "A" thru "Z"                                    
000470     UPSI-0 on  status is PS-DETAIL-SUPPRESSED                            
000480     UPSI-0 off status is PS-DETAIL-SHOWN.                                
000490 input-output section.                                                    
000500 file-control.                                                            
000510     copy "selps1.cob".                                                   
000520     select  PS-CMargin-Report  assign to CMARGRPT                        
000530             organization       is line sequential.                       
000540*                                                                         
000550 data division.                                                           
000560 file section.                                                            
000570     copy "fdps1.cob".                                                    
000580*                                                                         
000590 fd  PS-CMargin-Report                                                    
000600     label records are standard                                           
000610     recording mode is f.                                                 
000620 01  CF-Print-Line            pic x(132).                                 
000630*                                                                         
000640 working-storage section.                                                 
000650 77  WS-Prog-Name             pic x(17) value "PS020 (1.02)".             
000660     copy "wspsmsg.cob".                                                  
000670*                                                                         
000680 01  WS-Switches.                                                         
000690     03  WS-Rept1-EOF-Sw      pic x      value "N".                       
000700         88  Rept1-EOF                   value "Y".                       
000710     03  WS-Found-Sw          pic x      value "N".                       
000720         88  WS-Found                    value "Y".                       
000730*                                                                         
000740 01  WS-File-Status.                                                      
000750     03  PS-Rept1-Status      pic xx     value "00".                      
000760*                                                                         
000770 01  WS-Counts.                                                           
000780     03  WS-Rec-Cnt-Read      pic 9(7)   comp value zero.                 
000790     03  WS-Rec-Cnt-Print     pic 9(5)   comp value zero.                 
000800     03  WS-CM-Count          pic 9(4)   comp value zero.                 
000810     03  WS-Sort-Idx-1        pic 9(4)   comp value zero.                 
000820     03  WS-Sort-Idx-2        pic 9(4)   comp value zero.                 
000830     03  WS-Found-Idx         pic 9(4)   comp value zero.                 
000840     03  WS-Prev-Idx          pic 9(4)   comp value zero.                 
000850     03  WS-Prev-Year         pic 9(4)   comp value zero.                 
000860     03  WS-Prev-Month        pic 9(2)   comp value zero.                 
000870     03  WS-Abs-Prev-Pct      pic s9(5)v9(4) comp-3 value zero.           
000880*                                                                         
000890* Monthly accumulator, one entry per Year/Month/Service Area.             
000900*                                                                         
000910 01  WS-CM-Table.                                                         
000920     03  WS-CM-Entry          occurs 900 indexed by CM-Ix.                
000930         05  CM-Year          pic 9(4).                                   
000940         05  CM-Month         pic 9(2).                                   
000950         05  CM-Service       pic x(20).                                  
000960         05  CM-Sum-Revenue   pic s9(9)v99 comp-3.                        
000970         05  CM-Sum-Cost      pic s9(9)v99 comp-3.                        
000980         05  CM-Sum-CM        pic s9(9)v99 comp-3.                        
000990         05  CM-Sum-Bud-Rev   pic s9(9)v99 comp-3.                        
001000         05  CM-Sum-Bud-CM    pic s9(9)v99 comp-3.                        
001010         05  CM-Pct           pic s9(5)v9(4) comp-3.                      
001020         05  CM-Budget-Pct    pic s9(5)v9(4) comp-3.                      
001030         05  CM-Change-Pct    pic s9(5)v9(4) comp-3.                      
001040         05  CM-Below-Sw      pic x.                                      
001050             88  CM-Below-Budget          value "Y".                      
001060*                                                                         
001070* Run-date heading, old-style two-digit-year ACCEPT FROM DATE -           
001080* the shop has never bothered to move this one to a 4-digit               
001090* source since it only ever appears on the printed page.                  
001100*                                                                         
001110 01  WS-Run-Date-Field         pic 9(6).                                  
001120 01  WS-Run-Date-Alt redefines WS-Run-Date-Field.                         
001130     03  WS-Run-YY            pic 99.                                     
001140     03  WS-Run-MM            pic 99.                                     
001150     03  WS-Run-DD            pic 99.                                     
001160*                                                                         
001170* Flag-literal lookup, same fixed-table idiom as wspsctl.cob's            
001180* ranking N-lists - avoids an EVALUATE for a two-way constant.            
001190*                                                                         
001200 01  WS-Flag-Values.                                                      
001210     03  filler               pic x(12) value "ON-BUDGET   ".             
001220     03  filler               pic x(12) value "BELOW-BUDGET".             
001230 01  WS-Flag-Table redefines WS-Flag-Values.                              
001240     03  WS-Flag-Text         pic x(12) occurs 2.                         
001250*                                                                         
001260 01  WS-Hold-Entry.                                                       
001270     03  WH-Year              pic 9(4).                                   
001280     03  WH-Month             pic 9(2).                                   
001290     03  WH-Service           pic x(20).                                  
001300     03  WH-Sum-Revenue       pic s9(9)v99 comp-3.                        
001310     03  WH-Sum-Cost          pic s9(9)v99 comp-3.                        
001320     03  WH-Sum-CM            pic s9(9)v99 comp-3.                        
001330     03  WH-Sum-Bud-Rev       pic s9(9)v99 comp-3.                        
001340     03  WH-Sum-Bud-CM        pic s9(9)v99 comp-3.                        
001350     03  WH-Pct               pic s9(5)v9(4) comp-3.                      
001360     03  WH-Budget-Pct        pic s9(5)v9(4) comp-3.                      
001370     03  WH-Change-Pct        pic s9(5)v9(4) comp-3.                      
001380     03  WH-Below-Sw          pic x.                                      
001390*                                                                         
001400* Key-only view of the sort hold area, used only for the field            
001410* comparisons in AA042 (kept as a REDEFINES per the shop's habit          
001420* of never naming eight fields when three will do the compare).           
001430*                                                                         
001440 01  WS-Hold-Key redefines WS-Hold-Entry.                                 
001450     03  WHK-Year             pic 9(4).                                   
001460     03  WHK-Month            pic 9(2).                                   
001470     03  WHK-Service          pic x(20).                                  
001480     03  filler               pic x(46).                                  
001490*                                                                         
001500 01  WS-Title-Line.                                                       
001510     03  filler               pic x(40) value spaces.                     
001520     03  filler               pic x(45) value                             
001530         "Contribution Margin vs. Budget - By Month".                     
001540     03  filler               pic x(6)  value "Run ".                     
001550     03  WT-Run-MM            pic 99.                                     
001560     03  filler               pic x    value "/".                         
001570     03  WT-Run-DD            pic 99.                                     
001580     03  filler               pic x    value "/".                         
001590     03  WT-Run-YY            pic 99.                                     
001600     03  filler               pic x(33) value spaces.                     
001610*                                                                         
001620 01  WS-Column-Head.                                                      
001630     03  filler               pic x(6)  value "Year".                     
001640     03  filler               pic x(4)  value "Mon".                      
001650     03  filler               pic x(22) value "Service Line".             
001660     03  filler               pic x(10) value "CM Pct".                   
001670     03  filler               pic x(10) value "Bud Pct".                  
001680     03  filler               pic x(10) value "Chg Pct".                  
001690     03  filler               pic x(70) value "Status".                   
001700*                                                                         
001710 01  WS-Detail-Line.                                                      
001720     03  filler               pic x(2)  value spaces.                     
001730     03  PD-Year              pic 9(4).                                   
001740     03  filler               pic x(2)  value spaces.                     
001750     03  PD-Month             pic 99.                                     
001760     03  filler               pic x(4)  value spaces.                     
001770     03  PD-Service           pic x(20).                                  
001780     03  filler               pic x(2)  value spaces.                     
001790     03  PD-CM-Pct            pic +zzz9.99.                               
001800     03  filler               pic x(3)  value spaces.                     
001810     03  PD-Budget-Pct        pic +zzz9.99.                               
001820     03  filler               pic x(3)  value spaces.                     
001830     03  PD-Change-Pct        pic +zzz9.99.                               
001840     03  filler               pic x(3)  value spaces.                     
001850     03  PD-Status            pic x(12).                                  
001860     03  filler               pic x(51) value spaces.                     
001870*                                                                         
001880 01  WS-Trailer-Line.                                                     
001890     03  filler               pic x(2)  value spaces.                     
001900     03  filler               pic x(30) value                             
001910         "Total detail lines printed - ".                                 
001920     03  WT-Rec-Cnt           pic zzzz9.                                  
001930     03  filler               pic x(95) value spaces.                     
001940*                                                                         
001950 procedure division.                                                      
001960*                                                                         
001970 aa000-Main section.                                                      
001980****************************                                              
001990     accept   WS-Run-Date-Field from DATE.                                
002000     perform  aa010-Open-Files thru aa010-exit.                           
002010     perform  aa020-Build-Table thru aa020-exit.                          
002020     perform  aa030-Compute-Percentages thru aa030-exit.                  
002030     perform  aa040-Sort-Table thru aa040-exit.                           
002040     perform  aa050-Compute-Change-Pct thru aa050-exit.                   
002050     perform  aa060-Write-Report thru aa060-exit.                         
002060     perform  aa090-Close-Files thru aa090-exit.                          
002070     stop     run.                                                        
002080 aa000-exit.                                                              
002090     exit.                                                                
002100*                                                                         
002110 aa010-Open-Files section.                                                
002120****************************                                              
002130     open input  PS-Report1-File.                                         
002140     if       PS-Rept1-Status not = "00"                                  
002150              move     PS001 to WS-Eval-Msg-Line                          
002160              display  WS-Eval-Msg-Line upon console                      
002170              display  SY001 upon console                                 
002180              stop     run                                                
002190     end-if.                                                              
002200     open output PS-CMargin-Report.                                       
002210 aa010-exit.                                                              
002220     exit.                                                                
002230*                                                                         
002240* AA020 - search-or-add on (Year, Month, Service), same idiom as          
002250* the other programs in this suite, since Report 1 arrives sorted         
002260* by Service/Month but this report groups by Year/Month/Service.          
002270*                                                                         
002280 aa020-Build-Table section.                                               
002290****************************                                              
002300     perform  aa021-Read-Report1 thru aa021-exit.                         
002310     perform  aa022-Process-Report1 thru aa022-exit                       
002320              until Rept1-EOF.                                            
002330 aa020-exit.                                                              
002340     exit.                                                                
002350*                                                                         
002360 aa021-Read-Report1 section.                                              
002370     read     PS-Report1-File                                             
002380              at end                                                      
002390                 move "Y" to WS-Rept1-EOF-Sw                              
002400                 go to aa021-exit                                         
002410     end-read.                                                            
002420     add      1 to WS-Rec-Cnt-Read.                                       
002430 aa021-exit.                                                              
002440     exit.                                                                
002450*                                                                         
002460 aa022-Process-Report1 section.                                           
002470     perform  aa023-Add-To-Table thru aa023-exit.                         
002480     perform  aa021-Read-Report1 thru aa021-exit.                         
002490 aa022-exit.                                                              
002500     exit.                                                                
002510*                                                                         
002520 aa023-Add-To-Table section.                                              
002530     move     "N" to WS-Found-Sw.                                         
002540     perform  aa023a-Search-Table thru aa023a-exit                        
002550              varying CM-Ix from 1 by 1                                   
002560              until CM-Ix > WS-CM-Count.                                  
002570     if       not WS-Found                                                
002580              add   1 to WS-CM-Count                                      
002590              set   CM-Ix to WS-CM-Count                                  
002600              move  R1-Year          to CM-Year (CM-Ix)                   
002610              move  R1-Month         to CM-Month (CM-Ix)                  
002620              move  R1-Service-Area  to CM-Service (CM-Ix)                
002630              move  zero to CM-Sum-Revenue (CM-Ix)                        
002640                            CM-Sum-Cost (CM-Ix)                           
002650                            CM-Sum-CM (CM-Ix)                             
002660                            CM-Sum-Bud-Rev (CM-Ix)                        
002670                            CM-Sum-Bud-CM (CM-Ix)                         
002680              set   WS-Found-Idx to CM-Ix                                 
002690     end-if.                                                              
002700     set      CM-Ix to WS-Found-Idx.                                      
002710     add      R1-Total-Revenue      to CM-Sum-Revenue (CM-Ix).            
002720     add      R1-Production-Costs   to CM-Sum-Cost (CM-Ix).               
002730     add      R1-Contrib-Margin     to CM-Sum-CM (CM-Ix).                 
002740     add      R1-Budget-Total-Revenue                                     
002750                                    to CM-Sum-Bud-Rev (CM-Ix).            
002760     add      R1-Budget-Contrib-Margin                                    
002770                                    to CM-Sum-Bud-CM (CM-Ix).             
002780 aa023-exit.                                                              
002790     exit.                                                                
002800*                                                                         
002810 aa023a-Search-Table section.                                             
002820     if       CM-Year (CM-Ix) = R1-Year                                   
002830        and   CM-Month (CM-Ix) = R1-Month                                 
002840        and   CM-Service (CM-Ix) = R1-Service-Area                        
002850              set   WS-Found to true                                      
002860              set   WS-Found-Idx to CM-Ix                                 
002870     end-if.                                                              
002880 aa023a-exit.                                                             
002890     exit.                                                                
002900*                                                                         
002910* AA030 - CM% and Budget CM%, per the shop's sign-flip and                
002920* zero-revenue special cases; percentages are never averaged, the         
002930* sums are divided once the whole extract has been accumulated.           
002940*                                                                         
002950 aa030-Compute-Percentages section.                                       
002960****************************                                              
002970     perform  aa031-One-Row-Pct thru aa031-exit                           
002980              varying CM-Ix from 1 by 1                                   
002990              until CM-Ix > WS-CM-Count.                                  
003000 aa030-exit.                                                              
003010     exit.                                                                
003020*                                                                         
003030 aa031-One-Row-Pct section.                                               
003040     evaluate true                                                        
003050         when  CM-Sum-Revenue (CM-Ix) = zero                              
003060           and CM-Sum-Cost (CM-Ix) = zero                                 
003070               move  zero to CM-Pct (CM-Ix)                               
003080         when  CM-Sum-Revenue (CM-Ix) = zero                              
003090               move  -100 to CM-Pct (CM-Ix)                               
003100         when  CM-Sum-Revenue (CM-Ix) < zero                              
003110               compute CM-Pct (CM-Ix) rounded =                           
003120                       -1 * (CM-Sum-CM (CM-Ix) /                          
003130                       CM-Sum-Revenue (CM-Ix)) * 100                      
003140         when  other                                                      
003150               compute CM-Pct (CM-Ix) rounded =                           
003160                       CM-Sum-CM (CM-Ix) /                                
003170                       CM-Sum-Revenue (CM-Ix) * 100                       
003180     end-evaluate.                                                        
003190     evaluate true                                                        
003200         when  CM-Sum-Bud-Rev (CM-Ix) = zero                              
003210               move  zero to CM-Budget-Pct (CM-Ix)                        
003220         when  CM-Sum-Bud-Rev (CM-Ix) < zero                              
003230               compute CM-Budget-Pct (CM-Ix) rounded =                    
003240                       -1 * (CM-Sum-Bud-CM (CM-Ix) /                      
003250                       CM-Sum-Bud-Rev (CM-Ix)) * 100                      
003260         when  other                                                      
003270               compute CM-Budget-Pct (CM-Ix) rounded =                    
003280                       CM-Sum-Bud-CM (CM-Ix) /                            
003290                       CM-Sum-Bud-Rev (CM-Ix) * 100                       
003300     end-evaluate.                                                        
003310     if       CM-Pct (CM-Ix) < CM-Budget-Pct (CM-Ix)                      
003320              set   CM-Below-Budget to true                               
003330     else                                                                 
003340              move  "N" to CM-Below-Sw (CM-Ix)                            
003350     end-if.                                                              
003360 aa031-exit.                                                              
003370     exit.                                                                
003380*                                                                         
003390* AA040 - straight-insertion sort ascending on Year/Service/Month,        
003400* so the change-percent lookup at AA050 and the printed order both        
003410* run the months in sequence within a service line.                       
003420*                                                                         
003430 aa040-Sort-Table section.                                                
003440****************************                                              
003450     perform  aa041-Outer-Pass thru aa041-exit                            
003460              varying WS-Sort-Idx-1 from 1 by 1                           
003470              until WS-Sort-Idx-1 > WS-CM-Count.                          
003480 aa040-exit.                                                              
003490     exit.                                                                
003500*                                                                         
003510 aa041-Outer-Pass section.                                                
003520     perform  aa042-Inner-Pass thru aa042-exit                            
003530              varying WS-Sort-Idx-2 from WS-Sort-Idx-1 by 1               
003540              until WS-Sort-Idx-2 > WS-CM-Count.                          
003550 aa041-exit.                                                              
003560     exit.                                                                
003570*                                                                         
003580 aa042-Inner-Pass section.                                                
003590     set      CM-Ix to WS-Sort-Idx-1.                                     
003600     set      WS-Prev-Idx to WS-Sort-Idx-2.                               
003610     if       CM-Year (WS-Prev-Idx) < CM-Year (CM-Ix)                     
003620        or   (CM-Year (WS-Prev-Idx) = CM-Year (CM-Ix)                     
003630        and   CM-Service (WS-Prev-Idx) < CM-Service (CM-Ix))              
003640        or   (CM-Year (WS-Prev-Idx) = CM-Year (CM-Ix)                     
003650        and   CM-Service (WS-Prev-Idx) = CM-Service (CM-Ix)               
003660        and   CM-Month (WS-Prev-Idx) < CM-Month (CM-Ix))                  
003670              move  CM-Year (CM-Ix)        to WH-Year                     
003680              move  CM-Month (CM-Ix)       to WH-Month                    
003690              move  CM-Service (CM-Ix)     to WH-Service                  
003700              move  CM-Sum-Revenue (CM-Ix) to WH-Sum-Revenue              
003710              move  CM-Sum-Cost (CM-Ix)    to WH-Sum-Cost                 
003720              move  CM-Sum-CM (CM-Ix)      to WH-Sum-CM                   
003730              move  CM-Sum-Bud-Rev (CM-Ix) to WH-Sum-Bud-Rev              
003740              move  CM-Sum-Bud-CM (CM-Ix)  to WH-Sum-Bud-CM               
003750              move  CM-Pct (CM-Ix)         to WH-Pct                      
003760              move  CM-Budget-Pct (CM-Ix)  to WH-Budget-Pct               
003770              move  CM-Below-Sw (CM-Ix)    to WH-Below-Sw                 
003780              move  CM-Year (WS-Prev-Idx)    to CM-Year (CM-Ix)           
003790              move  CM-Month (WS-Prev-Idx)   to CM-Month (CM-Ix)          
003800              move  CM-Service (WS-Prev-Idx) to CM-Service (CM-Ix)        
003810              move  CM-Sum-Revenue (WS-Prev-Idx)                          
003820                                        to CM-Sum-Revenue (CM-Ix)         
003830              move  CM-Sum-Cost (WS-Prev-Idx)                             
003840                                        to CM-Sum-Cost (CM-Ix)            
003850              move  CM-Sum-CM (WS-Prev-Idx) to CM-Sum-CM (CM-Ix)          
003860              move  CM-Sum-Bud-Rev (WS-Prev-Idx)                          
003870                                        to CM-Sum-Bud-Rev (CM-Ix)         
003880              move  CM-Sum-Bud-CM (WS-Prev-Idx)                           
003890                                        to CM-Sum-Bud-CM (CM-Ix)          
003900              move  CM-Pct (WS-Prev-Idx)    to CM-Pct (CM-Ix)             
003910              move  CM-Budget-Pct (WS-Prev-Idx)                           
003920                                        to CM-Budget-Pct (CM-Ix)          
003930              move  CM-Below-Sw (WS-Prev-Idx)                             
003940                                  to CM-Below-Sw (CM-Ix)                  
003950              move  WH-Year         to CM-Year (WS-Prev-Idx)              
003960              move  WH-Month        to CM-Month (WS-Prev-Idx)             
003970              move  WH-Service      to CM-Service (WS-Prev-Idx)           
003980              move  WH-Sum-Revenue                                        
003990                                  to CM-Sum-Revenue (WS-Prev-Idx)         
004000              move  WH-Sum-Cost     to CM-Sum-Cost (WS-Prev-Idx)          
004010              move  WH-Sum-CM       to CM-Sum-CM (WS-Prev-Idx)            
004020              move  WH-Sum-Bud-Rev                                        
004030                                  to CM-Sum-Bud-Rev (WS-Prev-Idx)         
004040              move  WH-Sum-Bud-CM   to CM-Sum-Bud-CM (WS-Prev-Idx)        
004050              move  WH-Pct          to CM-Pct (WS-Prev-Idx)               
004060              move  WH-Budget-Pct   to CM-Budget-Pct (WS-Prev-Idx)        
004070              move  WH-Below-Sw     to CM-Below-Sw (WS-Prev-Idx)          
004080     end-if.                                                              
004090 aa042-exit.                                                              
004100     exit.                                                                
004110*                                                                         
004120* AA050 - now the table is in Year/Service/Month order, look back         
004130* one row for month>1 within the same year/service; January looks         
004140* up December of the prior year (only if that row exists at all).         
004150*                                                                         
004160 aa050-Compute-Change-Pct section.                                        
004170****************************                                              
004180     perform  aa051-One-Row-Change thru aa051-exit                        
004190              varying CM-Ix from 1 by 1                                   
004200              until CM-Ix > WS-CM-Count.                                  
004210 aa050-exit.                                                              
004220     exit.                                                                
004230*                                                                         
004240 aa051-One-Row-Change section.                                            
004250     if       CM-Month (CM-Ix) > 1                                        
004260              compute WS-Prev-Year = CM-Year (CM-Ix)                      
004270              compute WS-Prev-Month = CM-Month (CM-Ix) - 1                
004280     else                                                                 
004290              compute WS-Prev-Year = CM-Year (CM-Ix) - 1                  
004300              move    12 to WS-Prev-Month                                 
004310     end-if.                                                              
004320     move     "N" to WS-Found-Sw.                                         
004330     perform  aa051a-Search-Prev thru aa051a-exit                         
004340              varying WS-Prev-Idx from 1 by 1                             
004350              until WS-Prev-Idx > WS-CM-Count.                            
004360     if       WS-Found                                                    
004370        and   CM-Pct (WS-Found-Idx) not = zero                            
004380              if    CM-Pct (WS-Found-Idx) < zero                          
004390                    compute WS-Abs-Prev-Pct =                             
004400                            CM-Pct (WS-Found-Idx) * -1                    
004410              else                                                        
004420                    move    CM-Pct (WS-Found-Idx)                         
004430                                        to WS-Abs-Prev-Pct                
004440              end-if                                                      
004450              compute CM-Change-Pct (CM-Ix) rounded =                     
004460                      (CM-Pct (CM-Ix) - CM-Pct (WS-Found-Idx)) /          
004470                      WS-Abs-Prev-Pct * 100                               
004480     else                                                                 
004490              move    zero to CM-Change-Pct (CM-Ix)                       
004500     end-if.                                                              
004510 aa051-exit.                                                              
004520     exit.                                                                
004530*                                                                         
004540 aa051a-Search-Prev section.                                              
004550     if       CM-Year (WS-Prev-Idx) = WS-Prev-Year                        
004560        and   CM-Month (WS-Prev-Idx) = WS-Prev-Month                      
004570        and   CM-Service (WS-Prev-Idx) = CM-Service (CM-Ix)               
004580              set   WS-Found to true                                      
004590              set   WS-Found-Idx to WS-Prev-Idx                           
004600     end-if.                                                              
004610 aa051a-exit.                                                             
004620     exit.                                                                
004630*                                                                         
004640 aa060-Write-Report section.                                              
004650****************************                                              
004660     move     WS-Run-MM to WT-Run-MM.                                     
004670     move     WS-Run-DD to WT-Run-DD.                                     
004680     move     WS-Run-YY to WT-Run-YY.                                     
004690     write    CF-Print-Line from WS-Title-Line                            
004700              after advancing PAGE.                                       
004710     write    CF-Print-Line from WS-Column-Head                           
004720              after advancing 2 lines.                                    
004730     perform  aa061-One-Detail thru aa061-exit                            
004740              varying CM-Ix from 1 by 1                                   
004750              until CM-Ix > WS-CM-Count.                                  
004760     move     spaces to WS-Trailer-Line.                                  
004770     move     WS-Rec-Cnt-Print to WT-Rec-Cnt.                             
004780     write    CF-Print-Line from WS-Trailer-Line                          
004790              after advancing 2 lines.                                    
004800 aa060-exit.                                                              
004810     exit.                                                                
004820*                                                                         
004830 aa061-One-Detail section.                                                
004840     move     spaces to WS-Detail-Line.                                   
004850     move     CM-Year (CM-Ix)     to PD-Year.                             
004860     move     CM-Month (CM-Ix)    to PD-Month.                            
004870     move     CM-Service (CM-Ix) to PD-Service.                           
004880     compute  PD-CM-Pct rounded = CM-Pct (CM-Ix).                         
004890     compute  PD-Budget-Pct rounded = CM-Budget-Pct (CM-Ix).              
004900     compute  PD-Change-Pct rounded = CM-Change-Pct (CM-Ix).              
004910     if       CM-Below-Budget (CM-Ix)                                     
004920              move  WS-Flag-Text (2) to PD-Status                         
004930     else                                                                 
004940              move  WS-Flag-Text (1) to PD-Status                         
004950     end-if.                                                              
004960     write    CF-Print-Line from WS-Detail-Line                           
004970              after advancing 1 lines.                                    
004980     add      1 to WS-Rec-Cnt-Print.                                      
004990 aa061-exit.                                                              
005000     exit.                                                                
005010*                                                                         
005020 aa090-Close-Files section.                                               
005030****************************                                              
005040     close    PS-Report1-File.                                            
005050     close    PS-CMargin-Report.                                          
005060 aa090-exit.                                                              
005070     exit.                                                                
