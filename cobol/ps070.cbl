000100****************************************************************          
000110*                                                               *         
000120*         Role Performance Report - Month-over-Month           *          
000130*                                                               *         
000140****************************************************************          
000150 identification division.                                                 
000160 program-id.        ps070.                                                
000170 author.             R Halvorsen.                                         
000180 installation.       Meridian Data Services - Nordvik Account.            
000190 date-written.       09/11/88.                                            
000200 date-compiled.                                                           
000210 security.           Company Confidential - Internal Use Only.            
000220*                                                                         
000230* Remarks.           Reads the employee-level extract (Report 3)          
000240*                     and reports, for every Service Area/Role/           
000250*                     Year/Month, the billing rate, adjustments           
000260*                     and hourly rate, each alongside its change          
000270*                     from the prior month in the same year.              
000280*                                                                         
000290* Files used:         REPT3EXT   Report 3 employee extract.               
000300*                     ROLEPERF-RPT   Role performance report.             
000310*                                                                         
000320* Error messages:     PS003, SY001.                                       
000330*                                                                         
000340* Changes:                                                                
000350* 09/11/88 rh  - 1.00 Created for the quarterly role-review pack.         
000360* 11/09/98 tm  - 1.01 Y2K review - R3-Year already 4-digit, no            
000370*                     change required.                                    
000380* 02/06/03 dwc - 1.02 Req 4471 - widened role table to 900                
000390*                     entries.                                            
000400*                                                                         
000410 environment division.                                                    
000420 configuration section.                                                   
000430 special-names.                                                           
000440     C01 is TOP-OF-FORM                                                   
000450     class ALPHA-CHARS is "A" thru "Z"                                    
000460     UPSI-0 on  status is PS-DETAIL-SUPPRESSED                            
000470     UPSI-0 off status is PS-DETAIL-SHOWN.                                
000480 input-output section.                                                    
000490 file-control.                                                            
000500     copy "selps3.cob".                                                   
000510     select  PS-RolePerf-Report  assign to ROLEPERF                       
000520             organization        is line sequential.                      
000530*                                                                         
000540 data division.                                                           
000550 file section.                                                            
000560     copy "fdps3.cob".                                                    
000570*                                                                         
000580 fd  PS-RolePerf-Report                                                   
000590     label records are standard                                           
000600     recording mode is f.                                                 
000610 01  OF-Print-Line             pic x(132).                                
000620*                                                                         
000630 working-storage section.                                                 
000640 77  WS-Prog-Name              pic x(17) value "PS070 (1.02)".            
000650     copy "wspsmsg.cob".                                                  
000660*                                                                         
000670 01  WS-Switches.                                                         
000680     03  WS-Rept3-EOF-Sw       pic x      value "N".                      
000690         88  Rept3-EOF                    value "Y".                      
000700     03  WS-Found-Sw           pic x      value "N".                      
000710         88  WS-Found                     value "Y".                      
000720*                                                                         
000730 01  WS-File-Status.                                                      
000740     03  PS-Rept3-Status       pic xx     value "00".                     
000750*                                                                         
000760* Numeric view of the status pair - carried from the shop's               
000770* standard file-open sanity check.                                        
000780*                                                                         
000790 01  WS-File-Status-Alt redefines WS-File-Status.                         
000800     03  WS-Status-Digits      pic 99.                                    
000810*                                                                         
000820 01  WS-Counts.                                                           
000830     03  WS-Rec-Cnt-Read       pic 9(7)   comp value zero.                
000840     03  WS-Rec-Cnt-Print      pic 9(5)   comp value zero.                
000850     03  WS-RT-Count           pic 9(4)   comp value zero.                
000860     03  WS-Sort-Idx-1         pic 9(4)   comp value zero.                
000870     03  WS-Sort-Idx-2         pic 9(4)   comp value zero.                
000880     03  WS-Found-Idx          pic 9(4)   comp value zero.                
000890     03  WS-Idx                pic 9(4)   comp value zero.                
000900     03  WS-Blk-Start          pic 9(4)   comp value zero.                
000910     03  WS-Blk-End            pic 9(4)   comp value zero.                
000920     03  WS-Role-Ix            pic 9(4)   comp value zero.                
000930*                                                                         
000940* One row per Service Area/Role/Year/Month.                               
000950*                                                                         
000960 01  WS-RoleMonth-Table.                                                  
000970     03  WS-RT-Entry           occurs 900 indexed by RT-Ix.               
000980         05  RT-Service        pic x(20).                                 
000990         05  RT-Role           pic x(15).                                 
001000         05  RT-Year           pic 9(4).                                  
001010         05  RT-Month          pic 9(2).                                  
001020         05  RT-Sum-Billable   pic s9(9)v99 comp-3.                       
001030         05  RT-Sum-Total-Hrs  pic s9(9)v99 comp-3.                       
001040         05  RT-Sum-Adjust     pic s9(11)v99 comp-3.                      
001050         05  RT-Sum-Revenue    pic s9(11)v99 comp-3.                      
001060         05  RT-Billing-Pct    pic s9(5)v9(4) comp-3.                     
001070         05  RT-Hourly-Rate    pic s9(9)v9(4) comp-3.                     
001080         05  RT-MoM-Billing    pic s9(5)v9(4) comp-3.                     
001090         05  RT-MoM-Adjust     pic s9(5)v9(4) comp-3.                     
001100         05  RT-MoM-Hourly     pic s9(5)v9(4) comp-3.                     
001110*                                                                         
001120* Hold area for the straight-insertion sorts.                             
001130*                                                                         
001140 01  WS-Hold-Entry.                                                       
001150     03  WH-Hold-Service       pic x(20).                                 
001160     03  WH-Hold-Role          pic x(15).                                 
001170     03  WH-Hold-Year          pic 9(4).                                  
001180     03  WH-Hold-Month         pic 9(2).                                  
001190     03  WH-Hold-Billable      pic s9(9)v99 comp-3.                       
001200     03  WH-Hold-Total-Hrs     pic s9(9)v99 comp-3.                       
001210     03  WH-Hold-Adjust        pic s9(11)v99 comp-3.                      
001220     03  WH-Hold-Revenue       pic s9(11)v99 comp-3.                      
001230     03  WH-Hold-Billing-Pct   pic s9(5)v9(4) comp-3.                     
001240     03  WH-Hold-Hourly-Rate   pic s9(9)v9(4) comp-3.                     
001250     03  WH-Hold-MoM-Billing   pic s9(5)v9(4) comp-3.                     
001260     03  WH-Hold-MoM-Adjust    pic s9(5)v9(4) comp-3.                     
001270     03  WH-Hold-MoM-Hourly    pic s9(5)v9(4) comp-3.                     
001280*                                                                         
001290* Key-only view of the sort hold area.                                    
001300*                                                                         
001310 01  WS-Hold-Key redefines WS-Hold-Entry.                                 
001320     03  WHK-Hold-Service      pic x(20).                                 
001330     03  WHK-Hold-Role         pic x(15).                                 
001340     03  filler                pic x(87).                                 
001350*                                                                         
001360* Prior-month carry area, reset to zero at the start of each              
001370* Service Area/Role/Year block during the MoM pass.                       
001380*                                                                         
001390 01  WS-Prior-Work.                                                       
001400     03  WS-Prior-Billing      pic s9(5)v9(4) comp-3.                     
001410     03  WS-Prior-Adjust       pic s9(11)v99  comp-3.                     
001420     03  WS-Prior-Hourly       pic s9(9)v9(4) comp-3.                     
001430*                                                                         
001440* Paired view of the two hold-area sums - lets the sort passes            
001450* below move both hours totals in one shot when they end up               
001460* needing a quick swap outside the whole-record move.                     
001470*                                                                         
001480 01  WS-Hold-Sums-Alt redefines WS-Hold-Entry.                            
001490     03  filler                pic x(41).                                 
001500     03  WHS-Sum-Pair          pic s9(9)v99 comp-3 occurs 2.              
001510     03  filler                pic x(41).                                 
001520*                                                                         
001530* Report line layouts.                                                    
001540*                                                                         
001550 01  WS-Title-Line.                                                       
001560     03  filler                pic x(2)  value spaces.                    
001570     03  WT-Title              pic x(45) value spaces.                    
001580     03  filler                pic x(85) value spaces.                    
001590*                                                                         
001600 01  WS-Group-Head-Line.                                                  
001610     03  filler                pic x(2)  value spaces.                    
001620     03  filler                pic x(6)  value "Line: ".                  
001630     03  GH-Service            pic x(20).                                 
001640     03  filler                pic x(4)  value spaces.                    
001650     03  filler                pic x(6)  value "Year: ".                  
001660     03  GH-Year               pic 9(4).                                  
001670     03  filler                pic x(4)  value spaces.                    
001680     03  filler                pic x(7)  value "Month: ".                 
001690     03  GH-Month              pic 9(2).                                  
001700     03  filler                pic x(77) value spaces.                    
001710*                                                                         
001720 01  WS-Detail-Line.                                                      
001730     03  filler                pic x(2)  value spaces.                    
001740     03  filler                pic x(7)  value "Role - ".                 
001750     03  PD-Role               pic x(15).                                 
001760     03  filler                pic x(2)  value spaces.                    
001770     03  filler                pic x(7)  value "Bill % ".                 
001780     03  PD-Billing            pic +zz9.99.                               
001790     03  filler                pic x(2)  value spaces.                    
001800     03  filler                pic x(6)  value "MoM % ".                  
001810     03  PD-MoM-Billing        pic +zz9.99.                               
001820     03  filler                pic x(2)  value spaces.                    
001830     03  filler                pic x(7)  value "Adjust ".                 
001840     03  PD-Adjust             pic +zzzzzz9.99.                           
001850     03  filler                pic x(2)  value spaces.                    
001860     03  filler                pic x(6)  value "MoM % ".                  
001870     03  PD-MoM-Adjust         pic +zz9.99.                               
001880     03  filler                pic x(2)  value spaces.                    
001890     03  filler                pic x(7)  value "Hourly ".                 
001900     03  PD-Hourly             pic +zzzz9.99.                             
001910     03  filler                pic x(2)  value spaces.                    
001920     03  filler                pic x(6)  value "MoM % ".                  
001930     03  PD-MoM-Hourly         pic +zz9.99.                               
001940     03  filler                pic x(9)  value spaces.                    
001950*                                                                         
001960 01  WS-Trailer-Line.                                                     
001970     03  filler                pic x(2)  value spaces.                    
001980     03  filler                pic x(30) value                            
001990         "Total detail lines printed - ".                                 
002000     03  WT-Rec-Cnt            pic zzzz9.                                 
002010     03  filler                pic x(95) value spaces.                    
002020*                                                                         
002030 procedure division.                                                      
002040*                                                                         
002050 aa000-Main section.                                                      
002060*****************************                                             
002070     perform  aa010-Open-Files thru aa010-exit.                           
002080     perform  aa020-Build-Table thru aa020-exit.                          
002090     perform  aa030-Sort-For-MoM thru aa030-exit.                         
002100     perform  aa035-Compute-MoM thru aa035-exit.                          
002110     perform  aa040-Sort-For-Print thru aa040-exit.                       
002120     perform  aa050-Write-Report thru aa050-exit.                         
002130     perform  aa090-Close-Files thru aa090-exit.                          
002140     stop     run.                                                        
002150 aa000-exit.                                                              
002160     exit.                                                                
002170*                                                                         
002180 aa010-Open-Files section.                                                
002190*****************************                                             
002200     open     input  PS-Report3-File.                                     
002210     open     output PS-RolePerf-Report.                                  
002220     if       PS-Rept3-Status not = "00"                                  
002230              move     PS003 to WS-Eval-Msg-Line                          
002240              display  WS-Eval-Msg-Line upon console                      
002250              display  SY001 upon console                                 
002260              stop    run                                                 
002270     end-if.                                                              
002280 aa010-exit.                                                              
002290     exit.                                                                
002300*                                                                         
002310 aa020-Build-Table section.                                               
002320*****************************                                             
002330     read     PS-Report3-File                                             
002340              at end move "Y" to WS-Rept3-EOF-Sw                          
002350     end-read.                                                            
002360     perform  aa021-One-Record thru aa021-exit                            
002370              until Rept3-EOF.                                            
002380 aa020-exit.                                                              
002390     exit.                                                                
002400*                                                                         
002410 aa021-One-Record section.                                                
002420     add      1 to WS-Rec-Cnt-Read.                                       
002430     perform  aa022-Search-Table thru aa022-exit.                         
002440     if       not WS-Found                                                
002450              add     1 to WS-RT-Count                                    
002460              set     RT-Ix to WS-RT-Count                                
002470              move    R3-Service-Area to RT-Service (RT-Ix)               
002480              move    R3-Role to RT-Role (RT-Ix)                          
002490              move    R3-Year to RT-Year (RT-Ix)                          
002500              move    R3-Month to RT-Month (RT-Ix)                        
002510              move    zero to RT-Sum-Billable (RT-Ix)                     
002520              move    zero to RT-Sum-Total-Hrs (RT-Ix)                    
002530              move    zero to RT-Sum-Adjust (RT-Ix)                       
002540              move    zero to RT-Sum-Revenue (RT-Ix)                      
002550     else                                                                 
002560              set     RT-Ix to WS-Found-Idx                               
002570     end-if.                                                              
002580     add      R3-Billable-Hours to RT-Sum-Billable (RT-Ix).               
002590     add      R3-Total-Hours to RT-Sum-Total-Hrs (RT-Ix).                 
002600     add      R3-Adjustments to RT-Sum-Adjust (RT-Ix).                    
002610     add      R3-Total-Revenue to RT-Sum-Revenue (RT-Ix).                 
002620     read     PS-Report3-File                                             
002630              at end move "Y" to WS-Rept3-EOF-Sw                          
002640     end-read.                                                            
002650 aa021-exit.                                                              
002660     exit.                                                                
002670*                                                                         
002680 aa022-Search-Table section.                                              
002690     move     "N" to WS-Found-Sw.                                         
002700     perform  aa022a-Test-Entry thru aa022a-exit                          
002710              varying RT-Ix from 1 by 1                                   
002720              until RT-Ix > WS-RT-Count                                   
002730              or WS-Found.                                                
002740 aa022-exit.                                                              
002750     exit.                                                                
002760*                                                                         
002770 aa022a-Test-Entry section.                                               
002780     if       RT-Service (RT-Ix) = R3-Service-Area                        
002790        and   RT-Role (RT-Ix) = R3-Role                                   
002800        and   RT-Year (RT-Ix) = R3-Year                                   
002810        and   RT-Month (RT-Ix) = R3-Month                                 
002820              move  "Y" to WS-Found-Sw                                    
002830              set   WS-Found-Idx to RT-Ix                                 
002840     end-if.                                                              
002850 aa022a-exit.                                                             
002860     exit.                                                                
002870*                                                                         
002880* AA030 - sort ascending by Service/Role/Year/Month so the MoM            
002890* pass at AA035 can walk each role's months in sequence with one          
002900* forward sweep.                                                          
002910*                                                                         
002920 aa030-Sort-For-MoM section.                                              
002930*****************************                                             
002940     perform  aa031-Outer-Pass thru aa031-exit                            
002950              varying WS-Sort-Idx-1 from 2 by 1                           
002960              until WS-Sort-Idx-1 > WS-RT-Count.                          
002970 aa030-exit.                                                              
002980     exit.                                                                
002990*                                                                         
003000 aa031-Outer-Pass section.                                                
003010     move     WS-Sort-Idx-1 to WS-Sort-Idx-2.                             
003020     perform  aa032-Inner-Pass thru aa032-exit                            
003030              until WS-Sort-Idx-2 < 2.                                    
003040 aa031-exit.                                                              
003050     exit.                                                                
003060*                                                                         
003070 aa032-Inner-Pass section.                                                
003080     if       RT-Service (WS-Sort-Idx-2) <                                
003090              RT-Service (WS-Sort-Idx-2 - 1)                              
003100       or    (RT-Service (WS-Sort-Idx-2) =                                
003110              RT-Service (WS-Sort-Idx-2 - 1)                              
003120       and    RT-Role (WS-Sort-Idx-2) <                                   
003130              RT-Role (WS-Sort-Idx-2 - 1))                                
003140       or    (RT-Service (WS-Sort-Idx-2) =                                
003150              RT-Service (WS-Sort-Idx-2 - 1)                              
003160       and    RT-Role (WS-Sort-Idx-2) =                                   
003170              RT-Role (WS-Sort-Idx-2 - 1)                                 
003180       and    RT-Year (WS-Sort-Idx-2) <                                   
003190              RT-Year (WS-Sort-Idx-2 - 1))                                
003200       or    (RT-Service (WS-Sort-Idx-2) =                                
003210              RT-Service (WS-Sort-Idx-2 - 1)                              
003220       and    RT-Role (WS-Sort-Idx-2) =                                   
003230              RT-Role (WS-Sort-Idx-2 - 1)                                 
003240       and    RT-Year (WS-Sort-Idx-2) =                                   
003250              RT-Year (WS-Sort-Idx-2 - 1)                                 
003260       and    RT-Month (WS-Sort-Idx-2) <                                  
003270              RT-Month (WS-Sort-Idx-2 - 1))                               
003280              move  WS-RT-Entry (WS-Sort-Idx-2) to WS-Hold-Entry          
003290              move  WS-RT-Entry (WS-Sort-Idx-2 - 1)                       
003300                    to WS-RT-Entry (WS-Sort-Idx-2)                        
003310              move  WS-Hold-Entry                                         
003320                    to WS-RT-Entry (WS-Sort-Idx-2 - 1)                    
003330              subtract 1 from WS-Sort-Idx-2                               
003340     else                                                                 
003350              move  1 to WS-Sort-Idx-2                                    
003360     end-if.                                                              
003370 aa032-exit.                                                              
003380     exit.                                                                
003390*                                                                         
003400* AA035 - one forward sweep, resetting the prior-month carry area         
003410* whenever Service/Role/Year changes, computes both the current           
003420* month's rates and its change from the previous month.                   
003430*                                                                         
003440 aa035-Compute-MoM section.                                               
003450*****************************                                             
003460     move     1 to WS-Blk-Start.                                          
003470     perform  aa036-Compute-Entry thru aa036-exit                         
003480              varying WS-Idx from 1 by 1                                  
003490              until WS-Idx > WS-RT-Count.                                 
003500 aa035-exit.                                                              
003510     exit.                                                                
003520*                                                                         
003530 aa036-Compute-Entry section.                                             
003540     if       WS-Idx > WS-Blk-Start                                       
003550         and (RT-Service (WS-Idx) not = RT-Service (WS-Blk-Start)         
003560         or   RT-Role (WS-Idx) not = RT-Role (WS-Blk-Start)               
003570         or   RT-Year (WS-Idx) not = RT-Year (WS-Blk-Start))              
003580              move    WS-Idx to WS-Blk-Start                              
003590     end-if.                                                              
003600     if       WS-Idx = WS-Blk-Start                                       
003610              move    zero to WS-Prior-Billing                            
003620              move    zero to WS-Prior-Adjust                             
003630              move    zero to WS-Prior-Hourly                             
003640     end-if.                                                              
003650     if       RT-Sum-Total-Hrs (WS-Idx) > zero                            
003660              compute RT-Billing-Pct (WS-Idx) =                           
003670                      RT-Sum-Billable (WS-Idx) /                          
003680                      RT-Sum-Total-Hrs (WS-Idx) * 100                     
003690              compute RT-Hourly-Rate (WS-Idx) =                           
003700                      RT-Sum-Revenue (WS-Idx) /                           
003710                      RT-Sum-Total-Hrs (WS-Idx)                           
003720     else                                                                 
003730              move    zero to RT-Billing-Pct (WS-Idx)                     
003740              move    zero to RT-Hourly-Rate (WS-Idx)                     
003750     end-if.                                                              
003760     perform  aa037-Compute-One-MoM thru aa037-exit.                      
003770     move     RT-Billing-Pct (WS-Idx) to WS-Prior-Billing.                
003780     move     RT-Sum-Adjust (WS-Idx) to WS-Prior-Adjust.                  
003790     move     RT-Hourly-Rate (WS-Idx) to WS-Prior-Hourly.                 
003800 aa036-exit.                                                              
003810     exit.                                                                
003820*                                                                         
003830 aa037-Compute-One-MoM section.                                           
003840     if       WS-Prior-Billing not = zero                                 
003850              compute RT-MoM-Billing (WS-Idx) =                           
003860                      (RT-Billing-Pct (WS-Idx) - WS-Prior-Billing)        
003870                      / WS-Prior-Billing * 100                            
003880     else                                                                 
003890              move    zero to RT-MoM-Billing (WS-Idx)                     
003900     end-if.                                                              
003910     if       WS-Prior-Adjust not = zero                                  
003920              compute RT-MoM-Adjust (WS-Idx) =                            
003930                      (RT-Sum-Adjust (WS-Idx) - WS-Prior-Adjust)          
003940                      / WS-Prior-Adjust * 100                             
003950     else                                                                 
003960              move    zero to RT-MoM-Adjust (WS-Idx)                      
003970     end-if.                                                              
003980     if       WS-Prior-Hourly not = zero                                  
003990              compute RT-MoM-Hourly (WS-Idx) =                            
004000                      (RT-Hourly-Rate (WS-Idx) - WS-Prior-Hourly)         
004010                      / WS-Prior-Hourly * 100                             
004020     else                                                                 
004030              move    zero to RT-MoM-Hourly (WS-Idx)                      
004040     end-if.                                                              
004050 aa037-exit.                                                              
004060     exit.                                                                
004070*                                                                         
004080* AA040 - re-sort ascending by Service/Year/Month/Role, the order         
004090* the report is printed in.                                               
004100*                                                                         
004110 aa040-Sort-For-Print section.                                            
004120*****************************                                             
004130     perform  aa041-Outer-Pass thru aa041-exit                            
004140              varying WS-Sort-Idx-1 from 2 by 1                           
004150              until WS-Sort-Idx-1 > WS-RT-Count.                          
004160 aa040-exit.                                                              
004170     exit.                                                                
004180*                                                                         
004190 aa041-Outer-Pass section.                                                
004200     move     WS-Sort-Idx-1 to WS-Sort-Idx-2.                             
004210     perform  aa042-Inner-Pass thru aa042-exit                            
004220              until WS-Sort-Idx-2 < 2.                                    
004230 aa041-exit.                                                              
004240     exit.                                                                
004250*                                                                         
004260 aa042-Inner-Pass section.                                                
004270     if       RT-Service (WS-Sort-Idx-2) <                                
004280              RT-Service (WS-Sort-Idx-2 - 1)                              
004290       or    (RT-Service (WS-Sort-Idx-2) =                                
004300              RT-Service (WS-Sort-Idx-2 - 1)                              
004310       and    RT-Year (WS-Sort-Idx-2) <                                   
004320              RT-Year (WS-Sort-Idx-2 - 1))                                
004330       or    (RT-Service (WS-Sort-Idx-2) =                                
004340              RT-Service (WS-Sort-Idx-2 - 1)                              
004350       and    RT-Year (WS-Sort-Idx-2) =                                   
004360              RT-Year (WS-Sort-Idx-2 - 1)                                 
004370       and    RT-Month (WS-Sort-Idx-2) <                                  
004380              RT-Month (WS-Sort-Idx-2 - 1))                               
004390       or    (RT-Service (WS-Sort-Idx-2) =                                
004400              RT-Service (WS-Sort-Idx-2 - 1)                              
004410       and    RT-Year (WS-Sort-Idx-2) =                                   
004420              RT-Year (WS-Sort-Idx-2 - 1)                                 
004430       and    RT-Month (WS-Sort-Idx-2) =                                  
004440              RT-Month (WS-Sort-Idx-2 - 1)                                
004450       and    RT-Role (WS-Sort-Idx-2) <                                   
004460              RT-Role (WS-Sort-Idx-2 - 1))                                
004470              move  WS-RT-Entry (WS-Sort-Idx-2) to WS-Hold-Entry          
004480              move  WS-RT-Entry (WS-Sort-Idx-2 - 1)                       
004490                    to WS-RT-Entry (WS-Sort-Idx-2)                        
004500              move  WS-Hold-Entry                                         
004510                    to WS-RT-Entry (WS-Sort-Idx-2 - 1)                    
004520              subtract 1 from WS-Sort-Idx-2                               
004530     else                                                                 
004540              move  1 to WS-Sort-Idx-2                                    
004550     end-if.                                                              
004560 aa042-exit.                                                              
004570     exit.                                                                
004580*                                                                         
004590 aa050-Write-Report section.                                              
004600*****************************                                             
004610     move     spaces to WS-Title-Line.                                    
004620     move     "Role Performance - Month over Month" to WT-Title.          
004630     write    OF-Print-Line from WS-Title-Line                            
004640              after advancing PAGE.                                       
004650     move     1 to WS-Blk-Start.                                          
004660     perform  aa051-Scan-Rows thru aa051-exit                             
004670              varying WS-Idx from 1 by 1                                  
004680              until WS-Idx > WS-RT-Count.                                 
004690     move     spaces to WS-Trailer-Line.                                  
004700     move     WS-Rec-Cnt-Print to WT-Rec-Cnt.                             
004710     write    OF-Print-Line from WS-Trailer-Line                          
004720              after advancing 2 lines.                                    
004730 aa050-exit.                                                              
004740     exit.                                                                
004750*                                                                         
004760 aa051-Scan-Rows section.                                                 
004770     if       WS-Idx = WS-RT-Count                                        
004780         or   RT-Service (WS-Idx + 1) not =                               
004790              RT-Service (WS-Blk-Start)                                   
004800         or   RT-Year (WS-Idx + 1) not =                                  
004810              RT-Year (WS-Blk-Start)                                      
004820         or   RT-Month (WS-Idx + 1) not =                                 
004830              RT-Month (WS-Blk-Start)                                     
004840              move    WS-Idx to WS-Blk-End                                
004850              perform aa052-Write-Block thru aa052-exit                   
004860              move    WS-Idx to WS-Blk-Start                              
004870              add     1 to WS-Blk-Start                                   
004880     end-if.                                                              
004890 aa051-exit.                                                              
004900     exit.                                                                
004910*                                                                         
004920 aa052-Write-Block section.                                               
004930     move     spaces to WS-Group-Head-Line.                               
004940     move     RT-Service (WS-Blk-Start) to GH-Service.                    
004950     move     RT-Year (WS-Blk-Start) to GH-Year.                          
004960     move     RT-Month (WS-Blk-Start) to GH-Month.                        
004970     write    OF-Print-Line from WS-Group-Head-Line                       
004980              after advancing 2 lines.                                    
004990     perform  aa053-Write-Role-Line thru aa053-exit                       
005000              varying WS-Role-Ix from WS-Blk-Start by 1                   
005010              until WS-Role-Ix > WS-Blk-End.                              
005020 aa052-exit.                                                              
005030     exit.                                                                
005040*                                                                         
005050 aa053-Write-Role-Line section.                                           
005060     move     spaces to WS-Detail-Line.                                   
005070     move     RT-Role (WS-Role-Ix) to PD-Role.                            
005080     compute  PD-Billing rounded = RT-Billing-Pct (WS-Role-Ix).           
005090     compute  PD-MoM-Billing rounded =                                    
005100              RT-MoM-Billing (WS-Role-Ix).                                
005110     compute  PD-Adjust rounded = RT-Sum-Adjust (WS-Role-Ix).             
005120     compute  PD-MoM-Adjust rounded =                                     
005130              RT-MoM-Adjust (WS-Role-Ix).                                 
005140     compute  PD-Hourly rounded = RT-Hourly-Rate (WS-Role-Ix).            
005150     compute  PD-MoM-Hourly rounded =                                     
005160              RT-MoM-Hourly (WS-Role-Ix).                                 
005170     write    OF-Print-Line from WS-Detail-Line                           
005180              after advancing 1 lines.                                    
005190     add      1 to WS-Rec-Cnt-Print.                                      
005200 aa053-exit.                                                              
005210     exit.                                                                
005220*                                                                         
005230 aa090-Close-Files section.                                               
005240*****************************                                             
005250     close    PS-Report3-File.                                            
005260     close    PS-RolePerf-Report.                                         
005270 aa090-exit.                                                              
005280     exit.                                                                
