000100*******************************************                               
000110*                                          *                              
000120*  Error Message Table - PS Report Suite   *                              
000130*******************************************                               
000140* Follows the SY0nn/PY0nn numbered-message convention used across         
000150* the shop's other batch suites - one 88-free literal per code,           
000160* moved to WS-Eval-Msg-Line ahead of a DISPLAY UPON CONSOLE.              
000170*                                                                         
000180* 04/12/86 rh  - Created for the PS reporting suite.                      
000190* 11/09/98 tm  - Y2K review - no date fields held here, no change.        
000200*                                                                         
000210 01  PS-Error-Messages.                                                   
000220     03  PS001    pic x(48) value                                         
000230         "PS001 Report1 extract file not found - aborting".               
000240     03  PS002    pic x(48) value                                         
000250         "PS002 Report2 extract file not found - aborting".               
000260     03  PS003    pic x(48) value                                         
000270         "PS003 Report3 extract file not found - aborting".               
000280     03  PS004    pic x(48) value                                         
000290         "PS004 Error opening an output report file      ".               
000300     03  PS005    pic x(48) value                                         
000310         "PS005 Unexpected read status on extract file    ".              
000320     03  SY001    pic x(48) value                                         
000330         "SY001 Aborting run - see message and status code".              
000340*                                                                         
000350 01  WS-Eval-Msg-Line          pic x(60)  value spaces.                   
