000100*******************************************                               
000110*                                          *                              
000120*  Run-Control / Ranking-N Parameter Block *                              
000130*******************************************                               
000140* Ranking widths are fixed here rather than prompted for at run           
000150* time, same as any other batch run-control block in this shop.           
000160*                                                                         
000170* 22/09/87 rh  - Created for the PS reporting suite.                      
000180* 14/01/88 rh  - Added the high-cost-task N-list (default 3,5).           
000190* 11/09/98 tm  - Y2K review - Ctl-Run-Date already 4-digit year.          
000200*                                                                         
000210 01  PS-Run-Control.                                                      
000220     03  Ctl-Run-Date          pic 9(8)   comp.                           
000230     03  Ctl-Page-Size         pic 9(3)   comp value 60.                  
000240*                                                                         
000250* Project ranking Top/Bottom-N list (fixed at 3 and 7).                   
000260*                                                                         
000270 01  WS-Proj-N-Values.                                                    
000280     03  filler                pic 99     value 3.                        
000290     03  filler                pic 99     value 7.                        
000300 01  WS-Proj-N-Table redefines WS-Proj-N-Values.                          
000310     03  Ctl-Proj-N            pic 99     occurs 2.                       
000320 01  Ctl-Proj-N-Count          pic 9      comp value 2.                   
000330*                                                                         
000340* High-cost-task N list (default 3 and 5).                                
000350*                                                                         
000360 01  WS-Task-N-Values.                                                    
000370     03  filler                pic 99     value 3.                        
000380     03  filler                pic 99     value 5.                        
000390 01  WS-Task-N-Table redefines WS-Task-N-Values.                          
000400     03  Ctl-Task-N            pic 99     occurs 2.                       
000410 01  Ctl-Task-N-Count          pic 9      comp value 2.                   
