000100* 04/12/86 rh  - Created for the PS reporting suite.                      
000110 fd  PS-Report1-File                                                      
000120     label records are standard                                           
000130     block contains 0 records                                             
000140     recording mode is f.                                                 
000150     copy "wsps1.cob".                                                    
