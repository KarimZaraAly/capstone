000100****************************************************************          
000110*                                                               *         
000120*        Employee IQR Outlier Detection - By Role              *          
000130*                                                               *         
000140****************************************************************          
000150 identification division.                                                 
000160 program-id.        ps050.                                                
000170 author.             R Halvorsen.                                         
000180 installation.       Meridian Data Services - Nordvik Account.            
000190 date-written.       03/02/88.                                            
000200 date-compiled.                                                           
000210 security.           Company Confidential - Internal Use Only.            
000220*                                                                         
000230* Remarks.           Reads the project/task/employee extract              
000240*                     (Report 2) and flags employees whose                
000250*                     billable hours, revenue, cost or adjustment         
000260*                     figures fall outside the interquartile              
000270*                     fence for their Year/Service/Role/Month             
000280*                     peer group, repeated for the full-year              
000290*                     figures.                                            
000300*                                                                         
000310* Files used:         REPT2EXT   Report 2 hypercube extract.              
000320*                     IQR-RPT       IQR outlier report.                   
000330*                                                                         
000340* Error messages:     PS002, SY001.                                       
000350*                                                                         
000360* Changes:                                                                
000370* 03/02/88 rh  - 1.00 Created, quartile fence per the account             
000380*                     review's outlier-flagging standard.                 
000390* 11/09/98 tm  - 1.01 Y2K review - R2-Year already 4-digit,               
000400*                     no change required.                                 
000410* 02/06/03 dwc - 1.02 Req 4471 - widened employee tables to 900           
000420*                     entries to cover the Nordvik headcount.             
000430*                                                                         
000440 environment division.                                                    
000450 configuration section.                                                   
000460 special-names.                                                           
000470     C01 is TOP-OF-FORM                                                   
000480     class ALPHA-CHARS is "A" thru "Z"                                    
000490     UPSI-0 on  status is PS-DETAIL-SUPPRESSED                            
000500     UPSI-0 off status is PS-DETAIL-SHOWN.                                
000510 input-output section.                                                    
000520 file-control.                                                            
000530     copy "selps2.cob".                                                   
000540     select  PS-IQR-Report     assign to IQRRPT                           
000550             organization      is line sequential.                        
000560*                                                                         
000570 data division.                                                           
000580 file section.                                                            
000590     copy "fdps2.cob".                                                    
000600*                                                                         
000610 fd  PS-IQR-Report                                                        
000620     label records are standard                                           
000630     recording mode is f.                                                 
000640 01  IF-Print-Line             pic x(132).                                
000650*                                                                         
000660 working-storage section.                                                 
000670 77  WS-Prog-Name              pic x(17) value "PS050 (1.02)".            
000680     copy "wspsmsg.cob".                                                  
000690*                                                                         
000700 01  WS-Switches.                                                         
000710     03  WS-Rept2-EOF-Sw       pic x      value "N".                      
000720         88  Rept2-EOF                    value "Y".                      
000730     03  WS-Found-Sw           pic x      value "N".                      
000740         88  WS-Found                     value "Y".                      
000750     03  WS-Outlier-Sw         pic x      value "N".                      
000760         88  WS-Outlier-Found             value "Y".                      
000770*                                                                         
000780 01  WS-File-Status.                                                      
000790     03  PS-Rept2-Status       pic xx     value "00".                     
000800*                                                                         
000810 01  WS-Counts.                                                           
000820     03  WS-Rec-Cnt-Read       pic 9(7)   comp value zero.                
000830     03  WS-Rec-Cnt-Print      pic 9(5)   comp value zero.                
000840     03  WS-EM-Count           pic 9(4)   comp value zero.                
000850     03  WS-EY-Count           pic 9(4)   comp value zero.                
000860     03  WS-Sort-Idx-1         pic 9(4)   comp value zero.                
000870     03  WS-Sort-Idx-2         pic 9(4)   comp value zero.                
000880     03  WS-Found-Idx          pic 9(4)   comp value zero.                
000890     03  WS-Grp-Start          pic 9(4)   comp value zero.                
000900     03  WS-Grp-End            pic 9(4)   comp value zero.                
000910     03  WS-Grp-Count          pic 9(4)   comp value zero.                
000920     03  WS-Met-Ix             pic 9      comp value zero.                
000930     03  WS-Rank-Ix            pic 9(4)   comp value zero.                
000940     03  VA-Ix                 pic 9(4)   comp value zero.                
000950*                                                                         
000960* Month-level employee accumulator - four metrics carried side by         
000970* side as an inner table so the quartile logic can loop over the          
000980* metric subscript instead of four near-identical blocks of code.         
000990*                                                                         
001000 01  WS-EmpMonth-Table.                                                   
001010     03  WS-EM-Entry           occurs 900 indexed by EM-Ix.               
001020         05  EM-Year           pic 9(4).                                  
001030         05  EM-Service        pic x(20).                                 
001040         05  EM-Role           pic x(15).                                 
001050         05  EM-Month          pic 9(2).                                  
001060         05  EM-Employee       pic x(20).                                 
001070         05  EM-Sum-Metric     occurs 4 pic s9(9)v99 comp-3.              
001080*                                                                         
001090* Year-level employee accumulator - the full-year repeat pass.            
001100*                                                                         
001110 01  WS-EmpYear-Table.                                                    
001120     03  WS-EY-Entry           occurs 900 indexed by EY-Ix.               
001130         05  EY-Year           pic 9(4).                                  
001140         05  EY-Service        pic x(20).                                 
001150         05  EY-Role           pic x(15).                                 
001160         05  EY-Employee       pic x(20).                                 
001170         05  EY-Sum-Metric     occurs 4 pic s9(9)v99 comp-3.              
001180*                                                                         
001190* One elementary hold area used to bubble entries during the              
001200* straight-insertion group sort at AA040.                                 
001210*                                                                         
001220 01  WS-Hold-Entry.                                                       
001230     03  WH-Hold-Year          pic 9(4).                                  
001240     03  WH-Hold-Service       pic x(20).                                 
001250     03  WH-Hold-Role          pic x(15).                                 
001260     03  WH-Hold-Period        pic 9(2).                                  
001270     03  WH-Hold-Employee      pic x(20).                                 
001280     03  WH-Hold-Metric        occurs 4 pic s9(9)v99 comp-3.              
001290*                                                                         
001300* Key-only view of the sort hold area.                                    
001310*                                                                         
001320 01  WS-Hold-Key redefines WS-Hold-Entry.                                 
001330     03  WHK-Hold-Year         pic 9(4).                                  
001340     03  WHK-Hold-Service      pic x(20).                                 
001350     03  WHK-Hold-Role         pic x(15).                                 
001360     03  filler                pic x(45).                                 
001370*                                                                         
001380* Flat scratch array for the per-metric quartile sort - copied            
001390* fresh from the group's entries before every metric pass.                
001400*                                                                         
001410 01  WS-Value-Table.                                                      
001420     03  WS-Value-Array        occurs 900                                 
001430                                pic s9(9)v99 comp-3.                      
001440 01  WS-Hold-Value             pic s9(9)v99 comp-3.                       
001450*                                                                         
001460* Quartile work area - intermediates carried to 4 decimals per            
001470* the shop's statistical-rounding standard, final compare done on         
001480* the unrounded fence.                                                    
001490*                                                                         
001500 01  WS-Pctl-Work.                                                        
001510     03  WS-Pctl-P             pic s9v9(4)    comp-3.                     
001520     03  WS-Pos                pic s9(5)v9(4) comp-3.                     
001530     03  WS-Pos-Int            pic 9(4)       comp.                       
001540     03  WS-Frac               pic s9v9(4)    comp-3.                     
001550     03  WS-Idx1               pic 9(4)       comp.                       
001560     03  WS-Idx2               pic 9(4)       comp.                       
001570     03  WS-Pctl-Result        pic s9(9)v9(4) comp-3.                     
001580     03  WS-Q1                 pic s9(9)v9(4) comp-3.                     
001590     03  WS-Q3                 pic s9(9)v9(4) comp-3.                     
001600     03  WS-IQR                pic s9(9)v9(4) comp-3.                     
001610     03  WS-Lower-Fence        pic s9(9)v9(4) comp-3.                     
001620     03  WS-Upper-Fence        pic s9(9)v9(4) comp-3.                     
001630*                                                                         
001640* Fixed metric-name text, indexed by the metric subscript that            
001650* also drives EM-Sum-Metric/EY-Sum-Metric.                                
001660*                                                                         
001670 01  WS-Metric-Name-Values.                                               
001680     03  filler                pic x(15) value "Billable Hours".          
001690     03  filler                pic x(15) value "Revenue".                 
001700     03  filler                pic x(15) value "Cost".                    
001710     03  filler                pic x(15) value "Adjustments".             
001720 01  WS-Metric-Name-Table redefines WS-Metric-Name-Values.                
001730     03  WS-Metric-Name        pic x(15) occurs 4.                        
001740*                                                                         
001750* Fixed Low/High flag text.                                               
001760*                                                                         
001770 01  WS-Type-Values.                                                      
001780     03  filler                pic x(4)  value "LOW ".                    
001790     03  filler                pic x(4)  value "HIGH".                    
001800 01  WS-Type-Table redefines WS-Type-Values.                              
001810     03  WS-Type-Text          pic x(4)  occurs 2.                        
001820*                                                                         
001830* Report line layouts - one reusable area per line-type.                  
001840*                                                                         
001850 01  WS-Title-Line.                                                       
001860     03  filler                pic x(2)  value spaces.                    
001870     03  WT-Title              pic x(45) value spaces.                    
001880     03  filler                pic x(85) value spaces.                    
001890*                                                                         
001900 01  WS-Group-Head-Line.                                                  
001910     03  filler                pic x(2)  value spaces.                    
001920     03  filler                pic x(6)  value "Year: ".                  
001930     03  GH-Year               pic 9(4).                                  
001940     03  filler                pic x(4)  value spaces.                    
001950     03  filler                pic x(8)  value "Period: ".                
001960     03  GH-Period             pic x(9).                                  
001970     03  filler                pic x(4)  value spaces.                    
001980     03  filler                pic x(8)  value "Line:   ".                
001990     03  GH-Service            pic x(20).                                 
002000     03  filler                pic x(4)  value spaces.                    
002010     03  filler                pic x(6)  value "Role: ".                  
002020     03  GH-Role               pic x(15).                                 
002030     03  filler                pic x(42) value spaces.                    
002040*                                                                         
002050 01  WS-Detail-Line.                                                      
002060     03  filler                pic x(2)  value spaces.                    
002070     03  filler                pic x(11) value "Employee - ".             
002080     03  PD-Employee           pic x(20).                                 
002090     03  filler                pic x(3)  value spaces.                    
002100     03  filler                pic x(9)  value "Metric - ".               
002110     03  PD-Metric             pic x(15).                                 
002120     03  filler                pic x(3)  value spaces.                    
002130     03  filler                pic x(9)  value "Value - ".                
002140     03  PD-Value              pic +zzzzzz9.99.                           
002150     03  filler                pic x(3)  value spaces.                    
002160     03  PD-Type               pic x(4).                                  
002170     03  filler                pic x(42) value spaces.                    
002180*                                                                         
002190 01  WS-NoOut-Line.                                                       
002200     03  filler                pic x(2)  value spaces.                    
002210     03  filler                pic x(11) value "No Outliers".             
002220     03  filler                pic x(119) value spaces.                   
002230*                                                                         
002240 01  WS-Trailer-Line.                                                     
002250     03  filler                pic x(2)  value spaces.                    
002260     03  filler                pic x(30) value                            
002270         "Total detail lines printed - ".                                 
002280     03  WT-Rec-Cnt            pic zzzz9.                                 
002290     03  filler                pic x(95) value spaces.                    
002300*                                                                         
002310 procedure division.                                                      
002320*                                                                         
002330 aa000-Main section.                                                      
002340*****************************                                             
002350     perform  aa010-Open-Files thru aa010-exit.                           
002360     perform  aa020-Build-Tables thru aa020-exit.                         
002370     perform  aa040-Sort-Tables thru aa040-exit.                          
002380     perform  aa050-Write-Outliers thru aa050-exit.                       
002390     perform  aa090-Close-Files thru aa090-exit.                          
002400     stop     run.                                                        
002410 aa000-exit.                                                              
002420     exit.                                                                
002430*                                                                         
002440 aa010-Open-Files section.                                                
002450*****************************                                             
002460     open     input  PS-Report2-File.                                     
002470     open     output PS-IQR-Report.                                       
002480     if       PS-Rept2-Status not = "00"                                  
002490              move     PS002 to WS-Eval-Msg-Line                          
002500              display  WS-Eval-Msg-Line upon console                      
002510              display  SY001 upon console                                 
002520              stop    run                                                 
002530     end-if.                                                              
002540 aa010-exit.                                                              
002550     exit.                                                                
002560*                                                                         
002570 aa020-Build-Tables section.                                              
002580*****************************                                             
002590     read     PS-Report2-File                                             
002600              at end move "Y" to WS-Rept2-EOF-Sw                          
002610     end-read.                                                            
002620     perform  aa021-One-Record thru aa021-exit                            
002630              until Rept2-EOF.                                            
002640 aa020-exit.                                                              
002650     exit.                                                                
002660*                                                                         
002670 aa021-One-Record section.                                                
002680     add      1 to WS-Rec-Cnt-Read.                                       
002690     perform  aa022-Search-Month thru aa022-exit.                         
002700     if       not WS-Found                                                
002710              add     1 to WS-EM-Count                                    
002720              set     EM-Ix to WS-EM-Count                                
002730              move    R2-Year to EM-Year (EM-Ix)                          
002740              move    R2-Service-Area to EM-Service (EM-Ix)               
002750              move    R2-Role to EM-Role (EM-Ix)                          
002760              move    R2-Month to EM-Month (EM-Ix)                        
002770              move    R2-Employee to EM-Employee (EM-Ix)                  
002780              move    zero to EM-Sum-Metric (EM-Ix, 1)                    
002790              move    zero to EM-Sum-Metric (EM-Ix, 2)                    
002800              move    zero to EM-Sum-Metric (EM-Ix, 3)                    
002810              move    zero to EM-Sum-Metric (EM-Ix, 4)                    
002820     else                                                                 
002830              set     EM-Ix to WS-Found-Idx                               
002840     end-if.                                                              
002850     add      R2-Billable-Hours to EM-Sum-Metric (EM-Ix, 1).              
002860     add      R2-Revenue        to EM-Sum-Metric (EM-Ix, 2).              
002870     add      R2-Cost           to EM-Sum-Metric (EM-Ix, 3).              
002880     add      R2-Adjustments    to EM-Sum-Metric (EM-Ix, 4).              
002890     perform  aa023-Search-Year thru aa023-exit.                          
002900     if       not WS-Found                                                
002910              add     1 to WS-EY-Count                                    
002920              set     EY-Ix to WS-EY-Count                                
002930              move    R2-Year to EY-Year (EY-Ix)                          
002940              move    R2-Service-Area to EY-Service (EY-Ix)               
002950              move    R2-Role to EY-Role (EY-Ix)                          
002960              move    R2-Employee to EY-Employee (EY-Ix)                  
002970              move    zero to EY-Sum-Metric (EY-Ix, 1)                    
002980              move    zero to EY-Sum-Metric (EY-Ix, 2)                    
002990              move    zero to EY-Sum-Metric (EY-Ix, 3)                    
003000              move    zero to EY-Sum-Metric (EY-Ix, 4)                    
003010     else                                                                 
003020              set     EY-Ix to WS-Found-Idx                               
003030     end-if.                                                              
003040     add      R2-Billable-Hours to EY-Sum-Metric (EY-Ix, 1).              
003050     add      R2-Revenue        to EY-Sum-Metric (EY-Ix, 2).              
003060     add      R2-Cost           to EY-Sum-Metric (EY-Ix, 3).              
003070     add      R2-Adjustments    to EY-Sum-Metric (EY-Ix, 4).              
003080     read     PS-Report2-File                                             
003090              at end move "Y" to WS-Rept2-EOF-Sw                          
003100     end-read.                                                            
003110 aa021-exit.                                                              
003120     exit.                                                                
003130*                                                                         
003140 aa022-Search-Month section.                                              
003150     move     "N" to WS-Found-Sw.                                         
003160     perform  aa022a-Test-Month thru aa022a-exit                          
003170              varying EM-Ix from 1 by 1                                   
003180              until EM-Ix > WS-EM-Count                                   
003190              or WS-Found.                                                
003200 aa022-exit.                                                              
003210     exit.                                                                
003220*                                                                         
003230 aa022a-Test-Month section.                                               
003240     if       EM-Year (EM-Ix) = R2-Year                                   
003250        and   EM-Service (EM-Ix) = R2-Service-Area                        
003260        and   EM-Role (EM-Ix) = R2-Role                                   
003270        and   EM-Month (EM-Ix) = R2-Month                                 
003280        and   EM-Employee (EM-Ix) = R2-Employee                           
003290              move  "Y" to WS-Found-Sw                                    
003300              set   WS-Found-Idx to EM-Ix                                 
003310     end-if.                                                              
003320 aa022a-exit.                                                             
003330     exit.                                                                
003340*                                                                         
003350 aa023-Search-Year section.                                               
003360     move     "N" to WS-Found-Sw.                                         
003370     perform  aa023a-Test-Year thru aa023a-exit                           
003380              varying EY-Ix from 1 by 1                                   
003390              until EY-Ix > WS-EY-Count                                   
003400              or WS-Found.                                                
003410 aa023-exit.                                                              
003420     exit.                                                                
003430*                                                                         
003440 aa023a-Test-Year section.                                                
003450     if       EY-Year (EY-Ix) = R2-Year                                   
003460        and   EY-Service (EY-Ix) = R2-Service-Area                        
003470        and   EY-Role (EY-Ix) = R2-Role                                   
003480        and   EY-Employee (EY-Ix) = R2-Employee                           
003490              move  "Y" to WS-Found-Sw                                    
003500              set   WS-Found-Idx to EY-Ix                                 
003510     end-if.                                                              
003520 aa023a-exit.                                                             
003530     exit.                                                                
003540*                                                                         
003550* AA040 - straight-insertion sort, ascending by the group key             
003560* only (Year/Service/Role/Month or Year/Service/Role) - employees         
003570* within a group are left in read order, the quartile pass at             
003580* AA060 does its own value sort on a scratch copy.                        
003590*                                                                         
003600 aa040-Sort-Tables section.                                               
003610*****************************                                             
003620     perform  aa041-Sort-Month thru aa041-exit.                           
003630     perform  aa043-Sort-Year thru aa043-exit.                            
003640 aa040-exit.                                                              
003650     exit.                                                                
003660*                                                                         
003670 aa041-Sort-Month section.                                                
003680     perform  aa041a-Outer-Pass thru aa041a-exit                          
003690              varying WS-Sort-Idx-1 from 2 by 1                           
003700              until WS-Sort-Idx-1 > WS-EM-Count.                          
003710 aa041-exit.                                                              
003720     exit.                                                                
003730*                                                                         
003740 aa041a-Outer-Pass section.                                               
003750     move     WS-Sort-Idx-1 to WS-Sort-Idx-2.                             
003760     perform  aa041b-Inner-Pass thru aa041b-exit                          
003770              until WS-Sort-Idx-2 < 2.                                    
003780 aa041a-exit.                                                             
003790     exit.                                                                
003800*                                                                         
003810 aa041b-Inner-Pass section.                                               
003820     if       EM-Year (WS-Sort-Idx-2) <                                   
003830              EM-Year (WS-Sort-Idx-2 - 1)                                 
003840       or    (EM-Year (WS-Sort-Idx-2) =                                   
003850              EM-Year (WS-Sort-Idx-2 - 1)                                 
003860       and    EM-Service (WS-Sort-Idx-2) <                                
003870              EM-Service (WS-Sort-Idx-2 - 1))                             
003880       or    (EM-Year (WS-Sort-Idx-2) =                                   
003890              EM-Year (WS-Sort-Idx-2 - 1)                                 
003900       and    EM-Service (WS-Sort-Idx-2) =                                
003910              EM-Service (WS-Sort-Idx-2 - 1)                              
003920       and    EM-Role (WS-Sort-Idx-2) <                                   
003930              EM-Role (WS-Sort-Idx-2 - 1))                                
003940       or    (EM-Year (WS-Sort-Idx-2) =                                   
003950              EM-Year (WS-Sort-Idx-2 - 1)                                 
003960       and    EM-Service (WS-Sort-Idx-2) =                                
003970              EM-Service (WS-Sort-Idx-2 - 1)                              
003980       and    EM-Role (WS-Sort-Idx-2) =                                   
003990              EM-Role (WS-Sort-Idx-2 - 1)                                 
004000       and    EM-Month (WS-Sort-Idx-2) <                                  
004010              EM-Month (WS-Sort-Idx-2 - 1))                               
004020              move  EM-Year (WS-Sort-Idx-2)  to WH-Hold-Year              
004030              move  EM-Service (WS-Sort-Idx-2)                            
004040                    to WH-Hold-Service                                    
004050              move  EM-Role (WS-Sort-Idx-2) to WH-Hold-Role               
004060              move  EM-Month (WS-Sort-Idx-2) to WH-Hold-Period            
004070              move  EM-Employee (WS-Sort-Idx-2)                           
004080                    to WH-Hold-Employee                                   
004090              move  EM-Sum-Metric (WS-Sort-Idx-2, 1)                      
004100                    to WH-Hold-Metric (1)                                 
004110              move  EM-Sum-Metric (WS-Sort-Idx-2, 2)                      
004120                    to WH-Hold-Metric (2)                                 
004130              move  EM-Sum-Metric (WS-Sort-Idx-2, 3)                      
004140                    to WH-Hold-Metric (3)                                 
004150              move  EM-Sum-Metric (WS-Sort-Idx-2, 4)                      
004160                    to WH-Hold-Metric (4)                                 
004170              move  EM-Year (WS-Sort-Idx-2 - 1)                           
004180                    to EM-Year (WS-Sort-Idx-2)                            
004190              move  EM-Service (WS-Sort-Idx-2 - 1)                        
004200                    to EM-Service (WS-Sort-Idx-2)                         
004210              move  EM-Role (WS-Sort-Idx-2 - 1)                           
004220                    to EM-Role (WS-Sort-Idx-2)                            
004230              move  EM-Month (WS-Sort-Idx-2 - 1)                          
004240                    to EM-Month (WS-Sort-Idx-2)                           
004250              move  EM-Employee (WS-Sort-Idx-2 - 1)                       
004260                    to EM-Employee (WS-Sort-Idx-2)                        
004270              move  EM-Sum-Metric (WS-Sort-Idx-2 - 1, 1)                  
004280                    to EM-Sum-Metric (WS-Sort-Idx-2, 1)                   
004290              move  EM-Sum-Metric (WS-Sort-Idx-2 - 1, 2)                  
004300                    to EM-Sum-Metric (WS-Sort-Idx-2, 2)                   
004310              move  EM-Sum-Metric (WS-Sort-Idx-2 - 1, 3)                  
004320                    to EM-Sum-Metric (WS-Sort-Idx-2, 3)                   
004330              move  EM-Sum-Metric (WS-Sort-Idx-2 - 1, 4)                  
004340                    to EM-Sum-Metric (WS-Sort-Idx-2, 4)                   
004350              move  WH-Hold-Year to EM-Year (WS-Sort-Idx-2 - 1)           
004360              move  WH-Hold-Service                                       
004370                    to EM-Service (WS-Sort-Idx-2 - 1)                     
004380              move  WH-Hold-Role to EM-Role (WS-Sort-Idx-2 - 1)           
004390              move  WH-Hold-Period                                        
004400                    to EM-Month (WS-Sort-Idx-2 - 1)                       
004410              move  WH-Hold-Employee                                      
004420                    to EM-Employee (WS-Sort-Idx-2 - 1)                    
004430              move  WH-Hold-Metric (1)                                    
004440                    to EM-Sum-Metric (WS-Sort-Idx-2 - 1, 1)               
004450              move  WH-Hold-Metric (2)                                    
004460                    to EM-Sum-Metric (WS-Sort-Idx-2 - 1, 2)               
004470              move  WH-Hold-Metric (3)                                    
004480                    to EM-Sum-Metric (WS-Sort-Idx-2 - 1, 3)               
004490              move  WH-Hold-Metric (4)                                    
004500                    to EM-Sum-Metric (WS-Sort-Idx-2 - 1, 4)               
004510              subtract 1 from WS-Sort-Idx-2                               
004520     else                                                                 
004530              move  1 to WS-Sort-Idx-2                                    
004540     end-if.                                                              
004550 aa041b-exit.                                                             
004560     exit.                                                                
004570*                                                                         
004580 aa043-Sort-Year section.                                                 
004590     perform  aa043a-Outer-Pass thru aa043a-exit                          
004600              varying WS-Sort-Idx-1 from 2 by 1                           
004610              until WS-Sort-Idx-1 > WS-EY-Count.                          
004620 aa043-exit.                                                              
004630     exit.                                                                
004640*                                                                         
004650 aa043a-Outer-Pass section.                                               
004660     move     WS-Sort-Idx-1 to WS-Sort-Idx-2.                             
004670     perform  aa043b-Inner-Pass thru aa043b-exit                          
004680              until WS-Sort-Idx-2 < 2.                                    
004690 aa043a-exit.                                                             
004700     exit.                                                                
004710*                                                                         
004720 aa043b-Inner-Pass section.                                               
004730     if       EY-Year (WS-Sort-Idx-2) <                                   
004740              EY-Year (WS-Sort-Idx-2 - 1)                                 
004750       or    (EY-Year (WS-Sort-Idx-2) =                                   
004760              EY-Year (WS-Sort-Idx-2 - 1)                                 
004770       and    EY-Service (WS-Sort-Idx-2) <                                
004780              EY-Service (WS-Sort-Idx-2 - 1))                             
004790       or    (EY-Year (WS-Sort-Idx-2) =                                   
004800              EY-Year (WS-Sort-Idx-2 - 1)                                 
004810       and    EY-Service (WS-Sort-Idx-2) =                                
004820              EY-Service (WS-Sort-Idx-2 - 1)                              
004830       and    EY-Role (WS-Sort-Idx-2) <                                   
004840              EY-Role (WS-Sort-Idx-2 - 1))                                
004850              move  EY-Year (WS-Sort-Idx-2)  to WH-Hold-Year              
004860              move  EY-Service (WS-Sort-Idx-2)                            
004870                    to WH-Hold-Service                                    
004880              move  EY-Role (WS-Sort-Idx-2) to WH-Hold-Role               
004890              move  EY-Employee (WS-Sort-Idx-2)                           
004900                    to WH-Hold-Employee                                   
004910              move  EY-Sum-Metric (WS-Sort-Idx-2, 1)                      
004920                    to WH-Hold-Metric (1)                                 
004930              move  EY-Sum-Metric (WS-Sort-Idx-2, 2)                      
004940                    to WH-Hold-Metric (2)                                 
004950              move  EY-Sum-Metric (WS-Sort-Idx-2, 3)                      
004960                    to WH-Hold-Metric (3)                                 
004970              move  EY-Sum-Metric (WS-Sort-Idx-2, 4)                      
004980                    to WH-Hold-Metric (4)                                 
004990              move  EY-Year (WS-Sort-Idx-2 - 1)                           
005000                    to EY-Year (WS-Sort-Idx-2)                            
005010              move  EY-Service (WS-Sort-Idx-2 - 1)                        
005020                    to EY-Service (WS-Sort-Idx-2)                         
005030              move  EY-Role (WS-Sort-Idx-2 - 1)                           
005040                    to EY-Role (WS-Sort-Idx-2)                            
005050              move  EY-Employee (WS-Sort-Idx-2 - 1)                       
005060                    to EY-Employee (WS-Sort-Idx-2)                        
005070              move  EY-Sum-Metric (WS-Sort-Idx-2 - 1, 1)                  
005080                    to EY-Sum-Metric (WS-Sort-Idx-2, 1)                   
005090              move  EY-Sum-Metric (WS-Sort-Idx-2 - 1, 2)                  
005100                    to EY-Sum-Metric (WS-Sort-Idx-2, 2)                   
005110              move  EY-Sum-Metric (WS-Sort-Idx-2 - 1, 3)                  
005120                    to EY-Sum-Metric (WS-Sort-Idx-2, 3)                   
005130              move  EY-Sum-Metric (WS-Sort-Idx-2 - 1, 4)                  
005140                    to EY-Sum-Metric (WS-Sort-Idx-2, 4)                   
005150              move  WH-Hold-Year to EY-Year (WS-Sort-Idx-2 - 1)           
005160              move  WH-Hold-Service                                       
005170                    to EY-Service (WS-Sort-Idx-2 - 1)                     
005180              move  WH-Hold-Role to EY-Role (WS-Sort-Idx-2 - 1)           
005190              move  WH-Hold-Employee                                      
005200                    to EY-Employee (WS-Sort-Idx-2 - 1)                    
005210              move  WH-Hold-Metric (1)                                    
005220                    to EY-Sum-Metric (WS-Sort-Idx-2 - 1, 1)               
005230              move  WH-Hold-Metric (2)                                    
005240                    to EY-Sum-Metric (WS-Sort-Idx-2 - 1, 2)               
005250              move  WH-Hold-Metric (3)                                    
005260                    to EY-Sum-Metric (WS-Sort-Idx-2 - 1, 3)               
005270              move  WH-Hold-Metric (4)                                    
005280                    to EY-Sum-Metric (WS-Sort-Idx-2 - 1, 4)               
005290              subtract 1 from WS-Sort-Idx-2                               
005300     else                                                                 
005310              move  1 to WS-Sort-Idx-2                                    
005320     end-if.                                                              
005330 aa043b-exit.                                                             
005340     exit.                                                                
005350*                                                                         
005360* AA050 - walks each sorted table, finds the boundary of every            
005370* Year/Service/Role(/Month) group, then runs the quartile fence           
005380* for that group at AA060.                                                
005390*                                                                         
005400 aa050-Write-Outliers section.                                            
005410*****************************                                             
005420     move     spaces to WS-Title-Line.                                    
005430     move     "Employee IQR Outliers - By Month" to WT-Title.             
005440     write    IF-Print-Line from WS-Title-Line                            
005450              after advancing PAGE.                                       
005460     move     1 to WS-Grp-Start.                                          
005470     perform  aa051-Scan-Month-Groups thru aa051-exit                     
005480              varying WS-Grp-End from 1 by 1                              
005490              until WS-Grp-End > WS-EM-Count.                             
005500     move     "Employee IQR Outliers - Full Year" to WT-Title.            
005510     write    IF-Print-Line from WS-Title-Line                            
005520              after advancing PAGE.                                       
005530     move     1 to WS-Grp-Start.                                          
005540     perform  aa053-Scan-Year-Groups thru aa053-exit                      
005550              varying WS-Grp-End from 1 by 1                              
005560              until WS-Grp-End > WS-EY-Count.                             
005570     move     spaces to WS-Trailer-Line.                                  
005580     move     WS-Rec-Cnt-Print to WT-Rec-Cnt.                             
005590     write    IF-Print-Line from WS-Trailer-Line                          
005600              after advancing 2 lines.                                    
005610 aa050-exit.                                                              
005620     exit.                                                                
005630*                                                                         
005640 aa051-Scan-Month-Groups section.                                         
005650     if       WS-Grp-End = WS-EM-Count                                    
005660         or   EM-Year (WS-Grp-End + 1) not =                              
005670              EM-Year (WS-Grp-Start)                                      
005680         or   EM-Service (WS-Grp-End + 1) not =                           
005690              EM-Service (WS-Grp-Start)                                   
005700         or   EM-Role (WS-Grp-End + 1) not =                              
005710              EM-Role (WS-Grp-Start)                                      
005720         or   EM-Month (WS-Grp-End + 1) not =                             
005730              EM-Month (WS-Grp-Start)                                     
005740              compute WS-Grp-Count =                                      
005750                      WS-Grp-End - WS-Grp-Start + 1                       
005760              move    spaces to WS-Group-Head-Line                        
005770              move    EM-Year (WS-Grp-Start) to GH-Year                   
005780              move    EM-Month (WS-Grp-Start) to GH-Period                
005790              move    EM-Service (WS-Grp-Start) to GH-Service             
005800              move    EM-Role (WS-Grp-Start) to GH-Role                   
005810              write   IF-Print-Line from WS-Group-Head-Line               
005820                      after advancing 2 lines                             
005830              move    "N" to WS-Outlier-Sw                                
005840              perform aa060-Rank-Month-Metric thru aa060-exit             
005850                      varying WS-Met-Ix from 1 by 1                       
005860                      until WS-Met-Ix > 4                                 
005870              if      not WS-Outlier-Found                                
005880                      write IF-Print-Line from WS-NoOut-Line              
005890                            after advancing 1 lines                       
005900              end-if                                                      
005910              move    WS-Grp-End to WS-Grp-Start                          
005920              add     1 to WS-Grp-Start                                   
005930     end-if.                                                              
005940 aa051-exit.                                                              
005950     exit.                                                                
005960*                                                                         
005970* AA060 - copies this group's metric values into the flat scratch         
005980* array, sorts it, derives the fence, then re-scans the group's           
005990* own rows (still in table order) to flag and print any employee          
006000* outside it.                                                             
006010*                                                                         
006020 aa060-Rank-Month-Metric section.                                         
006030     perform  aa061-Copy-Values thru aa061-exit                           
006040              varying WS-Rank-Ix from WS-Grp-Start by 1                   
006050              until WS-Rank-Ix > WS-Grp-End.                              
006060     perform  aa062-Sort-Values thru aa062-exit.                          
006070     move     0.25 to WS-Pctl-P.                                          
006080     perform  aa063-Compute-Percentile thru aa063-exit.                   
006090     move     WS-Pctl-Result to WS-Q1.                                    
006100     move     0.75 to WS-Pctl-P.                                          
006110     perform  aa063-Compute-Percentile thru aa063-exit.                   
006120     move     WS-Pctl-Result to WS-Q3.                                    
006130     compute  WS-IQR = WS-Q3 - WS-Q1.                                     
006140     compute  WS-Lower-Fence = WS-Q1 - (1.5 * WS-IQR).                    
006150     compute  WS-Upper-Fence = WS-Q3 + (1.5 * WS-IQR).                    
006160     perform  aa064-Flag-Month-Emp thru aa064-exit                        
006170              varying WS-Rank-Ix from WS-Grp-Start by 1                   
006180              until WS-Rank-Ix > WS-Grp-End.                              
006190 aa060-exit.                                                              
006200     exit.                                                                
006210*                                                                         
006220 aa061-Copy-Values section.                                               
006230     compute  VA-Ix = WS-Rank-Ix - WS-Grp-Start + 1.                      
006240     move     EM-Sum-Metric (WS-Rank-Ix, WS-Met-Ix)                       
006250              to WS-Value-Array (VA-Ix).                                  
006260 aa061-exit.                                                              
006270     exit.                                                                
006280*                                                                         
006290 aa062-Sort-Values section.                                               
006300     perform  aa062a-Outer-Pass thru aa062a-exit                          
006310              varying WS-Sort-Idx-1 from 2 by 1                           
006320              until WS-Sort-Idx-1 > WS-Grp-Count.                         
006330 aa062-exit.                                                              
006340     exit.                                                                
006350*                                                                         
006360 aa062a-Outer-Pass section.                                               
006370     move     WS-Sort-Idx-1 to WS-Sort-Idx-2.                             
006380     perform  aa062b-Inner-Pass thru aa062b-exit                          
006390              until WS-Sort-Idx-2 < 2.                                    
006400 aa062a-exit.                                                             
006410     exit.                                                                
006420*                                                                         
006430 aa062b-Inner-Pass section.                                               
006440     if       WS-Value-Array (WS-Sort-Idx-2) <                            
006450              WS-Value-Array (WS-Sort-Idx-2 - 1)                          
006460              move  WS-Value-Array (WS-Sort-Idx-2)                        
006470                    to WS-Hold-Value                                      
006480              move  WS-Value-Array (WS-Sort-Idx-2 - 1)                    
006490                    to WS-Value-Array (WS-Sort-Idx-2)                     
006500              move  WS-Hold-Value                                         
006510                    to WS-Value-Array (WS-Sort-Idx-2 - 1)                 
006520              subtract 1 from WS-Sort-Idx-2                               
006530     else                                                                 
006540              move  1 to WS-Sort-Idx-2                                    
006550     end-if.                                                              
006560 aa062b-exit.                                                             
006570     exit.                                                                
006580*                                                                         
006590* AA063 - linear-interpolation order statistic, per the account           
006600* review's percentile formula: position = (n-1)*p, value =                
006610* v[k] + frac*(v[k+1]-v[k]) with k the 1-based lower point.               
006620*                                                                         
006630 aa063-Compute-Percentile section.                                        
006640     compute  WS-Pos = (WS-Grp-Count - 1) * WS-Pctl-P.                    
006650     compute  WS-Pos-Int = WS-Pos.                                        
006660     compute  WS-Frac = WS-Pos - WS-Pos-Int.                              
006670     compute  WS-Idx1 = WS-Pos-Int + 1.                                   
006680     compute  WS-Idx2 = WS-Pos-Int + 2.                                   
006690     if       WS-Idx2 > WS-Grp-Count                                      
006700              move    WS-Value-Array (WS-Idx1) to WS-Pctl-Result          
006710     else                                                                 
006720              compute WS-Pctl-Result =                                    
006730                      WS-Value-Array (WS-Idx1) +                          
006740                      WS-Frac * (WS-Value-Array (WS-Idx2) -               
006750                      WS-Value-Array (WS-Idx1))                           
006760     end-if.                                                              
006770 aa063-exit.                                                              
006780     exit.                                                                
006790*                                                                         
006800 aa064-Flag-Month-Emp section.                                            
006810     if       EM-Sum-Metric (WS-Rank-Ix, WS-Met-Ix) <                     
006820              WS-Lower-Fence                                              
006830              move  spaces to WS-Detail-Line                              
006840              move  EM-Employee (WS-Rank-Ix) to PD-Employee               
006850              move  WS-Metric-Name (WS-Met-Ix) to PD-Metric               
006860              compute PD-Value rounded =                                  
006870                      EM-Sum-Metric (WS-Rank-Ix, WS-Met-Ix)               
006880              move  WS-Type-Text (1) to PD-Type                           
006890              write IF-Print-Line from WS-Detail-Line                     
006900                    after advancing 1 lines                               
006910              add   1 to WS-Rec-Cnt-Print                                 
006920              move  "Y" to WS-Outlier-Sw                                  
006930     else                                                                 
006940       if     EM-Sum-Metric (WS-Rank-Ix, WS-Met-Ix) >                     
006950              WS-Upper-Fence                                              
006960              move  spaces to WS-Detail-Line                              
006970              move  EM-Employee (WS-Rank-Ix) to PD-Employee               
006980              move  WS-Metric-Name (WS-Met-Ix) to PD-Metric               
006990              compute PD-Value rounded =                                  
007000                      EM-Sum-Metric (WS-Rank-Ix, WS-Met-Ix)               
007010              move  WS-Type-Text (2) to PD-Type                           
007020              write IF-Print-Line from WS-Detail-Line                     
007030                    after advancing 1 lines                               
007040              add   1 to WS-Rec-Cnt-Print                                 
007050              move  "Y" to WS-Outlier-Sw                                  
007060       end-if                                                             
007070     end-if.                                                              
007080 aa064-exit.                                                              
007090     exit.                                                                
007100*                                                                         
007110 aa053-Scan-Year-Groups section.                                          
007120     if       WS-Grp-End = WS-EY-Count                                    
007130         or   EY-Year (WS-Grp-End + 1) not =                              
007140              EY-Year (WS-Grp-Start)                                      
007150         or   EY-Service (WS-Grp-End + 1) not =                           
007160              EY-Service (WS-Grp-Start)                                   
007170         or   EY-Role (WS-Grp-End + 1) not =                              
007180              EY-Role (WS-Grp-Start)                                      
007190              compute WS-Grp-Count =                                      
007200                      WS-Grp-End - WS-Grp-Start + 1                       
007210              move    spaces to WS-Group-Head-Line                        
007220              move    EY-Year (WS-Grp-Start) to GH-Year                   
007230              move    "FULL YEAR" to GH-Period                            
007240              move    EY-Service (WS-Grp-Start) to GH-Service             
007250              move    EY-Role (WS-Grp-Start) to GH-Role                   
007260              write   IF-Print-Line from WS-Group-Head-Line               
007270                      after advancing 2 lines                             
007280              move    "N" to WS-Outlier-Sw                                
007290              perform aa066-Rank-Year-Metric thru aa066-exit              
007300                      varying WS-Met-Ix from 1 by 1                       
007310                      until WS-Met-Ix > 4                                 
007320              if      not WS-Outlier-Found                                
007330                      write IF-Print-Line from WS-NoOut-Line              
007340                            after advancing 1 lines                       
007350              end-if                                                      
007360              move    WS-Grp-End to WS-Grp-Start                          
007370              add     1 to WS-Grp-Start                                   
007380     end-if.                                                              
007390 aa053-exit.                                                              
007400     exit.                                                                
007410*                                                                         
007420 aa066-Rank-Year-Metric section.                                          
007430     perform  aa067-Copy-Values thru aa067-exit                           
007440              varying WS-Rank-Ix from WS-Grp-Start by 1                   
007450              until WS-Rank-Ix > WS-Grp-End.                              
007460     perform  aa062-Sort-Values thru aa062-exit.                          
007470     move     0.25 to WS-Pctl-P.                                          
007480     perform  aa063-Compute-Percentile thru aa063-exit.                   
007490     move     WS-Pctl-Result to WS-Q1.                                    
007500     move     0.75 to WS-Pctl-P.                                          
007510     perform  aa063-Compute-Percentile thru aa063-exit.                   
007520     move     WS-Pctl-Result to WS-Q3.                                    
007530     compute  WS-IQR = WS-Q3 - WS-Q1.                                     
007540     compute  WS-Lower-Fence = WS-Q1 - (1.5 * WS-IQR).                    
007550     compute  WS-Upper-Fence = WS-Q3 + (1.5 * WS-IQR).                    
007560     perform  aa068-Flag-Year-Emp thru aa068-exit                         
007570              varying WS-Rank-Ix from WS-Grp-Start by 1                   
007580              until WS-Rank-Ix > WS-Grp-End.                              
007590 aa066-exit.                                                              
007600     exit.                                                                
007610*                                                                         
007620 aa067-Copy-Values section.                                               
007630     compute  VA-Ix = WS-Rank-Ix - WS-Grp-Start + 1.                      
007640     move     EY-Sum-Metric (WS-Rank-Ix, WS-Met-Ix)                       
007650              to WS-Value-Array (VA-Ix).                                  
007660 aa067-exit.                                                              
007670     exit.                                                                
007680*                                                                         
007690 aa068-Flag-Year-Emp section.                                             
007700     if       EY-Sum-Metric (WS-Rank-Ix, WS-Met-Ix) <                     
007710              WS-Lower-Fence                                              
007720              move  spaces to WS-Detail-Line                              
007730              move  EY-Employee (WS-Rank-Ix) to PD-Employee               
007740              move  WS-Metric-Name (WS-Met-Ix) to PD-Metric               
007750              compute PD-Value rounded =                                  
007760                      EY-Sum-Metric (WS-Rank-Ix, WS-Met-Ix)               
007770              move  WS-Type-Text (1) to PD-Type                           
007780              write IF-Print-Line from WS-Detail-Line                     
007790                    after advancing 1 lines                               
007800              add   1 to WS-Rec-Cnt-Print                                 
007810              move  "Y" to WS-Outlier-Sw                                  
007820     else                                                                 
007830       if     EY-Sum-Metric (WS-Rank-Ix, WS-Met-Ix) >                     
007840              WS-Upper-Fence                                              
007850              move  spaces to WS-Detail-Line                              
007860              move  EY-Employee (WS-Rank-Ix) to PD-Employee               
007870              move  WS-Metric-Name (WS-Met-Ix) to PD-Metric               
007880              compute PD-Value rounded =                                  
007890                      EY-Sum-Metric (WS-Rank-Ix, WS-Met-Ix)               
007900              move  WS-Type-Text (2) to PD-Type                           
007910              write IF-Print-Line from WS-Detail-Line                     
007920                    after advancing 1 lines                               
007930              add   1 to WS-Rec-Cnt-Print                                 
007940              move  "Y" to WS-Outlier-Sw                                  
007950       end-if                                                             
007960     end-if.                                                              
007970 aa068-exit.                                                              
007980     exit.                                                                
007990*                                                                         
008000 aa090-Close-Files section.                                               
008010*****************************                                             
008020     close    PS-Report2-File.                                            
008030     close    PS-IQR-Report.                                              
008040 aa090-exit.                                                              
008050     exit.                                                                
