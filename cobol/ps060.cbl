000100****************************************************************          
000110*                                                               *         
000120*        Task Billing Outlier Detection - Mean + 2 SD          *          
000130*                                                               *         
000140****************************************************************          
000150 identification division.                                                 
000160 program-id.        ps060.                                                
000170 author.             R Halvorsen.                                         
000180 installation.       Meridian Data Services - Nordvik Account.            
000190 date-written.       17/05/88.                                            
000200 date-compiled.                                                           
000210 security.           Company Confidential - Internal Use Only.            
000220*                                                                         
000230* Remarks.           Reads the project/task/employee extract              
000240*                     (Report 2) and flags employees whose                
000250*                     billable hours on a task run more than two          
000260*                     standard deviations above the task's own            
000270*                     mean for their Service/Role/Year/Month              
000280*                     group, repeated for the full-year figures.          
000290*                     Only groups that actually turn up an                
000300*                     outlier are printed.                                
000310*                                                                         
000320* Files used:         REPT2EXT   Report 2 hypercube extract.              
000330*                     TASKOUT-RPT   Task billing outlier report.          
000340*                                                                         
000350* Error messages:     PS002, SY001.                                       
000360*                                                                         
000370* Changes:                                                                
000380* 17/05/88 rh  - 1.00 Created, companion to the IQR run (PS050)           
000390*                     for the account review's task-level                 
000400*                     billing-consistency check.                          
000410* 11/09/98 tm  - 1.01 Y2K review - R2-Year already 4-digit,               
000420*                     no change required.                                 
000430* 02/06/03 dwc - 1.02 Req 4471 - widened task tables to 900               
000440*                     entries to cover the Nordvik task count.            
000450*                                                                         
000460 environment division.                                                    
000470 configuration section.                                                   
000480 special-names.                                                           
000490     C01 is TOP-OF-FORM                                                   
000500     class ALPHA-CHARS is "A" thru "Z"                                    
000510     UPSI-0 on  status is PS-DETAIL-SUPPRESSED                            
000520     UPSI-0 off status is PS-DETAIL-SHOWN.                                
000530 input-output section.                                                    
000540 file-control.                                                            
000550     copy "selps2.cob".                                                   
000560     select  PS-TaskOut-Report  assign to TASKOUT                         
000570             organization       is line sequential.                       
000580*                                                                         
000590 data division.                                                           
000600 file section.                                                            
000610     copy "fdps2.cob".                                                    
000620*                                                                         
000630 fd  PS-TaskOut-Report                                                    
000640     label records are standard                                           
000650     recording mode is f.                                                 
000660 01  OF-Print-Line             pic x(132).                                
000670*                                                                         
000680 working-storage section.                                                 
000690 77  WS-Prog-Name              pic x(17) value "PS060 (1.02)".            
000700     copy "wspsmsg.cob".                                                  
000710*                                                                         
000720 01  WS-Switches.                                                         
000730     03  WS-Rept2-EOF-Sw       pic x      value "N".                      
000740         88  Rept2-EOF                    value "Y".                      
000750     03  WS-Found-Sw           pic x      value "N".                      
000760         88  WS-Found                     value "Y".                      
000770     03  WS-Header-Sw          pic x      value "N".                      
000780         88  WS-Header-Printed             value "Y".                     
000790*                                                                         
000800 01  WS-File-Status.                                                      
000810     03  PS-Rept2-Status       pic xx     value "00".                     
000820*                                                                         
000830* Numeric view of the status pair - some of the older PS runs             
000840* still spot-check the code this way before the message lookup.           
000850*                                                                         
000860 01  WS-File-Status-Alt redefines WS-File-Status.                         
000870     03  WS-Status-Digits      pic 99.                                    
000880*                                                                         
000890 01  WS-Counts.                                                           
000900     03  WS-Rec-Cnt-Read       pic 9(7)   comp value zero.                
000910     03  WS-Rec-Cnt-Print      pic 9(5)   comp value zero.                
000920     03  WS-TE-Count           pic 9(4)   comp value zero.                
000930     03  WS-TEY-Count          pic 9(4)   comp value zero.                
000940     03  WS-Sort-Idx-1         pic 9(4)   comp value zero.                
000950     03  WS-Sort-Idx-2         pic 9(4)   comp value zero.                
000960     03  WS-Found-Idx          pic 9(4)   comp value zero.                
000970     03  WS-Idx                pic 9(4)   comp value zero.                
000980     03  WS-Outer-Start        pic 9(4)   comp value zero.                
000990     03  WS-Task-Start         pic 9(4)   comp value zero.                
001000     03  WS-Task-N             pic 9(4)   comp value zero.                
001010     03  WS-Rank-Ix            pic 9(4)   comp value zero.                
001020*                                                                         
001030* Month-level Service/Role/Task/Employee accumulator - finest             
001040* grain read from the file.                                               
001050*                                                                         
001060 01  WS-TaskEmp-Table.                                                    
001070     03  WS-TE-Entry           occurs 900 indexed by TE-Ix.               
001080         05  TE-Service        pic x(20).                                 
001090         05  TE-Role           pic x(15).                                 
001100         05  TE-Year           pic 9(4).                                  
001110         05  TE-Month          pic 9(2).                                  
001120         05  TE-Task           pic x(20).                                 
001130         05  TE-Employee       pic x(20).                                 
001140         05  TE-Sum-Hours      pic s9(7)v99 comp-3.                       
001150*                                                                         
001160* Year-level accumulator - the full-year repeat pass.                     
001170*                                                                         
001180 01  WS-TaskEmpYr-Table.                                                  
001190     03  WS-TEY-Entry          occurs 900 indexed by TEY-Ix.              
001200         05  TEY-Service       pic x(20).                                 
001210         05  TEY-Role          pic x(15).                                 
001220         05  TEY-Year          pic 9(4).                                  
001230         05  TEY-Task          pic x(20).                                 
001240         05  TEY-Employee      pic x(20).                                 
001250         05  TEY-Sum-Hours     pic s9(7)v99 comp-3.                       
001260*                                                                         
001270* One elementary hold area used to bubble entries during the              
001280* straight-insertion sort at AA040.                                       
001290*                                                                         
001300 01  WS-Hold-Entry.                                                       
001310     03  WH-Hold-Service       pic x(20).                                 
001320     03  WH-Hold-Role          pic x(15).                                 
001330     03  WH-Hold-Year          pic 9(4).                                  
001340     03  WH-Hold-Month         pic 9(2).                                  
001350     03  WH-Hold-Task          pic x(20).                                 
001360     03  WH-Hold-Employee      pic x(20).                                 
001370     03  WH-Hold-Hours         pic s9(7)v99 comp-3.                       
001380*                                                                         
001390* Key-only view of the sort hold area.                                    
001400*                                                                         
001410 01  WS-Hold-Key redefines WS-Hold-Entry.                                 
001420     03  WHK-Hold-Service      pic x(20).                                 
001430     03  WHK-Hold-Role         pic x(15).                                 
001440     03  filler                pic x(48).                                 
001450*                                                                         
001460* Mean/variance work area - carried to 4 decimals, per the shop's         
001470* statistical-rounding standard, until the final ROUNDED move.            
001480*                                                                         
001490 01  WS-Stat-Work.                                                        
001500     03  WS-Sum-Hours-Task     pic s9(9)v9(4) comp-3.                     
001510     03  WS-Sum-Sq-Dev         pic s9(9)v9(4) comp-3.                     
001520     03  WS-Dev                pic s9(9)v9(4) comp-3.                     
001530     03  WS-Variance           pic s9(9)v9(4) comp-3.                     
001540     03  WS-Std-Dev            pic s9(9)v9(4) comp-3.                     
001550     03  WS-Mean-Hours         pic s9(9)v9(4) comp-3.                     
001560     03  WS-Threshold          pic s9(9)v9(4) comp-3.                     
001570*                                                                         
001580* Paired view of the mean and threshold - lets AA053/AA057 blank          
001590* both together at the top of a fresh task subgroup.                      
001600*                                                                         
001610 01  WS-Stat-Pair-Alt redefines WS-Stat-Work.                             
001620     03  filler                pic s9(9)v9(4) comp-3 occurs 5.            
001630     03  SP-Mean-Threshold     pic s9(9)v9(4) comp-3 occurs 2.            
001640*                                                                         
001650* Square-root work area - the compiler on this system has no              
001660* built-in root function, so AA070 gets there by successive               
001670* approximation the same way the actuarial batch suite does.              
001680*                                                                         
001690 01  WS-Sqrt-Work.                                                        
001700     03  WS-Sqrt-Input         pic s9(9)v9(4) comp-3.                     
001710     03  WS-Sqrt-Result        pic s9(9)v9(4) comp-3.                     
001720     03  WS-Sqrt-X             pic s9(9)v9(4) comp-3.                     
001730     03  WS-Sqrt-Iter          pic 9(2)       comp.                       
001740*                                                                         
001750* Report line layouts - one reusable area per line-type.                  
001760*                                                                         
001770 01  WS-Title-Line.                                                       
001780     03  filler                pic x(2)  value spaces.                    
001790     03  WT-Title              pic x(45) value spaces.                    
001800     03  filler                pic x(85) value spaces.                    
001810*                                                                         
001820 01  WS-Group-Head-Line.                                                  
001830     03  filler                pic x(2)  value spaces.                    
001840     03  filler                pic x(6)  value "Line: ".                  
001850     03  GH-Service            pic x(20).                                 
001860     03  filler                pic x(4)  value spaces.                    
001870     03  filler                pic x(6)  value "Role: ".                  
001880     03  GH-Role               pic x(15).                                 
001890     03  filler                pic x(4)  value spaces.                    
001900     03  filler                pic x(6)  value "Year: ".                  
001910     03  GH-Year               pic 9(4).                                  
001920     03  filler                pic x(4)  value spaces.                    
001930     03  filler                pic x(8)  value "Period: ".                
001940     03  GH-Period             pic x(9).                                  
001950     03  filler                pic x(44) value spaces.                    
001960*                                                                         
001970 01  WS-Detail-Line.                                                      
001980     03  filler                pic x(2)  value spaces.                    
001990     03  filler                pic x(11) value "Employee - ".             
002000     03  PD-Employee           pic x(20).                                 
002010     03  filler                pic x(3)  value spaces.                    
002020     03  filler                pic x(8)  value "Task - ".                 
002030     03  PD-Task               pic x(20).                                 
002040     03  filler                pic x(3)  value spaces.                    
002050     03  filler                pic x(9)  value "Hours - ".                
002060     03  PD-Hours              pic +zzzzzz9.99.                           
002070     03  filler                pic x(3)  value spaces.                    
002080     03  filler                pic x(13) value "Task Mean - ".            
002090     03  PD-Mean               pic +zzzzzz9.99.                           
002100     03  filler                pic x(18) value spaces.                    
002110*                                                                         
002120 01  WS-Trailer-Line.                                                     
002130     03  filler                pic x(2)  value spaces.                    
002140     03  filler                pic x(30) value                            
002150         "Total detail lines printed - ".                                 
002160     03  WT-Rec-Cnt            pic zzzz9.                                 
002170     03  filler                pic x(95) value spaces.                    
002180*                                                                         
002190 procedure division.                                                      
002200*                                                                         
002210 aa000-Main section.                                                      
002220*****************************                                             
002230     perform  aa010-Open-Files thru aa010-exit.                           
002240     perform  aa020-Build-Tables thru aa020-exit.                         
002250     perform  aa040-Sort-Tables thru aa040-exit.                          
002260     perform  aa050-Write-Outliers thru aa050-exit.                       
002270     perform  aa090-Close-Files thru aa090-exit.                          
002280     stop     run.                                                        
002290 aa000-exit.                                                              
002300     exit.                                                                
002310*                                                                         
002320 aa010-Open-Files section.                                                
002330*****************************                                             
002340     open     input  PS-Report2-File.                                     
002350     open     output PS-TaskOut-Report.                                   
002360     if       PS-Rept2-Status not = "00"                                  
002370              move     PS002 to WS-Eval-Msg-Line                          
002380              display  WS-Eval-Msg-Line upon console                      
002390              display  SY001 upon console                                 
002400              stop    run                                                 
002410     end-if.                                                              
002420 aa010-exit.                                                              
002430     exit.                                                                
002440*                                                                         
002450 aa020-Build-Tables section.                                              
002460*****************************                                             
002470     read     PS-Report2-File                                             
002480              at end move "Y" to WS-Rept2-EOF-Sw                          
002490     end-read.                                                            
002500     perform  aa021-One-Record thru aa021-exit                            
002510              until Rept2-EOF.                                            
002520 aa020-exit.                                                              
002530     exit.                                                                
002540*                                                                         
002550 aa021-One-Record section.                                                
002560     add      1 to WS-Rec-Cnt-Read.                                       
002570     perform  aa022-Search-Month thru aa022-exit.                         
002580     if       not WS-Found                                                
002590              add     1 to WS-TE-Count                                    
002600              set     TE-Ix to WS-TE-Count                                
002610              move    R2-Service-Area to TE-Service (TE-Ix)               
002620              move    R2-Role to TE-Role (TE-Ix)                          
002630              move    R2-Year to TE-Year (TE-Ix)                          
002640              move    R2-Month to TE-Month (TE-Ix)                        
002650              move    R2-Task to TE-Task (TE-Ix)                          
002660              move    R2-Employee to TE-Employee (TE-Ix)                  
002670              move    zero to TE-Sum-Hours (TE-Ix)                        
002680     else                                                                 
002690              set     TE-Ix to WS-Found-Idx                               
002700     end-if.                                                              
002710     add      R2-Billable-Hours to TE-Sum-Hours (TE-Ix).                  
002720     perform  aa023-Search-Year thru aa023-exit.                          
002730     if       not WS-Found                                                
002740              add     1 to WS-TEY-Count                                   
002750              set     TEY-Ix to WS-TEY-Count                              
002760              move    R2-Service-Area to TEY-Service (TEY-Ix)             
002770              move    R2-Role to TEY-Role (TEY-Ix)                        
002780              move    R2-Year to TEY-Year (TEY-Ix)                        
002790              move    R2-Task to TEY-Task (TEY-Ix)                        
002800              move    R2-Employee to TEY-Employee (TEY-Ix)                
002810              move    zero to TEY-Sum-Hours (TEY-Ix)                      
002820     else                                                                 
002830              set     TEY-Ix to WS-Found-Idx                              
002840     end-if.                                                              
002850     add      R2-Billable-Hours to TEY-Sum-Hours (TEY-Ix).                
002860     read     PS-Report2-File                                             
002870              at end move "Y" to WS-Rept2-EOF-Sw                          
002880     end-read.                                                            
002890 aa021-exit.                                                              
002900     exit.                                                                
002910*                                                                         
002920 aa022-Search-Month section.                                              
002930     move     "N" to WS-Found-Sw.                                         
002940     perform  aa022a-Test-Month thru aa022a-exit                          
002950              varying TE-Ix from 1 by 1                                   
002960              until TE-Ix > WS-TE-Count                                   
002970              or WS-Found.                                                
002980 aa022-exit.                                                              
002990     exit.                                                                
003000*                                                                         
003010 aa022a-Test-Month section.                                               
003020     if       TE-Service (TE-Ix) = R2-Service-Area                        
003030        and   TE-Role (TE-Ix) = R2-Role                                   
003040        and   TE-Year (TE-Ix) = R2-Year                                   
003050        and   TE-Month (TE-Ix) = R2-Month                                 
003060        and   TE-Task (TE-Ix) = R2-Task                                   
003070        and   TE-Employee (TE-Ix) = R2-Employee                           
003080              move  "Y" to WS-Found-Sw                                    
003090              set   WS-Found-Idx to TE-Ix                                 
003100     end-if.                                                              
003110 aa022a-exit.                                                             
003120     exit.                                                                
003130*                                                                         
003140 aa023-Search-Year section.                                               
003150     move     "N" to WS-Found-Sw.                                         
003160     perform  aa023a-Test-Year thru aa023a-exit                           
003170              varying TEY-Ix from 1 by 1                                  
003180              until TEY-Ix > WS-TEY-Count                                 
003190              or WS-Found.                                                
003200 aa023-exit.                                                              
003210     exit.                                                                
003220*                                                                         
003230 aa023a-Test-Year section.                                                
003240     if       TEY-Service (TEY-Ix) = R2-Service-Area                      
003250        and   TEY-Role (TEY-Ix) = R2-Role                                 
003260        and   TEY-Year (TEY-Ix) = R2-Year                                 
003270        and   TEY-Task (TEY-Ix) = R2-Task                                 
003280        and   TEY-Employee (TEY-Ix) = R2-Employee                         
003290              move  "Y" to WS-Found-Sw                                    
003300              set   WS-Found-Idx to TEY-Ix                                
003310     end-if.                                                              
003320 aa023a-exit.                                                             
003330     exit.                                                                
003340*                                                                         
003350* AA040 - straight-insertion sort, ascending by Service/Role/             
003360* Year/Month(or none)/Task, so both the outer group and its task          
003370* subgroups come out contiguous for the single sweep at AA050.            
003380*                                                                         
003390 aa040-Sort-Tables section.                                               
003400*****************************                                             
003410     perform  aa041-Sort-Month thru aa041-exit.                           
003420     perform  aa043-Sort-Year thru aa043-exit.                            
003430 aa040-exit.                                                              
003440     exit.                                                                
003450*                                                                         
003460 aa041-Sort-Month section.                                                
003470     perform  aa041a-Outer-Pass thru aa041a-exit                          
003480              varying WS-Sort-Idx-1 from 2 by 1                           
003490              until WS-Sort-Idx-1 > WS-TE-Count.                          
003500 aa041-exit.                                                              
003510     exit.                                                                
003520*                                                                         
003530 aa041a-Outer-Pass section.                                               
003540     move     WS-Sort-Idx-1 to WS-Sort-Idx-2.                             
003550     perform  aa041b-Inner-Pass thru aa041b-exit                          
003560              until WS-Sort-Idx-2 < 2.                                    
003570 aa041a-exit.                                                             
003580     exit.                                                                
003590*                                                                         
003600 aa041b-Inner-Pass section.                                               
003610     if       TE-Service (WS-Sort-Idx-2) <                                
003620              TE-Service (WS-Sort-Idx-2 - 1)                              
003630       or    (TE-Service (WS-Sort-Idx-2) =                                
003640              TE-Service (WS-Sort-Idx-2 - 1)                              
003650       and    TE-Role (WS-Sort-Idx-2) <                                   
003660              TE-Role (WS-Sort-Idx-2 - 1))                                
003670       or    (TE-Service (WS-Sort-Idx-2) =                                
003680              TE-Service (WS-Sort-Idx-2 - 1)                              
003690       and    TE-Role (WS-Sort-Idx-2) =                                   
003700              TE-Role (WS-Sort-Idx-2 - 1)                                 
003710       and    TE-Year (WS-Sort-Idx-2) <                                   
003720              TE-Year (WS-Sort-Idx-2 - 1))                                
003730       or    (TE-Service (WS-Sort-Idx-2) =                                
003740              TE-Service (WS-Sort-Idx-2 - 1)                              
003750       and    TE-Role (WS-Sort-Idx-2) =                                   
003760              TE-Role (WS-Sort-Idx-2 - 1)                                 
003770       and    TE-Year (WS-Sort-Idx-2) =                                   
003780              TE-Year (WS-Sort-Idx-2 - 1)                                 
003790       and    TE-Month (WS-Sort-Idx-2) <                                  
003800              TE-Month (WS-Sort-Idx-2 - 1))                               
003810       or    (TE-Service (WS-Sort-Idx-2) =                                
003820              TE-Service (WS-Sort-Idx-2 - 1)                              
003830       and    TE-Role (WS-Sort-Idx-2) =                                   
003840              TE-Role (WS-Sort-Idx-2 - 1)                                 
003850       and    TE-Year (WS-Sort-Idx-2) =                                   
003860              TE-Year (WS-Sort-Idx-2 - 1)                                 
003870       and    TE-Month (WS-Sort-Idx-2) =                                  
003880              TE-Month (WS-Sort-Idx-2 - 1)                                
003890       and    TE-Task (WS-Sort-Idx-2) <                                   
003900              TE-Task (WS-Sort-Idx-2 - 1))                                
003910              move  TE-Service (WS-Sort-Idx-2) to WH-Hold-Service         
003920              move  TE-Role (WS-Sort-Idx-2) to WH-Hold-Role               
003930              move  TE-Year (WS-Sort-Idx-2) to WH-Hold-Year               
003940              move  TE-Month (WS-Sort-Idx-2) to WH-Hold-Month             
003950              move  TE-Task (WS-Sort-Idx-2) to WH-Hold-Task               
003960              move  TE-Employee (WS-Sort-Idx-2)                           
003970                    to WH-Hold-Employee                                   
003980              move  TE-Sum-Hours (WS-Sort-Idx-2)                          
003990                    to WH-Hold-Hours                                      
004000              move  TE-Service (WS-Sort-Idx-2 - 1)                        
004010                    to TE-Service (WS-Sort-Idx-2)                         
004020              move  TE-Role (WS-Sort-Idx-2 - 1)                           
004030                    to TE-Role (WS-Sort-Idx-2)                            
004040              move  TE-Year (WS-Sort-Idx-2 - 1)                           
004050                    to TE-Year (WS-Sort-Idx-2)                            
004060              move  TE-Month (WS-Sort-Idx-2 - 1)                          
004070                    to TE-Month (WS-Sort-Idx-2)                           
004080              move  TE-Task (WS-Sort-Idx-2 - 1)                           
004090                    to TE-Task (WS-Sort-Idx-2)                            
004100              move  TE-Employee (WS-Sort-Idx-2 - 1)                       
004110                    to TE-Employee (WS-Sort-Idx-2)                        
004120              move  TE-Sum-Hours (WS-Sort-Idx-2 - 1)                      
004130                    to TE-Sum-Hours (WS-Sort-Idx-2)                       
004140              move  WH-Hold-Service                                       
004150                    to TE-Service (WS-Sort-Idx-2 - 1)                     
004160              move  WH-Hold-Role to TE-Role (WS-Sort-Idx-2 - 1)           
004170              move  WH-Hold-Year to TE-Year (WS-Sort-Idx-2 - 1)           
004180              move  WH-Hold-Month                                         
004190                    to TE-Month (WS-Sort-Idx-2 - 1)                       
004200              move  WH-Hold-Task to TE-Task (WS-Sort-Idx-2 - 1)           
004210              move  WH-Hold-Employee                                      
004220                    to TE-Employee (WS-Sort-Idx-2 - 1)                    
004230              move  WH-Hold-Hours                                         
004240                    to TE-Sum-Hours (WS-Sort-Idx-2 - 1)                   
004250              subtract 1 from WS-Sort-Idx-2                               
004260     else                                                                 
004270              move  1 to WS-Sort-Idx-2                                    
004280     end-if.                                                              
004290 aa041b-exit.                                                             
004300     exit.                                                                
004310*                                                                         
004320 aa043-Sort-Year section.                                                 
004330     perform  aa043a-Outer-Pass thru aa043a-exit                          
004340              varying WS-Sort-Idx-1 from 2 by 1                           
004350              until WS-Sort-Idx-1 > WS-TEY-Count.                         
004360 aa043-exit.                                                              
004370     exit.                                                                
004380*                                                                         
004390 aa043a-Outer-Pass section.                                               
004400     move     WS-Sort-Idx-1 to WS-Sort-Idx-2.                             
004410     perform  aa043b-Inner-Pass thru aa043b-exit                          
004420              until WS-Sort-Idx-2 < 2.                                    
004430 aa043a-exit.                                                             
004440     exit.                                                                
004450*                                                                         
004460 aa043b-Inner-Pass section.                                               
004470     if       TEY-Service (WS-Sort-Idx-2) <                               
004480              TEY-Service (WS-Sort-Idx-2 - 1)                             
004490       or    (TEY-Service (WS-Sort-Idx-2) =                               
004500              TEY-Service (WS-Sort-Idx-2 - 1)                             
004510       and    TEY-Role (WS-Sort-Idx-2) <                                  
004520              TEY-Role (WS-Sort-Idx-2 - 1))                               
004530       or    (TEY-Service (WS-Sort-Idx-2) =                               
004540              TEY-Service (WS-Sort-Idx-2 - 1)                             
004550       and    TEY-Role (WS-Sort-Idx-2) =                                  
004560              TEY-Role (WS-Sort-Idx-2 - 1)                                
004570       and    TEY-Year (WS-Sort-Idx-2) <                                  
004580              TEY-Year (WS-Sort-Idx-2 - 1))                               
004590       or    (TEY-Service (WS-Sort-Idx-2) =                               
004600              TEY-Service (WS-Sort-Idx-2 - 1)                             
004610       and    TEY-Role (WS-Sort-Idx-2) =                                  
004620              TEY-Role (WS-Sort-Idx-2 - 1)                                
004630       and    TEY-Year (WS-Sort-Idx-2) =                                  
004640              TEY-Year (WS-Sort-Idx-2 - 1)                                
004650       and    TEY-Task (WS-Sort-Idx-2) <                                  
004660              TEY-Task (WS-Sort-Idx-2 - 1))                               
004670              move  TEY-Service (WS-Sort-Idx-2) to WH-Hold-Service        
004680              move  TEY-Role (WS-Sort-Idx-2) to WH-Hold-Role              
004690              move  TEY-Year (WS-Sort-Idx-2) to WH-Hold-Year              
004700              move  TEY-Task (WS-Sort-Idx-2) to WH-Hold-Task              
004710              move  TEY-Employee (WS-Sort-Idx-2)                          
004720                    to WH-Hold-Employee                                   
004730              move  TEY-Sum-Hours (WS-Sort-Idx-2)                         
004740                    to WH-Hold-Hours                                      
004750              move  TEY-Service (WS-Sort-Idx-2 - 1)                       
004760                    to TEY-Service (WS-Sort-Idx-2)                        
004770              move  TEY-Role (WS-Sort-Idx-2 - 1)                          
004780                    to TEY-Role (WS-Sort-Idx-2)                           
004790              move  TEY-Year (WS-Sort-Idx-2 - 1)                          
004800                    to TEY-Year (WS-Sort-Idx-2)                           
004810              move  TEY-Task (WS-Sort-Idx-2 - 1)                          
004820                    to TEY-Task (WS-Sort-Idx-2)                           
004830              move  TEY-Employee (WS-Sort-Idx-2 - 1)                      
004840                    to TEY-Employee (WS-Sort-Idx-2)                       
004850              move  TEY-Sum-Hours (WS-Sort-Idx-2 - 1)                     
004860                    to TEY-Sum-Hours (WS-Sort-Idx-2)                      
004870              move  WH-Hold-Service                                       
004880                    to TEY-Service (WS-Sort-Idx-2 - 1)                    
004890              move  WH-Hold-Role to TEY-Role (WS-Sort-Idx-2 - 1)          
004900              move  WH-Hold-Year to TEY-Year (WS-Sort-Idx-2 - 1)          
004910              move  WH-Hold-Task to TEY-Task (WS-Sort-Idx-2 - 1)          
004920              move  WH-Hold-Employee                                      
004930                    to TEY-Employee (WS-Sort-Idx-2 - 1)                   
004940              move  WH-Hold-Hours                                         
004950                    to TEY-Sum-Hours (WS-Sort-Idx-2 - 1)                  
004960              subtract 1 from WS-Sort-Idx-2                               
004970     else                                                                 
004980              move  1 to WS-Sort-Idx-2                                    
004990     end-if.                                                              
005000 aa043b-exit.                                                             
005010     exit.                                                                
005020*                                                                         
005030* AA050 - one forward sweep of each sorted table finds both the           
005040* task-subgroup boundary and, whenever it coincides, the wider            
005050* Service/Role/Year/Month(or Year) group boundary, so no second           
005060* pass over the table is needed.                                          
005070*                                                                         
005080 aa050-Write-Outliers section.                                            
005090*****************************                                             
005100     move     spaces to WS-Title-Line.                                    
005110     move     "Task Billing Outliers - By Month" to WT-Title.             
005120     write    OF-Print-Line from WS-Title-Line                            
005130              after advancing PAGE.                                       
005140     move     1 to WS-Outer-Start.                                        
005150     move     1 to WS-Task-Start.                                         
005160     move     "N" to WS-Header-Sw.                                        
005170     perform  aa051-Scan-Month-Rows thru aa051-exit                       
005180              varying WS-Idx from 1 by 1                                  
005190              until WS-Idx > WS-TE-Count.                                 
005200     move     "Task Billing Outliers - Full Year" to WT-Title.            
005210     write    OF-Print-Line from WS-Title-Line                            
005220              after advancing PAGE.                                       
005230     move     1 to WS-Outer-Start.                                        
005240     move     1 to WS-Task-Start.                                         
005250     move     "N" to WS-Header-Sw.                                        
005260     perform  aa055-Scan-Year-Rows thru aa055-exit                        
005270              varying WS-Idx from 1 by 1                                  
005280              until WS-Idx > WS-TEY-Count.                                
005290     move     spaces to WS-Trailer-Line.                                  
005300     move     WS-Rec-Cnt-Print to WT-Rec-Cnt.                             
005310     write    OF-Print-Line from WS-Trailer-Line                          
005320              after advancing 2 lines.                                    
005330 aa050-exit.                                                              
005340     exit.                                                                
005350*                                                                         
005360 aa051-Scan-Month-Rows section.                                           
005370     if       WS-Idx = WS-TE-Count                                        
005380         or   TE-Service (WS-Idx + 1) not =                               
005390              TE-Service (WS-Task-Start)                                  
005400         or   TE-Role (WS-Idx + 1) not =                                  
005410              TE-Role (WS-Task-Start)                                     
005420         or   TE-Year (WS-Idx + 1) not =                                  
005430              TE-Year (WS-Task-Start)                                     
005440         or   TE-Month (WS-Idx + 1) not =                                 
005450              TE-Month (WS-Task-Start)                                    
005460         or   TE-Task (WS-Idx + 1) not =                                  
005470              TE-Task (WS-Task-Start)                                     
005480              perform aa052-Test-Month-Task thru aa052-exit               
005490              move    WS-Idx to WS-Task-Start                             
005500              add     1 to WS-Task-Start                                  
005510     end-if.                                                              
005520     if       WS-Idx = WS-TE-Count                                        
005530         or   TE-Service (WS-Idx + 1) not =                               
005540              TE-Service (WS-Outer-Start)                                 
005550         or   TE-Role (WS-Idx + 1) not =                                  
005560              TE-Role (WS-Outer-Start)                                    
005570         or   TE-Year (WS-Idx + 1) not =                                  
005580              TE-Year (WS-Outer-Start)                                    
005590         or   TE-Month (WS-Idx + 1) not =                                 
005600              TE-Month (WS-Outer-Start)                                   
005610              move    WS-Idx to WS-Outer-Start                            
005620              add     1 to WS-Outer-Start                                 
005630              move    "N" to WS-Header-Sw                                 
005640     end-if.                                                              
005650 aa051-exit.                                                              
005660     exit.                                                                
005670*                                                                         
005680 aa052-Test-Month-Task section.                                           
005690     compute  WS-Task-N = WS-Idx - WS-Task-Start + 1.                     
005700     if       WS-Task-N > 1                                               
005710              perform aa053-Compute-Month-Stats thru aa053-exit           
005720              perform aa054-Flag-Month-Task thru aa054-exit               
005730                      varying WS-Rank-Ix from WS-Task-Start by 1          
005740                      until WS-Rank-Ix > WS-Idx                           
005750     end-if.                                                              
005760 aa052-exit.                                                              
005770     exit.                                                                
005780*                                                                         
005790 aa053-Compute-Month-Stats section.                                       
005800     move     zero to SP-Mean-Threshold (1) SP-Mean-Threshold (2).        
005810     move     zero to WS-Sum-Hours-Task.                                  
005820     perform  aa053a-Sum-Month-Hours thru aa053a-exit                     
005830              varying WS-Rank-Ix from WS-Task-Start by 1                  
005840              until WS-Rank-Ix > WS-Idx.                                  
005850     compute  WS-Mean-Hours = WS-Sum-Hours-Task / WS-Task-N.              
005860     move     zero to WS-Sum-Sq-Dev.                                      
005870     perform  aa053b-Sum-Month-Sq-Dev thru aa053b-exit                    
005880              varying WS-Rank-Ix from WS-Task-Start by 1                  
005890              until WS-Rank-Ix > WS-Idx.                                  
005900     compute  WS-Variance = WS-Sum-Sq-Dev / (WS-Task-N - 1).              
005910     move     WS-Variance to WS-Sqrt-Input.                               
005920     perform  aa070-Compute-Sqrt thru aa070-exit.                         
005930     move     WS-Sqrt-Result to WS-Std-Dev.                               
005940     compute  WS-Threshold = WS-Mean-Hours + (2 * WS-Std-Dev).            
005950 aa053-exit.                                                              
005960     exit.                                                                
005970*                                                                         
005980 aa053a-Sum-Month-Hours section.                                          
005990     add      TE-Sum-Hours (WS-Rank-Ix) to WS-Sum-Hours-Task.             
006000 aa053a-exit.                                                             
006010     exit.                                                                
006020*                                                                         
006030 aa053b-Sum-Month-Sq-Dev section.                                         
006040     compute  WS-Dev = TE-Sum-Hours (WS-Rank-Ix) - WS-Mean-Hours.         
006050     compute  WS-Sum-Sq-Dev = WS-Sum-Sq-Dev + (WS-Dev * WS-Dev).          
006060 aa053b-exit.                                                             
006070     exit.                                                                
006080*                                                                         
006090 aa054-Flag-Month-Task section.                                           
006100     if       TE-Sum-Hours (WS-Rank-Ix) > WS-Threshold                    
006110              if     not WS-Header-Printed                                
006120                     move  spaces to WS-Group-Head-Line                   
006130                     move  TE-Service (WS-Outer-Start)                    
006140                           to GH-Service                                  
006150                     move  TE-Role (WS-Outer-Start) to GH-Role            
006160                     move  TE-Year (WS-Outer-Start) to GH-Year            
006170                     move  TE-Month (WS-Outer-Start) to GH-Period         
006180                     write OF-Print-Line                                  
006190                           from WS-Group-Head-Line                        
006200                           after advancing 2 lines                        
006210                     move  "Y" to WS-Header-Sw                            
006220              end-if                                                      
006230              move  spaces to WS-Detail-Line                              
006240              move  TE-Employee (WS-Rank-Ix) to PD-Employee               
006250              move  TE-Task (WS-Rank-Ix) to PD-Task                       
006260              compute PD-Hours rounded =                                  
006270                      TE-Sum-Hours (WS-Rank-Ix)                           
006280              compute PD-Mean rounded = WS-Mean-Hours                     
006290              write OF-Print-Line from WS-Detail-Line                     
006300                    after advancing 1 lines                               
006310              add   1 to WS-Rec-Cnt-Print                                 
006320     end-if.                                                              
006330 aa054-exit.                                                              
006340     exit.                                                                
006350*                                                                         
006360 aa055-Scan-Year-Rows section.                                            
006370     if       WS-Idx = WS-TEY-Count                                       
006380         or   TEY-Service (WS-Idx + 1) not =                              
006390              TEY-Service (WS-Task-Start)                                 
006400         or   TEY-Role (WS-Idx + 1) not =                                 
006410              TEY-Role (WS-Task-Start)                                    
006420         or   TEY-Year (WS-Idx + 1) not =                                 
006430              TEY-Year (WS-Task-Start)                                    
006440         or   TEY-Task (WS-Idx + 1) not =                                 
006450              TEY-Task (WS-Task-Start)                                    
006460              perform aa056-Test-Year-Task thru aa056-exit                
006470              move    WS-Idx to WS-Task-Start                             
006480              add     1 to WS-Task-Start                                  
006490     end-if.                                                              
006500     if       WS-Idx = WS-TEY-Count                                       
006510         or   TEY-Service (WS-Idx + 1) not =                              
006520              TEY-Service (WS-Outer-Start)                                
006530         or   TEY-Role (WS-Idx + 1) not =                                 
006540              TEY-Role (WS-Outer-Start)                                   
006550         or   TEY-Year (WS-Idx + 1) not =                                 
006560              TEY-Year (WS-Outer-Start)                                   
006570              move    WS-Idx to WS-Outer-Start                            
006580              add     1 to WS-Outer-Start                                 
006590              move    "N" to WS-Header-Sw                                 
006600     end-if.                                                              
006610 aa055-exit.                                                              
006620     exit.                                                                
006630*                                                                         
006640 aa056-Test-Year-Task section.                                            
006650     compute  WS-Task-N = WS-Idx - WS-Task-Start + 1.                     
006660     if       WS-Task-N > 1                                               
006670              perform aa057-Compute-Year-Stats thru aa057-exit            
006680              perform aa058-Flag-Year-Task thru aa058-exit                
006690                      varying WS-Rank-Ix from WS-Task-Start by 1          
006700                      until WS-Rank-Ix > WS-Idx                           
006710     end-if.                                                              
006720 aa056-exit.                                                              
006730     exit.                                                                
006740*                                                                         
006750 aa057-Compute-Year-Stats section.                                        
006760     move     zero to SP-Mean-Threshold (1) SP-Mean-Threshold (2).        
006770     move     zero to WS-Sum-Hours-Task.                                  
006780     perform  aa057a-Sum-Year-Hours thru aa057a-exit                      
006790              varying WS-Rank-Ix from WS-Task-Start by 1                  
006800              until WS-Rank-Ix > WS-Idx.                                  
006810     compute  WS-Mean-Hours = WS-Sum-Hours-Task / WS-Task-N.              
006820     move     zero to WS-Sum-Sq-Dev.                                      
006830     perform  aa057b-Sum-Year-Sq-Dev thru aa057b-exit                     
006840              varying WS-Rank-Ix from WS-Task-Start by 1                  
006850              until WS-Rank-Ix > WS-Idx.                                  
006860     compute  WS-Variance = WS-Sum-Sq-Dev / (WS-Task-N - 1).              
006870     move     WS-Variance to WS-Sqrt-Input.                               
006880     perform  aa070-Compute-Sqrt thru aa070-exit.                         
006890     move     WS-Sqrt-Result to WS-Std-Dev.                               
006900     compute  WS-Threshold = WS-Mean-Hours + (2 * WS-Std-Dev).            
006910 aa057-exit.                                                              
006920     exit.                                                                
006930*                                                                         
006940 aa057a-Sum-Year-Hours section.                                           
006950     add      TEY-Sum-Hours (WS-Rank-Ix) to WS-Sum-Hours-Task.            
006960 aa057a-exit.                                                             
006970     exit.                                                                
006980*                                                                         
006990 aa057b-Sum-Year-Sq-Dev section.                                          
007000     compute  WS-Dev = TEY-Sum-Hours (WS-Rank-Ix) - WS-Mean-Hours.        
007010     compute  WS-Sum-Sq-Dev = WS-Sum-Sq-Dev + (WS-Dev * WS-Dev).          
007020 aa057b-exit.                                                             
007030     exit.                                                                
007040*                                                                         
007050 aa058-Flag-Year-Task section.                                            
007060     if       TEY-Sum-Hours (WS-Rank-Ix) > WS-Threshold                   
007070              if     not WS-Header-Printed                                
007080                     move  spaces to WS-Group-Head-Line                   
007090                     move  TEY-Service (WS-Outer-Start)                   
007100                           to GH-Service                                  
007110                     move  TEY-Role (WS-Outer-Start) to GH-Role           
007120                     move  TEY-Year (WS-Outer-Start) to GH-Year           
007130                     move  "YEARLY" to GH-Period                          
007140                     write OF-Print-Line                                  
007150                           from WS-Group-Head-Line                        
007160                           after advancing 2 lines                        
007170                     move  "Y" to WS-Header-Sw                            
007180              end-if                                                      
007190              move  spaces to WS-Detail-Line                              
007200              move  TEY-Employee (WS-Rank-Ix) to PD-Employee              
007210              move  TEY-Task (WS-Rank-Ix) to PD-Task                      
007220              compute PD-Hours rounded =                                  
007230                      TEY-Sum-Hours (WS-Rank-Ix)                          
007240              compute PD-Mean rounded = WS-Mean-Hours                     
007250              write OF-Print-Line from WS-Detail-Line                     
007260                    after advancing 1 lines                               
007270              add   1 to WS-Rec-Cnt-Print                                 
007280     end-if.                                                              
007290 aa058-exit.                                                              
007300     exit.                                                                
007310*                                                                         
007320* AA070 - Newton's-method square root: successive approximation           
007330* x(n+1) = (x(n) + a/x(n)) / 2, twenty passes is ample for the            
007340* hours figures this run ever sees.                                       
007350*                                                                         
007360 aa070-Compute-Sqrt section.                                              
007370     if       WS-Sqrt-Input <= zero                                       
007380              move    zero to WS-Sqrt-Result                              
007390     else                                                                 
007400              move    WS-Sqrt-Input to WS-Sqrt-X                          
007410              perform aa071-Sqrt-Iterate thru aa071-exit                  
007420                      varying WS-Sqrt-Iter from 1 by 1                    
007430                      until WS-Sqrt-Iter > 20                             
007440              move    WS-Sqrt-X to WS-Sqrt-Result                         
007450     end-if.                                                              
007460 aa070-exit.                                                              
007470     exit.                                                                
007480*                                                                         
007490 aa071-Sqrt-Iterate section.                                              
007500     compute  WS-Sqrt-X rounded =                                         
007510              (WS-Sqrt-X + WS-Sqrt-Input / WS-Sqrt-X) / 2.                
007520 aa071-exit.                                                              
007530     exit.                                                                
007540*                                                                         
007550 aa090-Close-Files section.                                               
007560*****************************                                             
007570     close    PS-Report2-File.                                            
007580     close    PS-TaskOut-Report.                                          
007590 aa090-exit.                                                              
007600     exit.                                                                
