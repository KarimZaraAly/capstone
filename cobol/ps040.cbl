000100****************************************************************          
000110*                                                               *         
000120*        High-Cost Task Ranking - By Role                      *          
000130*                                                               *         
000140****************************************************************          
000150 identification division.                                                 
000160 program-id.        ps040.                                                
000170 author.             R Halvorsen.                                         
000180 installation.       Meridian Data Services - Nordvik Account.            
000190 date-written.       14/01/88.                                            
000200 date-compiled.                                                           
000210 security.           Company Confidential - Internal Use Only.            
000220*                                                                         
000230* Remarks.           Reads the project/task/employee extract              
000240*                     (Report 2) and produces the Top-N high-cost         
000250*                     task report for each Year/Service/Role/             
000260*                     Month group, repeated for the full-year             
000270*                     figures, with total and average cost.               
000280*                                                                         
000290* Files used:         REPT2EXT   Report 2 hypercube extract.              
000300*                     TASKCOST-RPT  High-cost task report.                
000310*                                                                         
000320* Error messages:     PS002, SY001.                                       
000330*                                                                         
000340* Changes:                                                                
000350* 14/01/88 rh  - 1.00 Created, companion to the project ranking           
000360*                     run (PS030), shares the extract and the             
000370*                     ranking-N control block.                            
000380* 11/09/98 tm  - 1.01 Y2K review - R2-Year already 4-digit,               
000390*                     no change required.                                 
000400* 02/06/03 dwc - 1.02 Req 4471 - widened ranking tables to 900            
000410*                     entries to cover the Nordvik task count.            
000420*                                                                         
000430 environment division.                                                    
000440 configuration section.                                                   
000450 special-names.                                                           
000460     C01 is TOP-OF-FORM                                                   
000470     class ALPHA-CHARS is "A" thru "Z"                                    
000480     UPSI-0 on  status is PS-DETAIL-SUPPRESSED                            
000490     UPSI-0 off status is PS-DETAIL-SHOWN.                                
000500 input-output section.                                                    
000510 file-control.                                                            
000520     copy "selps2.cob".                                                   
000530     select  PS-Task-Report    assign to TASKCOST                         
000540             organization      is line sequential.                        
000550*                                                                         
000560 data division.                                                           
000570 file section.                                                            
000580     copy "fdps2.cob".                                                    
000590*                                                                         
000600 fd  PS-Task-Report                                                       
000610     label records are standard                                           
000620     recording mode is f.                                                 
000630 01  TF-Print-Line             pic x(132).                                
000640*                                                                         
000650 working-storage section.                                                 
000660 77  WS-Prog-Name              pic x(17) value "PS040 (1.02)".            
000670     copy "wspsmsg.cob".                                                  
000680     copy "wspsctl.cob".                                                  
000690*                                                                         
000700 01  WS-Switches.                                                         
000710     03  WS-Rept2-EOF-Sw       pic x      value "N".                      
000720         88  Rept2-EOF                    value "Y".                      
000730     03  WS-Found-Sw           pic x      value "N".                      
000740         88  WS-Found                     value "Y".                      
000750*                                                                         
000760 01  WS-File-Status.                                                      
000770     03  PS-Rept2-Status       pic xx     value "00".                     
000780*                                                                         
000790* Numeric view of the status pair - lets AA010 test for a clean           
000800* open with a single numeric compare instead of an alpha one.             
000810*                                                                         
000820 01  WS-File-Status-Alt redefines WS-File-Status.                         
000830     03  WS-Status-Digits      pic 99.                                    
000840*                                                                         
000850 01  WS-Counts.                                                           
000860     03  WS-Rec-Cnt-Read       pic 9(7)   comp value zero.                
000870     03  WS-Rec-Cnt-Print      pic 9(5)   comp value zero.                
000880     03  WS-TM-Count           pic 9(4)   comp value zero.                
000890     03  WS-TY-Count           pic 9(4)   comp value zero.                
000900     03  WS-Sort-Idx-1         pic 9(4)   comp value zero.                
000910     03  WS-Sort-Idx-2         pic 9(4)   comp value zero.                
000920     03  WS-Found-Idx          pic 9(4)   comp value zero.                
000930     03  WS-Grp-Start          pic 9(4)   comp value zero.                
000940     03  WS-Grp-End            pic 9(4)   comp value zero.                
000950     03  WS-Grp-Count          pic 9(4)   comp value zero.                
000960     03  WS-N-Ix               pic 9      comp value zero.                
000970     03  WS-Take               pic 9(4)   comp value zero.                
000980     03  WS-Rank-Ix            pic 9(4)   comp value zero.                
000990*                                                                         
001000* Task/month accumulator - finest grain read from the file, sum           
001010* and count of Cost carried together so the average can be taken          
001020* at print time without a second pass over the raw extract.               
001030*                                                                         
001040 01  WS-TaskMonth-Table.                                                  
001050     03  WS-TM-Entry           occurs 900 indexed by TM-Ix.               
001060         05  TM-Year           pic 9(4).                                  
001070         05  TM-Service        pic x(20).                                 
001080         05  TM-Role           pic x(15).                                 
001090         05  TM-Month          pic 9(2).                                  
001100         05  TM-Task           pic x(20).                                 
001110         05  TM-Sum-Cost       pic s9(9)v99 comp-3.                       
001120         05  TM-Cnt-Cost       pic 9(7)   comp.                           
001130*                                                                         
001140* Task/year accumulator - the full-year repeat pass.                      
001150*                                                                         
001160 01  WS-TaskYear-Table.                                                   
001170     03  WS-TY-Entry           occurs 900 indexed by TY-Ix.               
001180         05  TY-Year           pic 9(4).                                  
001190         05  TY-Service        pic x(20).                                 
001200         05  TY-Role           pic x(15).                                 
001210         05  TY-Task           pic x(20).                                 
001220         05  TY-Sum-Cost       pic s9(9)v99 comp-3.                       
001230         05  TY-Cnt-Cost       pic 9(7)   comp.                           
001240*                                                                         
001250* One elementary hold area used to bubble entries during the              
001260* straight-insertion sort at AA040.                                       
001270*                                                                         
001280 01  WS-Hold-Entry.                                                       
001290     03  WH-Hold-Year          pic 9(4).                                  
001300     03  WH-Hold-Service       pic x(20).                                 
001310     03  WH-Hold-Role          pic x(15).                                 
001320     03  WH-Hold-Period        pic 9(2).                                  
001330     03  WH-Hold-Task          pic x(20).                                 
001340     03  WH-Hold-Cost          pic s9(9)v99 comp-3.                       
001350     03  WH-Hold-Count         pic 9(7)   comp.                           
001360*                                                                         
001370* Key-only view of the sort hold area.                                    
001380*                                                                         
001390 01  WS-Hold-Key redefines WS-Hold-Entry.                                 
001400     03  WHK-Hold-Year         pic 9(4).                                  
001410     03  WHK-Hold-Service      pic x(20).                                 
001420     03  WHK-Hold-Role         pic x(15).                                 
001430     03  filler                pic x(15).                                 
001440*                                                                         
001450* Average-cost work field, carried to 4 decimals before the               
001460* ROUNDED move onto the print line.                                       
001470*                                                                         
001480 01  WS-Avg-Work.                                                         
001490     03  WA-Avg-Cost           pic s9(9)v9(4) comp-3.                     
001500*                                                                         
001510* Run-date heading, old-style two-digit-year ACCEPT FROM DATE.            
001520*                                                                         
001530 01  WS-Run-Date-Field         pic 9(6).                                  
001540 01  WS-Run-Date-Alt redefines WS-Run-Date-Field.                         
001550     03  WS-Run-YY             pic 99.                                    
001560     03  WS-Run-MM             pic 99.                                    
001570     03  WS-Run-DD             pic 99.                                    
001580*                                                                         
001590* Report line layouts - one reusable area per line-type.                  
001600*                                                                         
001610 01  WS-Title-Line.                                                       
001620     03  filler                pic x(2)  value spaces.                    
001630     03  WT-Title              pic x(45) value spaces.                    
001640     03  filler                pic x(85) value spaces.                    
001650*                                                                         
001660 01  WS-Group-Head-Line.                                                  
001670     03  filler                pic x(2)  value spaces.                    
001680     03  filler                pic x(6)  value "Year: ".                  
001690     03  GH-Year               pic 9(4).                                  
001700     03  filler                pic x(4)  value spaces.                    
001710     03  filler                pic x(8)  value "Period: ".                
001720     03  GH-Period             pic x(9).                                  
001730     03  filler                pic x(4)  value spaces.                    
001740     03  filler                pic x(8)  value "Line:   ".                
001750     03  GH-Service            pic x(20).                                 
001760     03  filler                pic x(4)  value spaces.                    
001770     03  filler                pic x(6)  value "Role: ".                  
001780     03  GH-Role               pic x(15).                                 
001790     03  filler                pic x(4)  value spaces.                    
001800     03  filler                pic x(4)  value "TOP ".                    
001810     03  GH-Kind-N             pic z9.                                    
001820     03  filler                pic x(6)  value " TASKS".                  
001830     03  filler                pic x(26) value spaces.                    
001840*                                                                         
001850 01  WS-Detail-Line.                                                      
001860     03  filler                pic x(2)  value spaces.                    
001870     03  filler                pic x(8)  value "Task - ".                 
001880     03  PD-Task               pic x(20).                                 
001890     03  filler                pic x(3)  value spaces.                    
001900     03  filler                pic x(13) value "Total Cost - ".           
001910     03  PD-Total-Cost         pic +zzzzzz9.99.                           
001920     03  filler                pic x(3)  value spaces.                    
001930     03  filler                pic x(11) value "Avg Cost - ".             
001940     03  PD-Avg-Cost           pic +zzzzzz9.99.                           
001950     03  filler                pic x(50) value spaces.                    
001960*                                                                         
001970 01  WS-Trailer-Line.                                                     
001980     03  filler                pic x(2)  value spaces.                    
001990     03  filler                pic x(30) value                            
002000         "Total detail lines printed - ".                                 
002010     03  WT-Rec-Cnt            pic zzzz9.                                 
002020     03  filler                pic x(6)  value "  Run ".                  
002030     03  WT-Run-MM             pic 99.                                    
002040     03  filler                pic x     value "/".                       
002050     03  WT-Run-DD             pic 99.                                    
002060     03  filler                pic x     value "/".                       
002070     03  WT-Run-YY             pic 99.                                    
002080     03  filler                pic x(81) value spaces.                    
002090*                                                                         
002100 procedure division.                                                      
002110*                                                                         
002120 aa000-Main section.                                                      
002130*****************************                                             
002140     accept   WS-Run-Date-Field from DATE.                                
002150     perform  aa010-Open-Files thru aa010-exit.                           
002160     perform  aa020-Build-Tables thru aa020-exit.                         
002170     perform  aa040-Sort-Tables thru aa040-exit.                          
002180     perform  aa050-Write-Ranking thru aa050-exit.                        
002190     perform  aa090-Close-Files thru aa090-exit.                          
002200     stop     run.                                                        
002210 aa000-exit.                                                              
002220     exit.                                                                
002230*                                                                         
002240 aa010-Open-Files section.                                                
002250*****************************                                             
002260     open     input  PS-Report2-File.                                     
002270     open     output PS-Task-Report.                                      
002280     if       PS-Rept2-Status not = "00"                                  
002290              move     PS002 to WS-Eval-Msg-Line                          
002300              display  WS-Eval-Msg-Line upon console                      
002310              display  SY001 upon console                                 
002320              stop    run                                                 
002330     end-if.                                                              
002340 aa010-exit.                                                              
002350     exit.                                                                
002360*                                                                         
002370 aa020-Build-Tables section.                                              
002380*****************************                                             
002390     read     PS-Report2-File                                             
002400              at end move "Y" to WS-Rept2-EOF-Sw                          
002410     end-read.                                                            
002420     perform  aa021-One-Record thru aa021-exit                            
002430              until Rept2-EOF.                                            
002440 aa020-exit.                                                              
002450     exit.                                                                
002460*                                                                         
002470 aa021-One-Record section.                                                
002480     add      1 to WS-Rec-Cnt-Read.                                       
002490     perform  aa022-Search-Month thru aa022-exit.                         
002500     if       not WS-Found                                                
002510              add     1 to WS-TM-Count                                    
002520              set     TM-Ix to WS-TM-Count                                
002530              move    R2-Year to TM-Year (TM-Ix)                          
002540              move    R2-Service-Area to TM-Service (TM-Ix)               
002550              move    R2-Role to TM-Role (TM-Ix)                          
002560              move    R2-Month to TM-Month (TM-Ix)                        
002570              move    R2-Task to TM-Task (TM-Ix)                          
002580              move    zero to TM-Sum-Cost (TM-Ix)                         
002590              move    zero to TM-Cnt-Cost (TM-Ix)                         
002600     else                                                                 
002610              set     TM-Ix to WS-Found-Idx                               
002620     end-if.                                                              
002630     add      R2-Cost to TM-Sum-Cost (TM-Ix).                             
002640     add      1 to TM-Cnt-Cost (TM-Ix).                                   
002650     perform  aa023-Search-Year thru aa023-exit.                          
002660     if       not WS-Found                                                
002670              add     1 to WS-TY-Count                                    
002680              set     TY-Ix to WS-TY-Count                                
002690              move    R2-Year to TY-Year (TY-Ix)                          
002700              move    R2-Service-Area to TY-Service (TY-Ix)               
002710              move    R2-Role to TY-Role (TY-Ix)                          
002720              move    R2-Task to TY-Task (TY-Ix)                          
002730              move    zero to TY-Sum-Cost (TY-Ix)                         
002740              move    zero to TY-Cnt-Cost (TY-Ix)                         
002750     else                                                                 
002760              set     TY-Ix to WS-Found-Idx                               
002770     end-if.                                                              
002780     add      R2-Cost to TY-Sum-Cost (TY-Ix).                             
002790     add      1 to TY-Cnt-Cost (TY-Ix).                                   
002800     read     PS-Report2-File                                             
002810              at end move "Y" to WS-Rept2-EOF-Sw                          
002820     end-read.                                                            
002830 aa021-exit.                                                              
002840     exit.                                                                
002850*                                                                         
002860 aa022-Search-Month section.                                              
002870     move     "N" to WS-Found-Sw.                                         
002880     perform  aa022a-Test-Month thru aa022a-exit                          
002890              varying TM-Ix from 1 by 1                                   
002900              until TM-Ix > WS-TM-Count                                   
002910              or WS-Found.                                                
002920 aa022-exit.                                                              
002930     exit.                                                                
002940*                                                                         
002950 aa022a-Test-Month section.                                               
002960     if       TM-Year (TM-Ix) = R2-Year                                   
002970        and   TM-Service (TM-Ix) = R2-Service-Area                        
002980        and   TM-Role (TM-Ix) = R2-Role                                   
002990        and   TM-Month (TM-Ix) = R2-Month                                 
003000        and   TM-Task (TM-Ix) = R2-Task                                   
003010              move  "Y" to WS-Found-Sw                                    
003020              set   WS-Found-Idx to TM-Ix                                 
003030     end-if.                                                              
003040 aa022a-exit.                                                             
003050     exit.                                                                
003060*                                                                         
003070 aa023-Search-Year section.                                               
003080     move     "N" to WS-Found-Sw.                                         
003090     perform  aa023a-Test-Year thru aa023a-exit                           
003100              varying TY-Ix from 1 by 1                                   
003110              until TY-Ix > WS-TY-Count                                   
003120              or WS-Found.                                                
003130 aa023-exit.                                                              
003140     exit.                                                                
003150*                                                                         
003160 aa023a-Test-Year section.                                                
003170     if       TY-Year (TY-Ix) = R2-Year                                   
003180        and   TY-Service (TY-Ix) = R2-Service-Area                        
003190        and   TY-Role (TY-Ix) = R2-Role                                   
003200        and   TY-Task (TY-Ix) = R2-Task                                   
003210              move  "Y" to WS-Found-Sw                                    
003220              set   WS-Found-Idx to TY-Ix                                 
003230     end-if.                                                              
003240 aa023a-exit.                                                             
003250     exit.                                                                
003260*                                                                         
003270* AA040 - straight-insertion sort, ascending by Year/Service/             
003280* Role/Month(or none)/Cost, so the highest-cost task in a group           
003290* comes out last and the ranking pass simply walks backward.              
003300*                                                                         
003310 aa040-Sort-Tables section.                                               
003320*****************************                                             
003330     perform  aa041-Sort-Month thru aa041-exit.                           
003340     perform  aa043-Sort-Year thru aa043-exit.                            
003350 aa040-exit.                                                              
003360     exit.                                                                
003370*                                                                         
003380 aa041-Sort-Month section.                                                
003390     perform  aa041a-Outer-Pass thru aa041a-exit                          
003400              varying WS-Sort-Idx-1 from 2 by 1                           
003410              until WS-Sort-Idx-1 > WS-TM-Count.                          
003420 aa041-exit.                                                              
003430     exit.                                                                
003440*                                                                         
003450 aa041a-Outer-Pass section.                                               
003460     move     WS-Sort-Idx-1 to WS-Sort-Idx-2.                             
003470     perform  aa041b-Inner-Pass thru aa041b-exit                          
003480              until WS-Sort-Idx-2 < 2.                                    
003490 aa041a-exit.                                                             
003500     exit.                                                                
003510*                                                                         
003520 aa041b-Inner-Pass section.                                               
003530     if       TM-Year (WS-Sort-Idx-2) <                                   
003540              TM-Year (WS-Sort-Idx-2 - 1)                                 
003550       or    (TM-Year (WS-Sort-Idx-2) =                                   
003560              TM-Year (WS-Sort-Idx-2 - 1)                                 
003570       and    TM-Service (WS-Sort-Idx-2) <                                
003580              TM-Service (WS-Sort-Idx-2 - 1))                             
003590       or    (TM-Year (WS-Sort-Idx-2) =                                   
003600              TM-Year (WS-Sort-Idx-2 - 1)                                 
003610       and    TM-Service (WS-Sort-Idx-2) =                                
003620              TM-Service (WS-Sort-Idx-2 - 1)                              
003630       and    TM-Role (WS-Sort-Idx-2) <                                   
003640              TM-Role (WS-Sort-Idx-2 - 1))                                
003650       or    (TM-Year (WS-Sort-Idx-2) =                                   
003660              TM-Year (WS-Sort-Idx-2 - 1)                                 
003670       and    TM-Service (WS-Sort-Idx-2) =                                
003680              TM-Service (WS-Sort-Idx-2 - 1)                              
003690       and    TM-Role (WS-Sort-Idx-2) =                                   
003700              TM-Role (WS-Sort-Idx-2 - 1)                                 
003710       and    TM-Month (WS-Sort-Idx-2) <                                  
003720              TM-Month (WS-Sort-Idx-2 - 1))                               
003730       or    (TM-Year (WS-Sort-Idx-2) =                                   
003740              TM-Year (WS-Sort-Idx-2 - 1)                                 
003750       and    TM-Service (WS-Sort-Idx-2) =                                
003760              TM-Service (WS-Sort-Idx-2 - 1)                              
003770       and    TM-Role (WS-Sort-Idx-2) =                                   
003780              TM-Role (WS-Sort-Idx-2 - 1)                                 
003790       and    TM-Month (WS-Sort-Idx-2) =                                  
003800              TM-Month (WS-Sort-Idx-2 - 1)                                
003810       and    TM-Sum-Cost (WS-Sort-Idx-2) <                               
003820              TM-Sum-Cost (WS-Sort-Idx-2 - 1))                            
003830              move  TM-Year (WS-Sort-Idx-2)  to WH-Hold-Year              
003840              move  TM-Service (WS-Sort-Idx-2)                            
003850                    to WH-Hold-Service                                    
003860              move  TM-Role (WS-Sort-Idx-2) to WH-Hold-Role               
003870              move  TM-Month (WS-Sort-Idx-2) to WH-Hold-Period            
003880              move  TM-Task (WS-Sort-Idx-2) to WH-Hold-Task               
003890              move  TM-Sum-Cost (WS-Sort-Idx-2) to WH-Hold-Cost           
003900              move  TM-Cnt-Cost (WS-Sort-Idx-2) to WH-Hold-Count          
003910              move  TM-Year (WS-Sort-Idx-2 - 1)                           
003920                    to TM-Year (WS-Sort-Idx-2)                            
003930              move  TM-Service (WS-Sort-Idx-2 - 1)                        
003940                    to TM-Service (WS-Sort-Idx-2)                         
003950              move  TM-Role (WS-Sort-Idx-2 - 1)                           
003960                    to TM-Role (WS-Sort-Idx-2)                            
003970              move  TM-Month (WS-Sort-Idx-2 - 1)                          
003980                    to TM-Month (WS-Sort-Idx-2)                           
003990              move  TM-Task (WS-Sort-Idx-2 - 1)                           
004000                    to TM-Task (WS-Sort-Idx-2)                            
004010              move  TM-Sum-Cost (WS-Sort-Idx-2 - 1)                       
004020                    to TM-Sum-Cost (WS-Sort-Idx-2)                        
004030              move  TM-Cnt-Cost (WS-Sort-Idx-2 - 1)                       
004040                    to TM-Cnt-Cost (WS-Sort-Idx-2)                        
004050              move  WH-Hold-Year to TM-Year (WS-Sort-Idx-2 - 1)           
004060              move  WH-Hold-Service                                       
004070                    to TM-Service (WS-Sort-Idx-2 - 1)                     
004080              move  WH-Hold-Role to TM-Role (WS-Sort-Idx-2 - 1)           
004090              move  WH-Hold-Period                                        
004100                    to TM-Month (WS-Sort-Idx-2 - 1)                       
004110              move  WH-Hold-Task to TM-Task (WS-Sort-Idx-2 - 1)           
004120              move  WH-Hold-Cost                                          
004130                    to TM-Sum-Cost (WS-Sort-Idx-2 - 1)                    
004140              move  WH-Hold-Count                                         
004150                    to TM-Cnt-Cost (WS-Sort-Idx-2 - 1)                    
004160              subtract 1 from WS-Sort-Idx-2                               
004170     else                                                                 
004180              move  1 to WS-Sort-Idx-2                                    
004190     end-if.                                                              
004200 aa041b-exit.                                                             
004210     exit.                                                                
004220*                                                                         
004230 aa043-Sort-Year section.                                                 
004240     perform  aa043a-Outer-Pass thru aa043a-exit                          
004250              varying WS-Sort-Idx-1 from 2 by 1                           
004260              until WS-Sort-Idx-1 > WS-TY-Count.                          
004270 aa043-exit.                                                              
004280     exit.                                                                
004290*                                                                         
004300 aa043a-Outer-Pass section.                                               
004310     move     WS-Sort-Idx-1 to WS-Sort-Idx-2.                             
004320     perform  aa043b-Inner-Pass thru aa043b-exit                          
004330              until WS-Sort-Idx-2 < 2.                                    
004340 aa043a-exit.                                                             
004350     exit.                                                                
004360*                                                                         
004370 aa043b-Inner-Pass section.                                               
004380     if       TY-Year (WS-Sort-Idx-2) <                                   
004390              TY-Year (WS-Sort-Idx-2 - 1)                                 
004400       or    (TY-Year (WS-Sort-Idx-2) =                                   
004410              TY-Year (WS-Sort-Idx-2 - 1)                                 
004420       and    TY-Service (WS-Sort-Idx-2) <                                
004430              TY-Service (WS-Sort-Idx-2 - 1))                             
004440       or    (TY-Year (WS-Sort-Idx-2) =                                   
004450              TY-Year (WS-Sort-Idx-2 - 1)                                 
004460       and    TY-Service (WS-Sort-Idx-2) =                                
004470              TY-Service (WS-Sort-Idx-2 - 1)                              
004480       and    TY-Role (WS-Sort-Idx-2) <                                   
004490              TY-Role (WS-Sort-Idx-2 - 1))                                
004500       or    (TY-Year (WS-Sort-Idx-2) =                                   
004510              TY-Year (WS-Sort-Idx-2 - 1)                                 
004520       and    TY-Service (WS-Sort-Idx-2) =                                
004530              TY-Service (WS-Sort-Idx-2 - 1)                              
004540       and    TY-Role (WS-Sort-Idx-2) =                                   
004550              TY-Role (WS-Sort-Idx-2 - 1)                                 
004560       and    TY-Sum-Cost (WS-Sort-Idx-2) <                               
004570              TY-Sum-Cost (WS-Sort-Idx-2 - 1))                            
004580              move  TY-Year (WS-Sort-Idx-2)  to WH-Hold-Year              
004590              move  TY-Service (WS-Sort-Idx-2)                            
004600                    to WH-Hold-Service                                    
004610              move  TY-Role (WS-Sort-Idx-2) to WH-Hold-Role               
004620              move  TY-Task (WS-Sort-Idx-2) to WH-Hold-Task               
004630              move  TY-Sum-Cost (WS-Sort-Idx-2) to WH-Hold-Cost           
004640              move  TY-Cnt-Cost (WS-Sort-Idx-2) to WH-Hold-Count          
004650              move  TY-Year (WS-Sort-Idx-2 - 1)                           
004660                    to TY-Year (WS-Sort-Idx-2)                            
004670              move  TY-Service (WS-Sort-Idx-2 - 1)                        
004680                    to TY-Service (WS-Sort-Idx-2)                         
004690              move  TY-Role (WS-Sort-Idx-2 - 1)                           
004700                    to TY-Role (WS-Sort-Idx-2)                            
004710              move  TY-Task (WS-Sort-Idx-2 - 1)                           
004720                    to TY-Task (WS-Sort-Idx-2)                            
004730              move  TY-Sum-Cost (WS-Sort-Idx-2 - 1)                       
004740                    to TY-Sum-Cost (WS-Sort-Idx-2)                        
004750              move  TY-Cnt-Cost (WS-Sort-Idx-2 - 1)                       
004760                    to TY-Cnt-Cost (WS-Sort-Idx-2)                        
004770              move  WH-Hold-Year to TY-Year (WS-Sort-Idx-2 - 1)           
004780              move  WH-Hold-Service                                       
004790                    to TY-Service (WS-Sort-Idx-2 - 1)                     
004800              move  WH-Hold-Role to TY-Role (WS-Sort-Idx-2 - 1)           
004810              move  WH-Hold-Task to TY-Task (WS-Sort-Idx-2 - 1)           
004820              move  WH-Hold-Cost                                          
004830                    to TY-Sum-Cost (WS-Sort-Idx-2 - 1)                    
004840              move  WH-Hold-Count                                         
004850                    to TY-Cnt-Cost (WS-Sort-Idx-2 - 1)                    
004860              subtract 1 from WS-Sort-Idx-2                               
004870     else                                                                 
004880              move  1 to WS-Sort-Idx-2                                    
004890     end-if.                                                              
004900 aa043b-exit.                                                             
004910     exit.                                                                
004920*                                                                         
004930* AA050 - walks each sorted table once, finds the boundary of             
004940* every Year/Service/Role(/Month) group, then ranks the top N             
004950* by walking that group backward from its highest-cost entry.             
004960*                                                                         
004970 aa050-Write-Ranking section.                                             
004980*****************************                                             
004990     move     spaces to WS-Title-Line.                                    
005000     move     "High-Cost Task Ranking - By Month" to WT-Title.            
005010     write    TF-Print-Line from WS-Title-Line                            
005020              after advancing PAGE.                                       
005030     move     1 to WS-Grp-Start.                                          
005040     perform  aa051-Scan-Month-Groups thru aa051-exit                     
005050              varying WS-Grp-End from 1 by 1                              
005060              until WS-Grp-End > WS-TM-Count.                             
005070     move     "High-Cost Task Ranking - Full Year" to WT-Title.           
005080     write    TF-Print-Line from WS-Title-Line                            
005090              after advancing PAGE.                                       
005100     move     1 to WS-Grp-Start.                                          
005110     perform  aa053-Scan-Year-Groups thru aa053-exit                      
005120              varying WS-Grp-End from 1 by 1                              
005130              until WS-Grp-End > WS-TY-Count.                             
005140     move     spaces to WS-Trailer-Line.                                  
005150     move     WS-Run-MM to WT-Run-MM.                                     
005160     move     WS-Run-DD to WT-Run-DD.                                     
005170     move     WS-Run-YY to WT-Run-YY.                                     
005180     move     WS-Rec-Cnt-Print to WT-Rec-Cnt.                             
005190     write    TF-Print-Line from WS-Trailer-Line                          
005200              after advancing 2 lines.                                    
005210 aa050-exit.                                                              
005220     exit.                                                                
005230*                                                                         
005240 aa051-Scan-Month-Groups section.                                         
005250     if       WS-Grp-End = WS-TM-Count                                    
005260         or   TM-Year (WS-Grp-End + 1) not =                              
005270              TM-Year (WS-Grp-Start)                                      
005280         or   TM-Service (WS-Grp-End + 1) not =                           
005290              TM-Service (WS-Grp-Start)                                   
005300         or   TM-Role (WS-Grp-End + 1) not =                              
005310              TM-Role (WS-Grp-Start)                                      
005320         or   TM-Month (WS-Grp-End + 1) not =                             
005330              TM-Month (WS-Grp-Start)                                     
005340              compute WS-Grp-Count =                                      
005350                      WS-Grp-End - WS-Grp-Start + 1                       
005360              perform aa052-Rank-Month-Group thru aa052-exit              
005370                      varying WS-N-Ix from 1 by 1                         
005380                      until WS-N-Ix > Ctl-Task-N-Count                    
005390              move    WS-Grp-End to WS-Grp-Start                          
005400              add     1 to WS-Grp-Start                                   
005410     end-if.                                                              
005420 aa051-exit.                                                              
005430     exit.                                                                
005440*                                                                         
005450 aa052-Rank-Month-Group section.                                          
005460     move     Ctl-Task-N (WS-N-Ix) to WS-Take.                            
005470     if       WS-Take > WS-Grp-Count                                      
005480              move   WS-Grp-Count to WS-Take                              
005490     end-if.                                                              
005500     move     spaces to WS-Group-Head-Line.                               
005510     move     TM-Year (WS-Grp-Start) to GH-Year.                          
005520     move     TM-Month (WS-Grp-Start) to GH-Period.                       
005530     move     TM-Service (WS-Grp-Start) to GH-Service.                    
005540     move     TM-Role (WS-Grp-Start) to GH-Role.                          
005550     move     Ctl-Task-N (WS-N-Ix) to GH-Kind-N.                          
005560     write    TF-Print-Line from WS-Group-Head-Line                       
005570              after advancing 2 lines.                                    
005580     perform  aa054-Detail-Month thru aa054-exit                          
005590              varying WS-Rank-Ix from WS-Grp-End by -1                    
005600              until WS-Rank-Ix < WS-Grp-End - WS-Take + 1.                
005610 aa052-exit.                                                              
005620     exit.                                                                
005630*                                                                         
005640 aa054-Detail-Month section.                                              
005650     move     spaces to WS-Detail-Line.                                   
005660     move     TM-Task (WS-Rank-Ix) to PD-Task.                            
005670     compute  PD-Total-Cost rounded = TM-Sum-Cost (WS-Rank-Ix).           
005680     if       TM-Cnt-Cost (WS-Rank-Ix) > zero                             
005690              compute WA-Avg-Cost rounded =                               
005700                      TM-Sum-Cost (WS-Rank-Ix) /                          
005710                      TM-Cnt-Cost (WS-Rank-Ix)                            
005720     else                                                                 
005730              move    zero to WA-Avg-Cost                                 
005740     end-if.                                                              
005750     compute  PD-Avg-Cost rounded = WA-Avg-Cost.                          
005760     write    TF-Print-Line from WS-Detail-Line                           
005770              after advancing 1 lines.                                    
005780     add      1 to WS-Rec-Cnt-Print.                                      
005790 aa054-exit.                                                              
005800     exit.                                                                
005810*                                                                         
005820 aa053-Scan-Year-Groups section.                                          
005830     if       WS-Grp-End = WS-TY-Count                                    
005840         or   TY-Year (WS-Grp-End + 1) not =                              
005850              TY-Year (WS-Grp-Start)                                      
005860         or   TY-Service (WS-Grp-End + 1) not =                           
005870              TY-Service (WS-Grp-Start)                                   
005880         or   TY-Role (WS-Grp-End + 1) not =                              
005890              TY-Role (WS-Grp-Start)                                      
005900              compute WS-Grp-Count =                                      
005910                      WS-Grp-End - WS-Grp-Start + 1                       
005920              perform aa056-Rank-Year-Group thru aa056-exit               
005930                      varying WS-N-Ix from 1 by 1                         
005940                      until WS-N-Ix > Ctl-Task-N-Count                    
005950              move    WS-Grp-End to WS-Grp-Start                          
005960              add     1 to WS-Grp-Start                                   
005970     end-if.                                                              
005980 aa053-exit.                                                              
005990     exit.                                                                
006000*                                                                         
006010 aa056-Rank-Year-Group section.                                           
006020     move     Ctl-Task-N (WS-N-Ix) to WS-Take.                            
006030     if       WS-Take > WS-Grp-Count                                      
006040              move   WS-Grp-Count to WS-Take                              
006050     end-if.                                                              
006060     move     spaces to WS-Group-Head-Line.                               
006070     move     TY-Year (WS-Grp-Start) to GH-Year.                          
006080     move     "FULL YEAR" to GH-Period.                                   
006090     move     TY-Service (WS-Grp-Start) to GH-Service.                    
006100     move     TY-Role (WS-Grp-Start) to GH-Role.                          
006110     move     Ctl-Task-N (WS-N-Ix) to GH-Kind-N.                          
006120     write    TF-Print-Line from WS-Group-Head-Line                       
006130              after advancing 2 lines.                                    
006140     perform  aa057-Detail-Year thru aa057-exit                           
006150              varying WS-Rank-Ix from WS-Grp-End by -1                    
006160              until WS-Rank-Ix < WS-Grp-End - WS-Take + 1.                
006170 aa056-exit.                                                              
006180     exit.                                                                
006190*                                                                         
006200 aa057-Detail-Year section.                                               
006210     move     spaces to WS-Detail-Line.                                   
006220     move     TY-Task (WS-Rank-Ix) to PD-Task.                            
006230     compute  PD-Total-Cost rounded = TY-Sum-Cost (WS-Rank-Ix).           
006240     if       TY-Cnt-Cost (WS-Rank-Ix) > zero                             
006250              compute WA-Avg-Cost rounded =                               
006260                      TY-Sum-Cost (WS-Rank-Ix) /                          
006270                      TY-Cnt-Cost (WS-Rank-Ix)                            
006280     else                                                                 
006290              move    zero to WA-Avg-Cost                                 
006300     end-if.                                                              
006310     compute  PD-Avg-Cost rounded = WA-Avg-Cost.                          
006320     write    TF-Print-Line from WS-Detail-Line                           
006330              after advancing 1 lines.                                    
006340     add      1 to WS-Rec-Cnt-Print.                                      
006350 aa057-exit.                                                              
006360     exit.                                                                
006370*                                                                         
006380 aa090-Close-Files section.                                               
006390*****************************                                             
006400     close    PS-Report2-File.                                            
006410     close    PS-Task-Report.                                             
006420 aa090-exit.                                                              
006430     exit.                                                                
