000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Report 3 Extract  *                              
000130*   Employee-Level Hypercube               *                              
000140*******************************************                               
000150* Cost-Center to Service-Area is a many-to-one relationship one           
000160* way only - see AA020 note in ps080 for the benchmark-population         
000170* lookup this makes necessary.                                            
000180*                                                                         
000190* 09/02/89 rh  - Created for the PS reporting suite.                      
000200* 14/06/89 rh  - Added REDEFINES for the median/benchmark key.            
000210* 11/09/98 tm  - Y2K review - R3-Year already 4-digit, no change.         
000220*                                                                         
000230 01  PS-Report3-Record.                                                   
000240     03  R3-Year               pic 9(4).                                  
000250     03  R3-Month              pic 9(2).                                  
000260     03  R3-Cost-Center        pic x(10).                                 
000270     03  R3-Service-Area       pic x(20).                                 
000280     03  R3-Employee-Id        pic x(10).                                 
000290     03  R3-Role               pic x(15).                                 
000300     03  R3-Billable-Hours     pic s9(7)v99.                              
000310     03  R3-Total-Hours        pic s9(7)v99.                              
000320     03  R3-Adjustments        pic s9(9)v99.                              
000330     03  R3-Total-Revenue      pic s9(9)v99.                              
000340     03  filler                pic x(23).                                 
000350*                                                                         
000360* Alternate view giving direct access to the benchmark key                
000370* (Service Area + Role + Year + Month, ignoring Cost Center) used         
000380* to build the below-median-rate population - see AA020 in ps080.         
000390*                                                                         
000400 01  R3-Benchmark-Key redefines PS-Report3-Record.                        
000410     03  R3BK-Year             pic 9(4).                                  
000420     03  R3BK-Month            pic 9(2).                                  
000430     03  filler                pic x(10).                                 
000440     03  R3BK-Service-Area     pic x(20).                                 
000450     03  R3BK-Employee-Id      pic x(10).                                 
000460     03  R3BK-Role             pic x(15).                                 
000470     03  filler                pic x(53).                                 
