000100****************************************************************          
000110*                                                               *         
000120*      Below-Median Hourly Rate Report - Cost Center Level     *          
000130*                                                               *         
000140****************************************************************          
000150 identification division.                                                 
000160 program-id.        ps080.                                                
000170 author.             R Halvorsen.                                         
000180 installation.       Meridian Data Services - Nordvik Account.            
000190 date-written.       23/03/89.                                            
000200 date-compiled.                                                           
000210 security.           Company Confidential - Internal Use Only.            
000220*                                                                         
000230* Remarks.           Reads the employee-level extract (Report 3)          
000240*                     and, for every Year/Cost Center/Role and            
000250*                     period (each month, plus the full year),            
000260*                     compares the cost center's employees to the         
000270*                     wider Service Line/Role benchmark for the           
000280*                     same period and lists those whose average           
000290*                     hourly rate runs below the benchmark median.        
000300*                     Cost Center maps to one Service Line,               
000310*                     but a Service Line's benchmark population           
000320*                     spans every Cost Center that shares it - see        
000330*                     AA052/AA056 for how the benchmark group and         
000340*                     the reported cost-center block are kept             
000350*                     separate.                                           
000360*                                                                         
000370* Files used:         REPT3EXT   Report 3 employee extract.               
000380*                     BELOWMED-RPT   Below-median rate report.            
000390*                                                                         
000400* Error messages:     PS003, SY001.                                       
000410*                                                                         
000420* Changes:                                                                
000430* 23/03/89 rh  - 1.00 Created for the compensation-equity review.         
000440* 11/09/98 tm  - 1.01 Y2K review - R3-Year already 4-digit, no            
000450*                     change required.                                    
000460* 02/06/03 dwc - 1.02 Req 4471 - widened employee tables to 900.          
000470*                                                                         
000480 environment division.                                                    
000490 configuration section.                                                   
000500 special-names.                                                           
000510     C01 is TOP-OF-FORM                                                   
000520     class ALPHA-CHARS is "A" thru "Z"                                    
000530     UPSI-0 on  status is PS-DETAIL-SUPPRESSED                            
000540     UPSI-0 off status is PS-DETAIL-SHOWN.                                
000550 input-output section.                                                    
000560 file-control.                                                            
000570     copy "selps3.cob".                                                   
000580     select  PS-BelowMed-Report  assign to BELOWMED                       
000590             organization        is line sequential.                      
000600*                                                                         
000610 data division.                                                           
000620 file section.                                                            
000630     copy "fdps3.cob".                                                    
000640*                                                                         
000650 fd  PS-BelowMed-Report                                                   
000660     label records are standard                                           
000670     recording mode is f.                                                 
000680 01  OF-Print-Line             pic x(132).                                
000690*                                                                         
000700 working-storage section.                                                 
000710 77  WS-Prog-Name              pic x(17) value "PS080 (1.02)".            
000720     copy "wspsmsg.cob".                                                  
000730*                                                                         
000740 01  WS-Switches.                                                         
000750     03  WS-Rept3-EOF-Sw       pic x      value "N".                      
000760         88  Rept3-EOF                    value "Y".                      
000770     03  WS-Found-Sw           pic x      value "N".                      
000780         88  WS-Found                     value "Y".                      
000790     03  WS-Header-Sw          pic x      value "N".                      
000800         88  WS-Header-Printed             value "Y".                     
000810*                                                                         
000820 01  WS-File-Status.                                                      
000830     03  PS-Rept3-Status       pic xx     value "00".                     
000840*                                                                         
000850* Numeric view of the status pair - carried from the shop's               
000860* standard file-open sanity check.                                        
000870*                                                                         
000880 01  WS-File-Status-Alt redefines WS-File-Status.                         
000890     03  WS-Status-Digits      pic 99.                                    
000900*                                                                         
000910 01  WS-Counts.                                                           
000920     03  WS-Rec-Cnt-Read       pic 9(7)   comp value zero.                
000930     03  WS-Rec-Cnt-Print      pic 9(5)   comp value zero.                
000940     03  WS-EM-Count           pic 9(4)   comp value zero.                
000950     03  WS-EY-Count           pic 9(4)   comp value zero.                
000960     03  WS-Value-Count        pic 9(4)   comp value zero.                
000970     03  WS-Sort-Idx-1         pic 9(4)   comp value zero.                
000980     03  WS-Sort-Idx-2         pic 9(4)   comp value zero.                
000990     03  WS-Found-Idx          pic 9(4)   comp value zero.                
001000     03  WS-Idx                pic 9(4)   comp value zero.                
001010     03  WS-Idx2               pic 9(4)   comp value zero.                
001020     03  WS-Grp-Start          pic 9(4)   comp value zero.                
001030     03  WS-Grp-End            pic 9(4)   comp value zero.                
001040     03  WS-Cost-Start         pic 9(4)   comp value zero.                
001050*                                                                         
001060* Month-level Year/CostCenter/Service/Role/Employee accumulator.          
001070*                                                                         
001080 01  WS-EmpMonth-Table.                                                   
001090     03  WS-EM-Entry           occurs 900 indexed by EM-Ix.               
001100         05  EM-Year           pic 9(4).                                  
001110         05  EM-Month          pic 9(2).                                  
001120         05  EM-CostCtr        pic x(10).                                 
001130         05  EM-Service        pic x(20).                                 
001140         05  EM-Role           pic x(15).                                 
001150         05  EM-Employee       pic x(10).                                 
001160         05  EM-Sum-Revenue    pic s9(9)v99 comp-3.                       
001170         05  EM-Sum-Hours      pic s9(7)v99 comp-3.                       
001180*                                                                         
001190* Full-year accumulator - Month omitted, period is "the year".            
001200*                                                                         
001210 01  WS-EmpYear-Table.                                                    
001220     03  WS-EY-Entry           occurs 900 indexed by EY-Ix.               
001230         05  EY-Year           pic 9(4).                                  
001240         05  EY-CostCtr        pic x(10).                                 
001250         05  EY-Service        pic x(20).                                 
001260         05  EY-Role           pic x(15).                                 
001270         05  EY-Employee       pic x(10).                                 
001280         05  EY-Sum-Revenue    pic s9(9)v99 comp-3.                       
001290         05  EY-Sum-Hours      pic s9(7)v99 comp-3.                       
001300*                                                                         
001310* Sort hold area, sized for the wider month-level entry; the              
001320* year-table sort simply leaves the month slot untouched.                 
001330*                                                                         
001340 01  WS-Hold-Entry.                                                       
001350     03  WH-Hold-Year          pic 9(4).                                  
001360     03  WH-Hold-Month         pic 9(2).                                  
001370     03  WH-Hold-CostCtr       pic x(10).                                 
001380     03  WH-Hold-Service       pic x(20).                                 
001390     03  WH-Hold-Role          pic x(15).                                 
001400     03  WH-Hold-Employee      pic x(10).                                 
001410     03  WH-Hold-Revenue       pic s9(9)v99 comp-3.                       
001420     03  WH-Hold-Hours         pic s9(7)v99 comp-3.                       
001430*                                                                         
001440* Key-only view of the sort hold area.                                    
001450*                                                                         
001460 01  WS-Hold-Key redefines WS-Hold-Entry.                                 
001470     03  WHK-Hold-Service      pic x(20).                                 
001480     03  WHK-Hold-Role         pic x(15).                                 
001490     03  filler                pic x(41).                                 
001500*                                                                         
001510* Flat scratch array of hourly rates - copied fresh from each             
001520* benchmark group, sorted, then read as an order statistic for            
001530* the median (same interpolation formula used for a 50th-                 
001540* percentile point, so no separate case for odd/even is needed).          
001550*                                                                         
001560 01  WS-Value-Table.                                                      
001570     03  WS-Value-Array        pic s9(9)v9(4) comp-3 occurs 900.          
001580 01  WS-Hold-Value             pic s9(9)v9(4) comp-3.                     
001590*                                                                         
001600 01  WS-Median-Work.                                                      
001610     03  WS-Rate-Work          pic s9(9)v9(4) comp-3.                     
001620     03  WS-Pos                pic s9(5)v9(4) comp-3.                     
001630     03  WS-Pos-Int            pic 9(4)       comp.                       
001640     03  WS-Frac               pic s9v9(4)    comp-3.                     
001650     03  WS-Idx-Lo             pic 9(4)       comp.                       
001660     03  WS-Idx-Hi             pic 9(4)       comp.                       
001670     03  WS-Median             pic s9(9)v9(4) comp-3.                     
001680*                                                                         
001690* Paired view of the low/high interpolation indexes - lets AA063          
001700* reset both together before a fresh median calculation.                  
001710*                                                                         
001720 01  WS-Rate-Work-Alt redefines WS-Median-Work.                           
001730     03  filler                pic s9(9)v9(4) comp-3.                     
001740     03  filler                pic s9(5)v9(4) comp-3.                     
001750     03  filler                pic s9v9(4)    comp-3.                     
001760     03  WR-Idx-Pair           pic 9(4) comp occurs 2.                    
001770     03  filler                pic s9(9)v9(4) comp-3.                     
001780*                                                                         
001790* Report line layouts.                                                    
001800*                                                                         
001810 01  WS-Title-Line.                                                       
001820     03  filler                pic x(2)  value spaces.                    
001830     03  WT-Title              pic x(45) value spaces.                    
001840     03  filler                pic x(85) value spaces.                    
001850*                                                                         
001860 01  WS-Group-Head-Line.                                                  
001870     03  filler                pic x(2)  value spaces.                    
001880     03  filler                pic x(6)  value "Year: ".                  
001890     03  GH-Year               pic 9(4).                                  
001900     03  filler                pic x(4)  value spaces.                    
001910     03  filler                pic x(9)  value "Period - ".               
001920     03  GH-Period             pic x(9).                                  
001930     03  filler                pic x(4)  value spaces.                    
001940     03  filler                pic x(6)  value "CCtr: ".                  
001950     03  GH-CostCtr            pic x(10).                                 
001960     03  filler                pic x(4)  value spaces.                    
001970     03  filler                pic x(6)  value "Role: ".                  
001980     03  GH-Role               pic x(15).                                 
001990     03  filler                pic x(53) value spaces.                    
002000*                                                                         
002010 01  WS-Detail-Line.                                                      
002020     03  filler                pic x(2)  value spaces.                    
002030     03  filler                pic x(13) value "Employee ID -".           
002040     03  PD-Employee           pic x(10).                                 
002050     03  filler                pic x(4)  value spaces.                    
002060     03  filler                pic x(18) value                            
002070         "Avg Hourly Rate - ".                                            
002080     03  PD-Rate               pic +zzzz9.99.                             
002090     03  filler                pic x(76) value spaces.                    
002100*                                                                         
002110 01  WS-Trailer-Line.                                                     
002120     03  filler                pic x(2)  value spaces.                    
002130     03  filler                pic x(30) value                            
002140         "Total detail lines printed - ".                                 
002150     03  WT-Rec-Cnt            pic zzzz9.                                 
002160     03  filler                pic x(95) value spaces.                    
002170*                                                                         
002180 procedure division.                                                      
002190*                                                                         
002200 aa000-Main section.                                                      
002210*****************************                                             
002220     perform  aa010-Open-Files thru aa010-exit.                           
002230     perform  aa020-Build-Tables thru aa020-exit.                         
002240     perform  aa040-Sort-Tables thru aa040-exit.                          
002250     perform  aa050-Write-Report thru aa050-exit.                         
002260     perform  aa090-Close-Files thru aa090-exit.                          
002270     stop     run.                                                        
002280 aa000-exit.                                                              
002290     exit.                                                                
002300*                                                                         
002310 aa010-Open-Files section.                                                
002320*****************************                                             
002330     open     input  PS-Report3-File.                                     
002340     open     output PS-BelowMed-Report.                                  
002350     if       PS-Rept3-Status not = "00"                                  
002360              move     PS003 to WS-Eval-Msg-Line                          
002370              display  WS-Eval-Msg-Line upon console                      
002380              display  SY001 upon console                                 
002390              stop    run                                                 
002400     end-if.                                                              
002410 aa010-exit.                                                              
002420     exit.                                                                
002430*                                                                         
002440 aa020-Build-Tables section.                                              
002450*****************************                                             
002460     read     PS-Report3-File                                             
002470              at end move "Y" to WS-Rept3-EOF-Sw                          
002480     end-read.                                                            
002490     perform  aa021-One-Record thru aa021-exit                            
002500              until Rept3-EOF.                                            
002510 aa020-exit.                                                              
002520     exit.                                                                
002530*                                                                         
002540 aa021-One-Record section.                                                
002550     add      1 to WS-Rec-Cnt-Read.                                       
002560     perform  aa022-Search-Month thru aa022-exit.                         
002570     if       not WS-Found                                                
002580              add     1 to WS-EM-Count                                    
002590              set     EM-Ix to WS-EM-Count                                
002600              move    R3-Year to EM-Year (EM-Ix)                          
002610              move    R3-Month to EM-Month (EM-Ix)                        
002620              move    R3-Cost-Center to EM-CostCtr (EM-Ix)                
002630              move    R3-Service-Area to EM-Service (EM-Ix)               
002640              move    R3-Role to EM-Role (EM-Ix)                          
002650              move    R3-Employee-Id to EM-Employee (EM-Ix)               
002660              move    zero to EM-Sum-Revenue (EM-Ix)                      
002670              move    zero to EM-Sum-Hours (EM-Ix)                        
002680     else                                                                 
002690              set     EM-Ix to WS-Found-Idx                               
002700     end-if.                                                              
002710     add      R3-Total-Revenue to EM-Sum-Revenue (EM-Ix).                 
002720     add      R3-Total-Hours to EM-Sum-Hours (EM-Ix).                     
002730     perform  aa023-Search-Year thru aa023-exit.                          
002740     if       not WS-Found                                                
002750              add     1 to WS-EY-Count                                    
002760              set     EY-Ix to WS-EY-Count                                
002770              move    R3-Year to EY-Year (EY-Ix)                          
002780              move    R3-Cost-Center to EY-CostCtr (EY-Ix)                
002790              move    R3-Service-Area to EY-Service (EY-Ix)               
002800              move    R3-Role to EY-Role (EY-Ix)                          
002810              move    R3-Employee-Id to EY-Employee (EY-Ix)               
002820              move    zero to EY-Sum-Revenue (EY-Ix)                      
002830              move    zero to EY-Sum-Hours (EY-Ix)                        
002840     else                                                                 
002850              set     EY-Ix to WS-Found-Idx                               
002860     end-if.                                                              
002870     add      R3-Total-Revenue to EY-Sum-Revenue (EY-Ix).                 
002880     add      R3-Total-Hours to EY-Sum-Hours (EY-Ix).                     
002890     read     PS-Report3-File                                             
002900              at end move "Y" to WS-Rept3-EOF-Sw                          
002910     end-read.                                                            
002920 aa021-exit.                                                              
002930     exit.                                                                
002940*                                                                         
002950 aa022-Search-Month section.                                              
002960     move     "N" to WS-Found-Sw.                                         
002970     perform  aa022a-Test-Month thru aa022a-exit                          
002980              varying EM-Ix from 1 by 1                                   
002990              until EM-Ix > WS-EM-Count                                   
003000              or WS-Found.                                                
003010 aa022-exit.                                                              
003020     exit.                                                                
003030*                                                                         
003040 aa022a-Test-Month section.                                               
003050     if       EM-Year (EM-Ix) = R3-Year                                   
003060        and   EM-Month (EM-Ix) = R3-Month                                 
003070        and   EM-CostCtr (EM-Ix) = R3-Cost-Center                         
003080        and   EM-Role (EM-Ix) = R3-Role                                   
003090        and   EM-Employee (EM-Ix) = R3-Employee-Id                        
003100              move  "Y" to WS-Found-Sw                                    
003110              set   WS-Found-Idx to EM-Ix                                 
003120     end-if.                                                              
003130 aa022a-exit.                                                             
003140     exit.                                                                
003150*                                                                         
003160 aa023-Search-Year section.                                               
003170     move     "N" to WS-Found-Sw.                                         
003180     perform  aa023a-Test-Year thru aa023a-exit                           
003190              varying EY-Ix from 1 by 1                                   
003200              until EY-Ix > WS-EY-Count                                   
003210              or WS-Found.                                                
003220 aa023-exit.                                                              
003230     exit.                                                                
003240*                                                                         
003250 aa023a-Test-Year section.                                                
003260     if       EY-Year (EY-Ix) = R3-Year                                   
003270        and   EY-CostCtr (EY-Ix) = R3-Cost-Center                         
003280        and   EY-Role (EY-Ix) = R3-Role                                   
003290        and   EY-Employee (EY-Ix) = R3-Employee-Id                        
003300              move  "Y" to WS-Found-Sw                                    
003310              set   WS-Found-Idx to EY-Ix                                 
003320     end-if.                                                              
003330 aa023a-exit.                                                             
003340     exit.                                                                
003350*                                                                         
003360* AA040 - straight-insertion sort, ascending by Service/Role/             
003370* Year/Month(or none)/CostCenter/Employee.  Service+Role leads            
003380* so the benchmark group (which spans every Cost Center) comes            
003390* out contiguous; Cost Center then sub-divides it for reporting.          
003400*                                                                         
003410 aa040-Sort-Tables section.                                               
003420*****************************                                             
003430     perform  aa041-Sort-Month thru aa041-exit.                           
003440     perform  aa043-Sort-Year thru aa043-exit.                            
003450 aa040-exit.                                                              
003460     exit.                                                                
003470*                                                                         
003480 aa041-Sort-Month section.                                                
003490     perform  aa041a-Outer-Pass thru aa041a-exit                          
003500              varying WS-Sort-Idx-1 from 2 by 1                           
003510              until WS-Sort-Idx-1 > WS-EM-Count.                          
003520 aa041-exit.                                                              
003530     exit.                                                                
003540*                                                                         
003550 aa041a-Outer-Pass section.                                               
003560     move     WS-Sort-Idx-1 to WS-Sort-Idx-2.                             
003570     perform  aa041b-Inner-Pass thru aa041b-exit                          
003580              until WS-Sort-Idx-2 < 2.                                    
003590 aa041a-exit.                                                             
003600     exit.                                                                
003610*                                                                         
003620 aa041b-Inner-Pass section.                                               
003630     if       EM-Service (WS-Sort-Idx-2) <                                
003640              EM-Service (WS-Sort-Idx-2 - 1)                              
003650       or    (EM-Service (WS-Sort-Idx-2) =                                
003660              EM-Service (WS-Sort-Idx-2 - 1)                              
003670       and    EM-Role (WS-Sort-Idx-2) <                                   
003680              EM-Role (WS-Sort-Idx-2 - 1))                                
003690       or    (EM-Service (WS-Sort-Idx-2) =                                
003700              EM-Service (WS-Sort-Idx-2 - 1)                              
003710       and    EM-Role (WS-Sort-Idx-2) =                                   
003720              EM-Role (WS-Sort-Idx-2 - 1)                                 
003730       and    EM-Year (WS-Sort-Idx-2) <                                   
003740              EM-Year (WS-Sort-Idx-2 - 1))                                
003750       or    (EM-Service (WS-Sort-Idx-2) =                                
003760              EM-Service (WS-Sort-Idx-2 - 1)                              
003770       and    EM-Role (WS-Sort-Idx-2) =                                   
003780              EM-Role (WS-Sort-Idx-2 - 1)                                 
003790       and    EM-Year (WS-Sort-Idx-2) =                                   
003800              EM-Year (WS-Sort-Idx-2 - 1)                                 
003810       and    EM-Month (WS-Sort-Idx-2) <                                  
003820              EM-Month (WS-Sort-Idx-2 - 1))                               
003830       or    (EM-Service (WS-Sort-Idx-2) =                                
003840              EM-Service (WS-Sort-Idx-2 - 1)                              
003850       and    EM-Role (WS-Sort-Idx-2) =                                   
003860              EM-Role (WS-Sort-Idx-2 - 1)                                 
003870       and    EM-Year (WS-Sort-Idx-2) =                                   
003880              EM-Year (WS-Sort-Idx-2 - 1)                                 
003890       and    EM-Month (WS-Sort-Idx-2) =                                  
003900              EM-Month (WS-Sort-Idx-2 - 1)                                
003910       and    EM-CostCtr (WS-Sort-Idx-2) <                                
003920              EM-CostCtr (WS-Sort-Idx-2 - 1))                             
003930              move  EM-Year (WS-Sort-Idx-2) to WH-Hold-Year               
003940              move  EM-Month (WS-Sort-Idx-2) to WH-Hold-Month             
003950              move  EM-CostCtr (WS-Sort-Idx-2) to WH-Hold-CostCtr         
003960              move  EM-Service (WS-Sort-Idx-2) to WH-Hold-Service         
003970              move  EM-Role (WS-Sort-Idx-2) to WH-Hold-Role               
003980              move  EM-Employee (WS-Sort-Idx-2)                           
003990                    to WH-Hold-Employee                                   
004000              move  EM-Sum-Revenue (WS-Sort-Idx-2)                        
004010                    to WH-Hold-Revenue                                    
004020              move  EM-Sum-Hours (WS-Sort-Idx-2)                          
004030                    to WH-Hold-Hours                                      
004040              move  EM-Year (WS-Sort-Idx-2 - 1)                           
004050                    to EM-Year (WS-Sort-Idx-2)                            
004060              move  EM-Month (WS-Sort-Idx-2 - 1)                          
004070                    to EM-Month (WS-Sort-Idx-2)                           
004080              move  EM-CostCtr (WS-Sort-Idx-2 - 1)                        
004090                    to EM-CostCtr (WS-Sort-Idx-2)                         
004100              move  EM-Service (WS-Sort-Idx-2 - 1)                        
004110                    to EM-Service (WS-Sort-Idx-2)                         
004120              move  EM-Role (WS-Sort-Idx-2 - 1)                           
004130                    to EM-Role (WS-Sort-Idx-2)                            
004140              move  EM-Employee (WS-Sort-Idx-2 - 1)                       
004150                    to EM-Employee (WS-Sort-Idx-2)                        
004160              move  EM-Sum-Revenue (WS-Sort-Idx-2 - 1)                    
004170                    to EM-Sum-Revenue (WS-Sort-Idx-2)                     
004180              move  EM-Sum-Hours (WS-Sort-Idx-2 - 1)                      
004190                    to EM-Sum-Hours (WS-Sort-Idx-2)                       
004200              move  WH-Hold-Year to EM-Year (WS-Sort-Idx-2 - 1)           
004210              move  WH-Hold-Month to EM-Month (WS-Sort-Idx-2 - 1)         
004220              move  WH-Hold-CostCtr                                       
004230                    to EM-CostCtr (WS-Sort-Idx-2 - 1)                     
004240              move  WH-Hold-Service                                       
004250                    to EM-Service (WS-Sort-Idx-2 - 1)                     
004260              move  WH-Hold-Role to EM-Role (WS-Sort-Idx-2 - 1)           
004270              move  WH-Hold-Employee                                      
004280                    to EM-Employee (WS-Sort-Idx-2 - 1)                    
004290              move  WH-Hold-Revenue                                       
004300                    to EM-Sum-Revenue (WS-Sort-Idx-2 - 1)                 
004310              move  WH-Hold-Hours                                         
004320                    to EM-Sum-Hours (WS-Sort-Idx-2 - 1)                   
004330              subtract 1 from WS-Sort-Idx-2                               
004340     else                                                                 
004350              move  1 to WS-Sort-Idx-2                                    
004360     end-if.                                                              
004370 aa041b-exit.                                                             
004380     exit.                                                                
004390*                                                                         
004400 aa043-Sort-Year section.                                                 
004410     perform  aa043a-Outer-Pass thru aa043a-exit                          
004420              varying WS-Sort-Idx-1 from 2 by 1                           
004430              until WS-Sort-Idx-1 > WS-EY-Count.                          
004440 aa043-exit.                                                              
004450     exit.                                                                
004460*                                                                         
004470 aa043a-Outer-Pass section.                                               
004480     move     WS-Sort-Idx-1 to WS-Sort-Idx-2.                             
004490     perform  aa043b-Inner-Pass thru aa043b-exit                          
004500              until WS-Sort-Idx-2 < 2.                                    
004510 aa043a-exit.                                                             
004520     exit.                                                                
004530*                                                                         
004540 aa043b-Inner-Pass section.                                               
004550     if       EY-Service (WS-Sort-Idx-2) <                                
004560              EY-Service (WS-Sort-Idx-2 - 1)                              
004570       or    (EY-Service (WS-Sort-Idx-2) =                                
004580              EY-Service (WS-Sort-Idx-2 - 1)                              
004590       and    EY-Role (WS-Sort-Idx-2) <                                   
004600              EY-Role (WS-Sort-Idx-2 - 1))                                
004610       or    (EY-Service (WS-Sort-Idx-2) =                                
004620              EY-Service (WS-Sort-Idx-2 - 1)                              
004630       and    EY-Role (WS-Sort-Idx-2) =                                   
004640              EY-Role (WS-Sort-Idx-2 - 1)                                 
004650       and    EY-Year (WS-Sort-Idx-2) <                                   
004660              EY-Year (WS-Sort-Idx-2 - 1))                                
004670       or    (EY-Service (WS-Sort-Idx-2) =                                
004680              EY-Service (WS-Sort-Idx-2 - 1)                              
004690       and    EY-Role (WS-Sort-Idx-2) =                                   
004700              EY-Role (WS-Sort-Idx-2 - 1)                                 
004710       and    EY-Year (WS-Sort-Idx-2) =                                   
004720              EY-Year (WS-Sort-Idx-2 - 1)                                 
004730       and    EY-CostCtr (WS-Sort-Idx-2) <                                
004740              EY-CostCtr (WS-Sort-Idx-2 - 1))                             
004750              move  EY-Year (WS-Sort-Idx-2) to WH-Hold-Year               
004760              move  EY-CostCtr (WS-Sort-Idx-2) to WH-Hold-CostCtr         
004770              move  EY-Service (WS-Sort-Idx-2) to WH-Hold-Service         
004780              move  EY-Role (WS-Sort-Idx-2) to WH-Hold-Role               
004790              move  EY-Employee (WS-Sort-Idx-2)                           
004800                    to WH-Hold-Employee                                   
004810              move  EY-Sum-Revenue (WS-Sort-Idx-2)                        
004820                    to WH-Hold-Revenue                                    
004830              move  EY-Sum-Hours (WS-Sort-Idx-2)                          
004840                    to WH-Hold-Hours                                      
004850              move  EY-Year (WS-Sort-Idx-2 - 1)                           
004860                    to EY-Year (WS-Sort-Idx-2)                            
004870              move  EY-CostCtr (WS-Sort-Idx-2 - 1)                        
004880                    to EY-CostCtr (WS-Sort-Idx-2)                         
004890              move  EY-Service (WS-Sort-Idx-2 - 1)                        
004900                    to EY-Service (WS-Sort-Idx-2)                         
004910              move  EY-Role (WS-Sort-Idx-2 - 1)                           
004920                    to EY-Role (WS-Sort-Idx-2)                            
004930              move  EY-Employee (WS-Sort-Idx-2 - 1)                       
004940                    to EY-Employee (WS-Sort-Idx-2)                        
004950              move  EY-Sum-Revenue (WS-Sort-Idx-2 - 1)                    
004960                    to EY-Sum-Revenue (WS-Sort-Idx-2)                     
004970              move  EY-Sum-Hours (WS-Sort-Idx-2 - 1)                      
004980                    to EY-Sum-Hours (WS-Sort-Idx-2)                       
004990              move  WH-Hold-Year to EY-Year (WS-Sort-Idx-2 - 1)           
005000              move  WH-Hold-CostCtr                                       
005010                    to EY-CostCtr (WS-Sort-Idx-2 - 1)                     
005020              move  WH-Hold-Service                                       
005030                    to EY-Service (WS-Sort-Idx-2 - 1)                     
005040              move  WH-Hold-Role to EY-Role (WS-Sort-Idx-2 - 1)           
005050              move  WH-Hold-Employee                                      
005060                    to EY-Employee (WS-Sort-Idx-2 - 1)                    
005070              move  WH-Hold-Revenue                                       
005080                    to EY-Sum-Revenue (WS-Sort-Idx-2 - 1)                 
005090              move  WH-Hold-Hours                                         
005100                    to EY-Sum-Hours (WS-Sort-Idx-2 - 1)                   
005110              subtract 1 from WS-Sort-Idx-2                               
005120     else                                                                 
005130              move  1 to WS-Sort-Idx-2                                    
005140     end-if.                                                              
005150 aa043b-exit.                                                             
005160     exit.                                                                
005170*                                                                         
005180* AA050 - the benchmark group (Service/Role/Year/Month, spanning          
005190* every Cost Center) is found first by the usual Grp-Start/Grp-           
005200* End look-ahead sweep; each group's median is computed once and          
005210* then a second, nested sweep over just that range breaks out the         
005220* individual Cost Center blocks for printing.                             
005230*                                                                         
005240 aa050-Write-Report section.                                              
005250*****************************                                             
005260     move     spaces to WS-Title-Line.                                    
005270     move     "Below-Median Hourly Rate - By Month" to WT-Title.          
005280     write    OF-Print-Line from WS-Title-Line                            
005290              after advancing PAGE.                                       
005300     move     1 to WS-Grp-Start.                                          
005310     perform  aa051-Scan-Month-Groups thru aa051-exit                     
005320              varying WS-Idx from 1 by 1                                  
005330              until WS-Idx > WS-EM-Count.                                 
005340     move     "Below-Median Hourly Rate - Full Year" to WT-Title.         
005350     write    OF-Print-Line from WS-Title-Line                            
005360              after advancing PAGE.                                       
005370     move     1 to WS-Grp-Start.                                          
005380     perform  aa055-Scan-Year-Groups thru aa055-exit                      
005390              varying WS-Idx from 1 by 1                                  
005400              until WS-Idx > WS-EY-Count.                                 
005410     move     spaces to WS-Trailer-Line.                                  
005420     move     WS-Rec-Cnt-Print to WT-Rec-Cnt.                             
005430     write    OF-Print-Line from WS-Trailer-Line                          
005440              after advancing 2 lines.                                    
005450 aa050-exit.                                                              
005460     exit.                                                                
005470*                                                                         
005480 aa051-Scan-Month-Groups section.                                         
005490     if       WS-Idx = WS-EM-Count                                        
005500         or   EM-Service (WS-Idx + 1) not =                               
005510              EM-Service (WS-Grp-Start)                                   
005520         or   EM-Role (WS-Idx + 1) not = EM-Role (WS-Grp-Start)           
005530         or   EM-Year (WS-Idx + 1) not = EM-Year (WS-Grp-Start)           
005540         or   EM-Month (WS-Idx + 1) not = EM-Month (WS-Grp-Start)         
005550              move    WS-Idx to WS-Grp-End                                
005560              perform aa052-Process-Month-Group thru aa052-exit           
005570              move    WS-Idx to WS-Grp-Start                              
005580              add     1 to WS-Grp-Start                                   
005590     end-if.                                                              
005600 aa051-exit.                                                              
005610     exit.                                                                
005620*                                                                         
005630 aa052-Process-Month-Group section.                                       
005640     perform  aa060-Copy-Month-Values thru aa060-exit.                    
005650     if       WS-Value-Count > 0                                          
005660              perform aa062-Sort-Values thru aa062-exit                   
005670              perform aa063-Compute-Median thru aa063-exit                
005680              move    WS-Grp-Start to WS-Cost-Start                       
005690              move    "N" to WS-Header-Sw                                 
005700              perform aa064-Scan-Month-Cost thru aa064-exit               
005710                      varying WS-Idx2 from WS-Grp-Start by 1              
005720                      until WS-Idx2 > WS-Grp-End                          
005730     end-if.                                                              
005740 aa052-exit.                                                              
005750     exit.                                                                
005760*                                                                         
005770 aa060-Copy-Month-Values section.                                         
005780     move     zero to WS-Value-Count.                                     
005790     perform  aa061-Test-Month-Value thru aa061-exit                      
005800              varying WS-Idx2 from WS-Grp-Start by 1                      
005810              until WS-Idx2 > WS-Grp-End.                                 
005820 aa060-exit.                                                              
005830     exit.                                                                
005840*                                                                         
005850 aa061-Test-Month-Value section.                                          
005860     if       EM-Sum-Hours (WS-Idx2) > zero                               
005870              add     1 to WS-Value-Count                                 
005880              compute WS-Value-Array (WS-Value-Count) =                   
005890                      EM-Sum-Revenue (WS-Idx2) /                          
005900                      EM-Sum-Hours (WS-Idx2)                              
005910     end-if.                                                              
005920 aa061-exit.                                                              
005930     exit.                                                                
005940*                                                                         
005950 aa062-Sort-Values section.                                               
005960     perform  aa062a-Outer-Pass thru aa062a-exit                          
005970              varying WS-Sort-Idx-1 from 2 by 1                           
005980              until WS-Sort-Idx-1 > WS-Value-Count.                       
005990 aa062-exit.                                                              
006000     exit.                                                                
006010*                                                                         
006020 aa062a-Outer-Pass section.                                               
006030     move     WS-Sort-Idx-1 to WS-Sort-Idx-2.                             
006040     perform  aa062b-Inner-Pass thru aa062b-exit                          
006050              until WS-Sort-Idx-2 < 2.                                    
006060 aa062a-exit.                                                             
006070     exit.                                                                
006080*                                                                         
006090 aa062b-Inner-Pass section.                                               
006100     if       WS-Value-Array (WS-Sort-Idx-2) <                            
006110              WS-Value-Array (WS-Sort-Idx-2 - 1)                          
006120              move  WS-Value-Array (WS-Sort-Idx-2)                        
006130                    to WS-Hold-Value                                      
006140              move  WS-Value-Array (WS-Sort-Idx-2 - 1)                    
006150                    to WS-Value-Array (WS-Sort-Idx-2)                     
006160              move  WS-Hold-Value                                         
006170                    to WS-Value-Array (WS-Sort-Idx-2 - 1)                 
006180              subtract 1 from WS-Sort-Idx-2                               
006190     else                                                                 
006200              move  1 to WS-Sort-Idx-2                                    
006210     end-if.                                                              
006220 aa062b-exit.                                                             
006230     exit.                                                                
006240*                                                                         
006250* AA063 - median is the 50th-percentile order statistic; for an           
006260* even count this interpolates exactly halfway between the two            
006270* middle values, which is the mean the report asks for.                   
006280*                                                                         
006290 aa063-Compute-Median section.                                            
006300     move     zero to WR-Idx-Pair (1).                                    
006310     move     zero to WR-Idx-Pair (2).                                    
006320     compute  WS-Pos = (WS-Value-Count - 1) * 0.5.                        
006330     compute  WS-Pos-Int = WS-Pos.                                        
006340     compute  WS-Frac = WS-Pos - WS-Pos-Int.                              
006350     compute  WS-Idx-Lo = WS-Pos-Int + 1.                                 
006360     compute  WS-Idx-Hi = WS-Pos-Int + 2.                                 
006370     if       WS-Idx-Hi > WS-Value-Count                                  
006380              move    WS-Value-Array (WS-Idx-Lo) to WS-Median             
006390     else                                                                 
006400              compute WS-Median =                                         
006410                      WS-Value-Array (WS-Idx-Lo) +                        
006420                      WS-Frac * (WS-Value-Array (WS-Idx-Hi) -             
006430                      WS-Value-Array (WS-Idx-Lo))                         
006440     end-if.                                                              
006450 aa063-exit.                                                              
006460     exit.                                                                
006470*                                                                         
006480 aa064-Scan-Month-Cost section.                                           
006490     if       WS-Idx2 = WS-Grp-End                                        
006500         or   EM-CostCtr (WS-Idx2 + 1) not =                              
006510              EM-CostCtr (WS-Cost-Start)                                  
006520              perform aa065-Flag-Month-Employee thru aa065-exit           
006530                      varying WS-Idx from WS-Cost-Start                   
006540                      by 1 until WS-Idx > WS-Idx2                         
006550              move    WS-Idx2 to WS-Cost-Start                            
006560              add     1 to WS-Cost-Start                                  
006570     end-if.                                                              
006580 aa064-exit.                                                              
006590     exit.                                                                
006600*                                                                         
006610 aa065-Flag-Month-Employee section.                                       
006620     if       EM-Sum-Hours (WS-Idx) > zero                                
006630              compute WS-Rate-Work = EM-Sum-Revenue (WS-Idx) /            
006640                      EM-Sum-Hours (WS-Idx)                               
006650              if     WS-Rate-Work < WS-Median                             
006660                     if not WS-Header-Printed                             
006670                        perform aa065a-Month-Header                       
006680                                thru aa065a-exit                          
006690                     end-if                                               
006700                     move  spaces to WS-Detail-Line                       
006710                     move  EM-Employee (WS-Idx) to PD-Employee            
006720                     compute PD-Rate rounded = WS-Rate-Work               
006730                     write OF-Print-Line from WS-Detail-Line              
006740                           after advancing 1 lines                        
006750                     add   1 to WS-Rec-Cnt-Print                          
006760              end-if                                                      
006770     end-if.                                                              
006780 aa065-exit.                                                              
006790     exit.                                                                
006800*                                                                         
006810 aa065a-Month-Header section.                                             
006820     move     spaces to WS-Group-Head-Line.                               
006830     move     EM-Year (WS-Idx) to GH-Year.                                
006840     move     EM-Month (WS-Idx) to GH-Period.                             
006850     move     EM-CostCtr (WS-Idx) to GH-CostCtr.                          
006860     move     EM-Role (WS-Idx) to GH-Role.                                
006870     write    OF-Print-Line from WS-Group-Head-Line                       
006880              after advancing 2 lines.                                    
006890     move     "Y" to WS-Header-Sw.                                        
006900 aa065a-exit.                                                             
006910     exit.                                                                
006920*                                                                         
006930 aa055-Scan-Year-Groups section.                                          
006940     if       WS-Idx = WS-EY-Count                                        
006950         or   EY-Service (WS-Idx + 1) not =                               
006960              EY-Service (WS-Grp-Start)                                   
006970         or   EY-Role (WS-Idx + 1) not = EY-Role (WS-Grp-Start)           
006980         or   EY-Year (WS-Idx + 1) not = EY-Year (WS-Grp-Start)           
006990              move    WS-Idx to WS-Grp-End                                
007000              perform aa056-Process-Year-Group thru aa056-exit            
007010              move    WS-Idx to WS-Grp-Start                              
007020              add     1 to WS-Grp-Start                                   
007030     end-if.                                                              
007040 aa055-exit.                                                              
007050     exit.                                                                
007060*                                                                         
007070 aa056-Process-Year-Group section.                                        
007080     perform  aa066-Copy-Year-Values thru aa066-exit.                     
007090     if       WS-Value-Count > 0                                          
007100              perform aa062-Sort-Values thru aa062-exit                   
007110              perform aa063-Compute-Median thru aa063-exit                
007120              move    WS-Grp-Start to WS-Cost-Start                       
007130              move    "N" to WS-Header-Sw                                 
007140              perform aa067-Scan-Year-Cost thru aa067-exit                
007150                      varying WS-Idx2 from WS-Grp-Start by 1              
007160                      until WS-Idx2 > WS-Grp-End                          
007170     end-if.                                                              
007180 aa056-exit.                                                              
007190     exit.                                                                
007200*                                                                         
007210 aa066-Copy-Year-Values section.                                          
007220     move     zero to WS-Value-Count.                                     
007230     perform  aa066a-Test-Year-Value thru aa066a-exit                     
007240              varying WS-Idx2 from WS-Grp-Start by 1                      
007250              until WS-Idx2 > WS-Grp-End.                                 
007260 aa066-exit.                                                              
007270     exit.                                                                
007280*                                                                         
007290 aa066a-Test-Year-Value section.                                          
007300     if       EY-Sum-Hours (WS-Idx2) > zero                               
007310              add     1 to WS-Value-Count                                 
007320              compute WS-Value-Array (WS-Value-Count) =                   
007330                      EY-Sum-Revenue (WS-Idx2) /                          
007340                      EY-Sum-Hours (WS-Idx2)                              
007350     end-if.                                                              
007360 aa066a-exit.                                                             
007370     exit.                                                                
007380*                                                                         
007390 aa067-Scan-Year-Cost section.                                            
007400     if       WS-Idx2 = WS-Grp-End                                        
007410         or   EY-CostCtr (WS-Idx2 + 1) not =                              
007420              EY-CostCtr (WS-Cost-Start)                                  
007430              perform aa068-Flag-Year-Employee thru aa068-exit            
007440                      varying WS-Idx from WS-Cost-Start                   
007450                      by 1 until WS-Idx > WS-Idx2                         
007460              move    WS-Idx2 to WS-Cost-Start                            
007470              add     1 to WS-Cost-Start                                  
007480     end-if.                                                              
007490 aa067-exit.                                                              
007500     exit.                                                                
007510*                                                                         
007520 aa068-Flag-Year-Employee section.                                        
007530     if       EY-Sum-Hours (WS-Idx) > zero                                
007540              compute WS-Rate-Work = EY-Sum-Revenue (WS-Idx) /            
007550                      EY-Sum-Hours (WS-Idx)                               
007560              if     WS-Rate-Work < WS-Median                             
007570                     if not WS-Header-Printed                             
007580                        perform aa068a-Year-Header                        
007590                                thru aa068a-exit                          
007600                     end-if                                               
007610                     move  spaces to WS-Detail-Line                       
007620                     move  EY-Employee (WS-Idx) to PD-Employee            
007630                     compute PD-Rate rounded = WS-Rate-Work               
007640                     write OF-Print-Line from WS-Detail-Line              
007650                           after advancing 1 lines                        
007660                     add   1 to WS-Rec-Cnt-Print                          
007670              end-if                                                      
007680     end-if.                                                              
007690 aa068-exit.                                                              
007700     exit.                                                                
007710*                                                                         
007720 aa068a-Year-Header section.                                              
007730     move     spaces to WS-Group-Head-Line.                               
007740     move     EY-Year (WS-Idx) to GH-Year.                                
007750     move     "FULL YEAR" to GH-Period.                                   
007760     move     EY-CostCtr (WS-Idx) to GH-CostCtr.                          
007770     move     EY-Role (WS-Idx) to GH-Role.                                
007780     write    OF-Print-Line from WS-Group-Head-Line                       
007790              after advancing 2 lines.                                    
007800     move     "Y" to WS-Header-Sw.                                        
007810 aa068a-exit.                                                             
007820     exit.                                                                
007830*                                                                         
007840 aa090-Close-Files section.                                               
007850*****************************                                             
007860     close    PS-Report3-File.                                            
007870     close    PS-BelowMed-Report.                                         
007880 aa090-exit.                                                              
007890     exit.                                                                
