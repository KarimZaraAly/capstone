000100* 22/09/87 rh  - Created for the PS reporting suite.                      
000110 fd  PS-Report2-File                                                      
000120     label records are standard                                           
000130     block contains 0 records                                             
000140     recording mode is f.                                                 
000150     copy "wsps2.cob".                                                    
