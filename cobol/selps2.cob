000100* 22/09/87 rh  - Created for the PS reporting suite.                      
000110     select  PS-Report2-File   assign to REPT2EXT                         
000120             organization      is sequential                              
000130             file status       is PS-Rept2-Status.                        
