000100* 09/02/89 rh  - Created for the PS reporting suite.                      
000110     select  PS-Report3-File   assign to REPT3EXT                         
000120             organization      is sequential                              
000130             file status       is PS-Rept3-Status.                        
