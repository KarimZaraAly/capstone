000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Report 2 Extract  *                              
000130*   Project/Task/Employee Hypercube        *                              
000140*******************************************                               
000150* Money and hours on this extract are actual NOK/hours (NOT               
000160* thousands - unlike the Report 1 extract, see wsps1.cob).                
000170*                                                                         
000180* 22/09/87 rh  - Created for the PS reporting suite.                      
000190* 03/02/88 rh  - Added REDEFINES for the ranking/task key.                
000200* 11/09/98 tm  - Y2K review - R2-Year already 4-digit, no change.         
000210*                                                                         
000220 01  PS-Report2-Record.                                                   
000230     03  R2-Year               pic 9(4).                                  
000240     03  R2-Month              pic 9(2).                                  
000250     03  R2-Service-Area       pic x(20).                                 
000260     03  R2-Project-Id         pic x(12).                                 
000270     03  R2-Task               pic x(20).                                 
000280     03  R2-Employee           pic x(20).                                 
000290     03  R2-Role               pic x(15).                                 
000300     03  R2-Billable-Hours     pic s9(7)v99.                              
000310     03  R2-Revenue            pic s9(9)v99.                              
000320     03  R2-Cost               pic s9(9)v99.                              
000330     03  R2-Adjustments        pic s9(9)v99.                              
000340     03  R2-CM-After-Adj       pic s9(9)v99.                              
000350     03  filler                pic x(14).                                 
000360*                                                                         
000370* Alternate view giving direct access to the project ranking key          
000380* without unpacking the whole record - see AA020/AA030                    
000390* in ps030.                                                               
000400*                                                                         
000410 01  R2-Project-Key redefines PS-Report2-Record.                          
000420     03  R2PK-Year             pic 9(4).                                  
000430     03  R2PK-Month            pic 9(2).                                  
000440     03  R2PK-Service-Area     pic x(20).                                 
000450     03  R2PK-Project-Id       pic x(12).                                 
000460     03  filler                pic x(102).                                
000470*                                                                         
000480* Alternate view of the task/role ranking key, used by the                
000490* task-cost and task-outlier reports - see AA020 in ps040 and             
000500* ps060.                                                                  
000510*                                                                         
000520 01  R2-Task-Key redefines PS-Report2-Record.                             
000530     03  R2TK-Year             pic 9(4).                                  
000540     03  R2TK-Month            pic 9(2).                                  
000550     03  R2TK-Service-Area     pic x(20).                                 
000560     03  R2TK-Project-Id       pic x(12).                                 
000570     03  R2TK-Task             pic x(20).                                 
000580     03  R2TK-Employee         pic x(20).                                 
000590     03  R2TK-Role             pic x(15).                                 
000600     03  filler                pic x(31).                                 
